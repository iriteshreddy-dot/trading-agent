000100*---------------------------------------------------------------*
000200* COPYLIB: RPTFRM
000300* EDITED PRINT LINES FOR THE DAILY TRADING REPORT WRITTEN BY
000400* NSECYCLE.  REPORT FILE IS 132 COLUMNS, ONE RECORD PER LINE.
000500*---------------------------------------------------------------*
000600 01  RPT-TITLE-LINE.
000700     05  FILLER                      PIC X(40) VALUE SPACES.
000800     05  RPT-TITLE-TEXT              PIC X(40).
000900     05  FILLER                      PIC X(42) VALUE SPACES.
001000     05  RPT-TITLE-PAGE              PIC X(10).
001100*
001200 01  RPT-DATE-LINE.
001300     05  FILLER                      PIC X(40) VALUE SPACES.
001400     05  RPT-DATE-TEXT               PIC X(10) VALUE 'RUN DATE '.
001500     05  RPT-DATE-CCYYMMDD           PIC 9(08).
001600     05  FILLER                      PIC X(74) VALUE SPACES.
001700*
001800 01  RPT-SUMMARY-LINE.
001900     05  RPT-SUM-LABEL               PIC X(20).
002000     05  RPT-SUM-REALIZED            PIC ---,---,--9.99.
002100     05  RPT-SUM-TRADES              PIC ZZ9     .
002200     05  RPT-SUM-WINS                PIC ZZ9     .
002300     05  RPT-SUM-LOSSES              PIC ZZ9     .
002400     05  RPT-SUM-WINRATE             PIC ZZ9     .
002500     05  RPT-SUM-CB-TEXT             PIC X(20).
002600     05  FILLER                      PIC X(66) VALUE SPACES.
002700*
002800*    REQ 25-513: THE PORTFOLIO AND RISK BLOCKS BELOW WERE
002900*    COMPUTED IN WORKING-STORAGE ALL ALONG BUT HAD NO PRINT
003000*    LINE TO CARRY THEM TO THE REPORT.
003100 01  RPT-PORTFOLIO-SUMMARY-LINE.
003200     05  RPT-PSM-LABEL               PIC X(20).
003300     05  FILLER                      PIC X(01) VALUE SPACES.
003400     05  RPT-PSM-CASH                PIC ZZZ,ZZZ,ZZ9.99.
003500     05  FILLER                      PIC X(01) VALUE SPACES.
003600     05  RPT-PSM-OPEN-CNT            PIC ZZ9.
003700     05  FILLER                      PIC X(01) VALUE SPACES.
003800     05  RPT-PSM-CAP-UTIL            PIC ZZ9.9.
003900     05  FILLER                      PIC X(01) VALUE SPACES.
004000     05  RPT-PSM-EQUITY              PIC ZZZ,ZZZ,ZZ9.99.
004100     05  FILLER                      PIC X(74) VALUE SPACES.
004200*
004300 01  RPT-RISK-SUMMARY-LINE.
004400     05  RPT-RSM-LABEL               PIC X(20).
004500     05  FILLER                      PIC X(01) VALUE SPACES.
004600     05  RPT-RSM-LOSS-LIMIT          PIC ---,---,--9.99.
004700     05  FILLER                      PIC X(01) VALUE SPACES.
004800     05  RPT-RSM-WORST-PNL           PIC ---,---,--9.99.
004900     05  FILLER                      PIC X(01) VALUE SPACES.
005000     05  RPT-RSM-EXPOSURE            PIC ZZ9.9.
005100     05  FILLER                      PIC X(76) VALUE SPACES.
005200*
005300 01  RPT-PORTFOLIO-HEADING.
005400     05  FILLER                      PIC X(132) VALUE
005500         'SYMBOL       TOKEN  QTY      ENTRY    STOP-LOSS STATUS  EXIT-PRC    P-AND-L'.
005600*
005700 01  RPT-PORTFOLIO-LINE.
005800     05  RPT-POR-SYMBOL              PIC X(12).
005900     05  FILLER                      PIC X(01) VALUE SPACES.
006000     05  RPT-POR-TOKEN               PIC X(06).
006100     05  FILLER                      PIC X(01) VALUE SPACES.
006200     05  RPT-POR-QTY                 PIC ZZZ,ZZ9.
006300     05  FILLER                      PIC X(02) VALUE SPACES.
006400     05  RPT-POR-ENTRY               PIC ZZZ,ZZ9.99.
006500     05  FILLER                      PIC X(01) VALUE SPACES.
006600     05  RPT-POR-STOP                PIC ZZZ,ZZ9.99.
006700     05  FILLER                      PIC X(01) VALUE SPACES.
006800     05  RPT-POR-STATUS              PIC X(06).
006900     05  FILLER                      PIC X(01) VALUE SPACES.
007000     05  RPT-POR-EXIT                PIC ZZZ,ZZ9.99.
007100     05  FILLER                      PIC X(01) VALUE SPACES.
007200     05  RPT-POR-PNL                 PIC ---,ZZ9.99.
007300     05  FILLER                      PIC X(53) VALUE SPACES.
007400*
007500 01  RPT-RISK-HEADING.
007600     05  FILLER                      PIC X(132) VALUE
007700         'RISK GATE CHECK                               RESULT'.
007800*
007900 01  RPT-RISK-LINE.
008000     05  RPT-RSK-SYMBOL              PIC X(12).
008100     05  FILLER                      PIC X(01) VALUE SPACES.
008200     05  RPT-RSK-CHECK-NAME          PIC X(30).
008300     05  FILLER                      PIC X(02) VALUE SPACES.
008400     05  RPT-RSK-RESULT              PIC X(08).
008500     05  FILLER                      PIC X(79) VALUE SPACES.
008600*
008700 01  RPT-TRADE-HEADING.
008800     05  FILLER                      PIC X(132) VALUE
008900         'TRADE-ID             SYMBOL       TYPE QTY     PRICE  TECH SENT CONFIDENCE P-AND-L'.
009000*
009100 01  RPT-TRADE-LINE.
009200     05  RPT-TRD-ID                  PIC X(20).
009300     05  FILLER                      PIC X(01) VALUE SPACES.
009400     05  RPT-TRD-SYMBOL              PIC X(12).
009500     05  FILLER                      PIC X(01) VALUE SPACES.
009600     05  RPT-TRD-TYPE                PIC X(04).
009700     05  FILLER                      PIC X(01) VALUE SPACES.
009800     05  RPT-TRD-QTY                 PIC ZZZ,ZZ9.
009900     05  FILLER                      PIC X(01) VALUE SPACES.
010000     05  RPT-TRD-PRICE               PIC ZZZ,ZZ9.99.
010100     05  FILLER                      PIC X(01) VALUE SPACES.
010200     05  RPT-TRD-TECH                PIC ZZ9.
010300     05  FILLER                      PIC X(01) VALUE SPACES.
010400     05  RPT-TRD-SENT                PIC ---9.
010500     05  FILLER                      PIC X(01) VALUE SPACES.
010600     05  RPT-TRD-CONFIDENCE          PIC X(08).
010700     05  FILLER                      PIC X(01) VALUE SPACES.
010800     05  RPT-TRD-PNL                 PIC ---,ZZ9.99.
010900     05  FILLER                      PIC X(46) VALUE SPACES.
011000*
011100 01  RPT-NO-TRADES-LINE.
011200     05  FILLER                      PIC X(20) VALUE SPACES.
011300     05  RPT-NO-TRADES-TEXT          PIC X(24)
011400         VALUE 'NO TRADES EXECUTED TODAY'.
011500     05  FILLER                      PIC X(88) VALUE SPACES.
