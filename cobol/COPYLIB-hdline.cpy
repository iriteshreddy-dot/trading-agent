000100*---------------------------------------------------------------*
000200* COPYLIB: HDLINE
000300* ONE NEWS HEADLINE FOR ONE SYMBOL.  AGE IS IN WHOLE HOURS AS OF
000400* THE RUN; TEXT CASE IS MIXED AS RECEIVED, SCORING IS DONE
000500* CASE-INSENSITIVE BY NSESENT.
000600*---------------------------------------------------------------*
000700 01  HEADLINE-RECORD.
000800     05  HDL-SYMBOL                  PIC X(12).
000900     05  HDL-AGE-HOURS               PIC 9(04).
001000     05  HDL-TEXT                    PIC X(120).
001100     05  FILLER                      PIC X(04).
