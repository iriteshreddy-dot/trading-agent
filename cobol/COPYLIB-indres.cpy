000100*---------------------------------------------------------------*
000200* COPYLIB: INDRES
000300* CALLING CONVENTION BETWEEN NSEIND (SETS THESE) AND NSESIG
000400* (READS THESE TO BUILD THE COMPOSITE TECHNICAL SCORE).  ONE
000500* BLOCK PER SYMBOL, OVERLAID EACH TIME NSEIND IS CALLED.
000600*---------------------------------------------------------------*
000700 01  INDICATOR-RESULTS.
000800*    REQ 25-511: IND-VOL-SIGNAL WAS PIC X(08) AND WAS QUIETLY
000900*    TRUNCATING 'UNUSUAL_HIGH' AND 'ABOVE_NORMAL' ON THE MOVE.
001000*    WIDENED TO X(12) TO HOLD THE LONGEST SIGNAL WHOLE.
001100*    REQ 25-512: IND-MACD-LINE/SIGNAL/HISTOGRAM AND
001200*    IND-BOLL-PCT-B WERE HOLDING TOO FEW DECIMALS FOR THE
001300*    SIGSCORE RANGE CHECKS - MACD WIDENED TO 4 DP, PCT-B
001400*    WIDENED TO 4 DP, TO MATCH THE INDICATOR DESK SPEC.
001500     05  IND-RSI-14                  PIC 9(03)V99.
001600     05  IND-EMA-20                  PIC 9(06)V99.
001700     05  IND-EMA-50                  PIC 9(06)V99.
001800     05  IND-EMA-200                 PIC 9(06)V99.
001900     05  IND-EMA-AVAIL.
002000         10  IND-EMA-20-OK           PIC X(01).
002100             88  EMA-20-IS-AVAILABLE     VALUE 'Y'.
002200         10  IND-EMA-50-OK           PIC X(01).
002300             88  EMA-50-IS-AVAILABLE     VALUE 'Y'.
002400         10  IND-EMA-200-OK          PIC X(01).
002500             88  EMA-200-IS-AVAILABLE    VALUE 'Y'.
002600     05  IND-MACD-LINE               PIC S9(06)V9999.
002700     05  IND-MACD-SIGNAL             PIC S9(06)V9999.
002800     05  IND-MACD-HISTOGRAM          PIC S9(06)V9999.
002900     05  IND-BOLL-MID                PIC 9(06)V99.
003000     05  IND-BOLL-UPPER              PIC 9(06)V99.
003100     05  IND-BOLL-LOWER              PIC 9(06)V99.
003200     05  IND-BOLL-PCT-B              PIC S9(03)V9999.
003300     05  IND-VOL-RATIO               PIC 9(03)V99.
003400     05  IND-VOL-SIGNAL              PIC X(12).
003500     05  IND-EMA-TREND               PIC X(12).
003600         88  TREND-ABOVE-ALL             VALUE 'ABOVE_ALL'.
003700         88  TREND-ABOVE-20-50            VALUE 'ABOVE_20_50'.
003800         88  TREND-ABOVE-20               VALUE 'ABOVE_20'.
003900         88  TREND-BELOW-ALL              VALUE 'BELOW_ALL'.
004000     05  FILLER                      PIC X(01).
