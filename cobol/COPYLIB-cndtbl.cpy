000100*---------------------------------------------------------------*
000200* COPYLIB: CNDTBL
000300* CALLING CONVENTION FOR THE PER-SYMBOL CANDLE HISTORY PASSED BY
000400* NSECYCLE TO NSEIND AND NSEPAT.  OLDEST CANDLE IS SUBSCRIPT 1.
000500*---------------------------------------------------------------*
000600 01  CANDLE-TABLE-SIZE       PIC S9(03) USAGE IS COMP.
000700 01  CANDLE-TABLE-INDEX      PIC S9(03) USAGE IS COMP.
000800*
000900 01  CANDLE-TABLE.
001000 02  CNT-CANDLE OCCURS 1 TO 250 TIMES
001100      DEPENDING ON CANDLE-TABLE-SIZE.
001200     05  CNT-DATE                    PIC 9(08).
001300     05  CNT-OPEN                    PIC 9(06)V99.
001400     05  CNT-HIGH                    PIC 9(06)V99.
001500     05  CNT-LOW                     PIC 9(06)V99.
001600     05  CNT-CLOSE                   PIC 9(06)V99.
001700     05  CNT-VOLUME                  PIC 9(10).
001800     05  FILLER                      PIC X(04).
