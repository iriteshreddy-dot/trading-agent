000100*===============================================================*
000200* PROGRAM NAME:    NSECAL
000300* ORIGINAL AUTHOR: A. DESHPANDE
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700* ---------  --------------  --------------------------------
000800* 04/18/96   A. DESHPANDE     WRITTEN FOR THE NSE NIFTY-50
000900*                             WATCHLIST CONVERSION TO GATE THE
001000*                             CYCLE ON TRADING DAYS, REQ 96-055.
001100* 12/09/98   M. RAO           YEAR 2000 READINESS - CCYYMMDD
001200*                             RUN DATE, HOLIDAY TABLE CARRIED
001300*                             FORWARD YEAR BY YEAR, REQ 98-410.
001400* 11/06/00   A. DESHPANDE     ADDED INTRA-DAY MARKET STATUS
001500*                             CLASSIFICATION, REQ 00-201.
001600* 01/05/26   A. DESHPANDE     HOLIDAY TABLE REFRESHED FOR
001700*                             CALENDAR YEAR 2026, REQ 25-409.
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     NSECAL.
002100 AUTHOR.         A. DESHPANDE.
002200 INSTALLATION.   SECURITIES DATA CENTER.
002300 DATE-WRITTEN.   04/18/96.
002400 DATE-COMPILED.
002500 SECURITY.       NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON STATUS IS NSECAL-TRACE-ON
003500            OFF STATUS IS NSECAL-TRACE-OFF.
003600*===============================================================*
003700 DATA DIVISION.
003800*---------------------------------------------------------------*
003900 WORKING-STORAGE SECTION.
004000*---------------------------------------------------------------*
004100*    2026 NSE TRADING HOLIDAYS, CCYYMMDD, ASCENDING.
004200 01  WS-HOLIDAY-LIST.
004300     05  FILLER PIC X(32) VALUE '20260126202603172026033020260402'.
004400     05  FILLER PIC X(32) VALUE '20260403202604142026050120260605'.
004500     05  FILLER PIC X(32) VALUE '20260706202608152026081920261002'.
004600     05  FILLER PIC X(32) VALUE '20261020202610212026110520261225'.
004700*---------------------------------------------------------------*
004800 01  WS-HOLIDAY-TABLE REDEFINES WS-HOLIDAY-LIST.
004900     05  WS-HOLIDAY-DATE         PIC 9(08) OCCURS 16 TIMES.
005000*---------------------------------------------------------------*
005100*    DAYS-PER-MONTH, FEBRUARY CARRIED AS 28 AND BUMPED TO 29
005200*    WHEN WS-LEAP-YEAR-SW IS ON.
005300 01  WS-MONTH-DAYS-LIT           PIC X(24)
005400                                 VALUE '312829303130313130313031'.
005500*---------------------------------------------------------------*
005600 01  WS-MONTH-DAYS REDEFINES WS-MONTH-DAYS-LIT.
005700     05  WS-MONTH-DAY-TBL        PIC 9(02) OCCURS 12 TIMES.
005800*---------------------------------------------------------------*
005900*    WS-H IS THE HOLIDAY-TABLE SUBSCRIPT.  IT STANDS ALONE, NOT
006000*    PART OF ANY RECORD, SO IT IS CARRIED AS A 77-LEVEL.
006100 77  WS-H                    PIC S9(03) USAGE IS COMP.
006200*---------------------------------------------------------------*
006300 01  WS-ZELLER-WORK.
006400     05  WS-ZM                   PIC S9(04) USAGE IS COMP.
006500     05  WS-ZY                   PIC S9(04) USAGE IS COMP.
006600     05  WS-ZK                   PIC S9(04) USAGE IS COMP.
006700     05  WS-ZJ                   PIC S9(04) USAGE IS COMP.
006800     05  WS-ZH                   PIC S9(04) USAGE IS COMP.
006900     05  FILLER                  PIC X(06).
007000*---------------------------------------------------------------*
007100 01  WS-ZELLER-WORK-R REDEFINES WS-ZELLER-WORK.
007200     05  WS-ZELLER-WORK-BYTES    PIC X(16).
007300*---------------------------------------------------------------*
007400 01  WS-SEARCH-DATE.
007500     05  WS-SRCH-CCYY            PIC 9(04).
007600     05  WS-SRCH-MM              PIC 9(02).
007700     05  WS-SRCH-DD              PIC 9(02).
007800     05  FILLER                  PIC X(02).
007900*---------------------------------------------------------------*
008000 01  WS-SEARCH-DATE-R REDEFINES WS-SEARCH-DATE.
008100     05  WS-SRCH-DATE-NUM        PIC 9(08).
008200*---------------------------------------------------------------*
008300 01  WS-SWITCHES.
008400     05  WS-LEAP-YEAR-SW         PIC X(01).
008500         88  WS-IS-LEAP-YEAR         VALUE 'Y'.
008600     05  WS-HOLIDAY-FOUND-SW     PIC X(01).
008700         88  WS-IS-HOLIDAY           VALUE 'Y'.
008800     05  WS-TRADING-DAY-SW       PIC X(01).
008900         88  WS-FOUND-TRADING-DAY    VALUE 'Y'.
009000     05  FILLER                  PIC X(05).
009100*---------------------------------------------------------------*
009200 01  WS-RUN-HHMM.
009300     05  WS-RUN-HH                PIC 9(02).
009400     05  WS-RUN-MM                PIC 9(02).
009500     05  FILLER                   PIC X(04).
009600*---------------------------------------------------------------*
009700 LINKAGE SECTION.
009800*---------------------------------------------------------------*
009900 COPY CALRES.
010000*===============================================================*
010100 PROCEDURE DIVISION USING CALENDAR-RESULTS.
010200*---------------------------------------------------------------*
010300 0000-MAIN-ROUTINE.
010400*---------------------------------------------------------------*
010500     MOVE ZEROES TO CAL-DAY-OF-WEEK.
010600     MOVE 'N' TO CAL-IS-TRADING-DAY-SW, CAL-IS-EXPIRY-SW.
010700     MOVE SPACES TO CAL-MARKET-STATUS.
010800     MOVE CAL-RUN-DATE TO WS-SEARCH-DATE, WS-SRCH-DATE-NUM.
010900     PERFORM 1000-DAY-OF-WEEK THRU 1000-EXIT.
011000     MOVE WS-ZH TO CAL-DAY-OF-WEEK.
011100     PERFORM 2000-TEST-TRADING-DAY THRU 2000-EXIT.
011200     IF WS-ZH = 5
011300         MOVE 'Y' TO CAL-IS-EXPIRY-SW.
011400     PERFORM 3000-FIND-NEXT-TRADING-DAY THRU 3000-EXIT.
011500     PERFORM 4000-CLASSIFY-MARKET-STATUS THRU 4000-EXIT.
011600     GOBACK.
011700*---------------------------------------------------------------*
011800 1000-DAY-OF-WEEK.
011900*---------------------------------------------------------------*
012000*    ZELLER'S CONGRUENCE.  RESULT WS-ZH: 0=SAT 1=SUN 2=MON 3=TUE
012100*    4=WED 5=THU 6=FRI.
012200     MOVE WS-SRCH-CCYY TO WS-ZY.
012300     MOVE WS-SRCH-MM   TO WS-ZM.
012400     IF WS-ZM < 3
012500         ADD 12 TO WS-ZM
012600         SUBTRACT 1 FROM WS-ZY.
012700     COMPUTE WS-ZK = WS-ZY - ((WS-ZY / 100) * 100).
012800     COMPUTE WS-ZJ = WS-ZY / 100.
012900     COMPUTE WS-ZH =
013000         (WS-SRCH-DD + ((13 * (WS-ZM + 1)) / 5) + WS-ZK +
013100          (WS-ZK / 4) + (WS-ZJ / 4) + (5 * WS-ZJ)).
013200     COMPUTE WS-ZH = WS-ZH - ((WS-ZH / 7) * 7).
013300 1000-EXIT.
013400     EXIT.
013500*---------------------------------------------------------------*
013600 2000-TEST-TRADING-DAY.
013700*---------------------------------------------------------------*
013800     MOVE 'N' TO WS-HOLIDAY-FOUND-SW.
013900     IF WS-ZH = 0 OR WS-ZH = 1
014000         GO TO 2000-EXIT.
014100     PERFORM 2100-SCAN-HOLIDAYS VARYING WS-H FROM 1 BY 1
014200         UNTIL WS-H > 16.
014300     IF NOT WS-IS-HOLIDAY
014400         MOVE 'Y' TO CAL-IS-TRADING-DAY-SW.
014500 2000-EXIT.
014600     EXIT.
014700*---------------------------------------------------------------*
014800 2100-SCAN-HOLIDAYS.
014900*---------------------------------------------------------------*
015000     IF WS-SRCH-DATE-NUM = WS-HOLIDAY-DATE (WS-H)
015100         MOVE 'Y' TO WS-HOLIDAY-FOUND-SW.
015200*---------------------------------------------------------------*
015300 3000-FIND-NEXT-TRADING-DAY.
015400*---------------------------------------------------------------*
015500     MOVE 'N' TO WS-TRADING-DAY-SW.
015600     PERFORM 3100-TRY-ONE-DAY UNTIL WS-FOUND-TRADING-DAY.
015700     MOVE WS-SRCH-DATE-NUM TO CAL-NEXT-TRADING-DAY.
015800 3000-EXIT.
015900     EXIT.
016000*---------------------------------------------------------------*
016100 3100-TRY-ONE-DAY.
016200*---------------------------------------------------------------*
016300     PERFORM 3200-INCREMENT-ONE-DAY THRU 3200-EXIT.
016400     PERFORM 1000-DAY-OF-WEEK THRU 1000-EXIT.
016500     MOVE 'N' TO WS-HOLIDAY-FOUND-SW.
016600     IF WS-ZH NOT = 0 AND WS-ZH NOT = 1
016700         PERFORM 2100-SCAN-HOLIDAYS VARYING WS-H FROM 1 BY 1
016800             UNTIL WS-H > 16.
016900     IF WS-ZH NOT = 0 AND WS-ZH NOT = 1 AND
017000         NOT WS-IS-HOLIDAY
017100         MOVE 'Y' TO WS-TRADING-DAY-SW.
017200*---------------------------------------------------------------*
017300 3200-INCREMENT-ONE-DAY.
017400*---------------------------------------------------------------*
017500     PERFORM 3210-TEST-LEAP-YEAR THRU 3210-EXIT.
017600     ADD 1 TO WS-SRCH-DD.
017700     MOVE WS-MONTH-DAY-TBL (WS-SRCH-MM) TO WS-H.
017800     IF WS-SRCH-MM = 2 AND WS-IS-LEAP-YEAR
017900         ADD 1 TO WS-H.
018000     IF WS-SRCH-DD > WS-H
018100         MOVE 1 TO WS-SRCH-DD
018200         ADD 1 TO WS-SRCH-MM
018300         IF WS-SRCH-MM > 12
018400             MOVE 1 TO WS-SRCH-MM
018500             ADD 1 TO WS-SRCH-CCYY.
018600 3200-EXIT.
018700     EXIT.
018800*---------------------------------------------------------------*
018900 3210-TEST-LEAP-YEAR.
019000*---------------------------------------------------------------*
019100     MOVE 'N' TO WS-LEAP-YEAR-SW.
019200     COMPUTE WS-ZK =
019300         WS-SRCH-CCYY - ((WS-SRCH-CCYY / 4) * 4).
019400     IF WS-ZK NOT = 0
019500         GO TO 3210-EXIT.
019600     COMPUTE WS-ZK =
019700         WS-SRCH-CCYY - ((WS-SRCH-CCYY / 100) * 100).
019800     IF WS-ZK NOT = 0
019900         MOVE 'Y' TO WS-LEAP-YEAR-SW
020000         GO TO 3210-EXIT.
020100     COMPUTE WS-ZK =
020200         WS-SRCH-CCYY - ((WS-SRCH-CCYY / 400) * 400).
020300     IF WS-ZK = 0
020400         MOVE 'Y' TO WS-LEAP-YEAR-SW.
020500 3210-EXIT.
020600     EXIT.
020700*---------------------------------------------------------------*
020800 4000-CLASSIFY-MARKET-STATUS.
020900*---------------------------------------------------------------*
021000     MOVE CAL-RUN-TIME TO WS-RUN-HHMM.
021100     IF WS-ZH = 0 OR WS-ZH = 1 OR NOT CAL-IS-TRADING-DAY
021200         MOVE 'CLOSED' TO CAL-MARKET-STATUS
021300         GO TO 4000-EXIT.
021400     EVALUATE TRUE
021500         WHEN WS-RUN-HH < 9
021600             MOVE 'PRE_MARKET' TO CAL-MARKET-STATUS
021700         WHEN WS-RUN-HH = 9 AND WS-RUN-MM < 15
021800             MOVE 'PRE_MARKET' TO CAL-MARKET-STATUS
021900         WHEN WS-RUN-HH = 9 AND WS-RUN-MM < 30
022000             MOVE 'OPENING_AUCTION' TO CAL-MARKET-STATUS
022100         WHEN WS-RUN-HH < 15
022200             MOVE 'ACTIVE' TO CAL-MARKET-STATUS
022300         WHEN WS-RUN-HH = 15 AND WS-RUN-MM NOT > 15
022400             MOVE 'ACTIVE' TO CAL-MARKET-STATUS
022500         WHEN WS-RUN-HH = 15 AND WS-RUN-MM NOT > 30
022600             MOVE 'CLOSING' TO CAL-MARKET-STATUS
022700         WHEN OTHER
022800             MOVE 'CLOSED' TO CAL-MARKET-STATUS
022900     END-EVALUATE.
023000 4000-EXIT.
023100     EXIT.
