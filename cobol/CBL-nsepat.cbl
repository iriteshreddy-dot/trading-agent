000100*===============================================================*
000200* PROGRAM NAME:    NSEPAT
000300* ORIGINAL AUTHOR: S. KULKARNI
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700* ---------  --------------  --------------------------------
000800* 02/09/91   S. KULKARNI      WRITTEN TO FLAG ENGULFING CANDLES
000900*                             ON THE WATCHLIST, REQ 91-060.
001000* 05/14/93   S. KULKARNI      ADDED MORNING/EVENING STAR TEST,
001100*                             REQ 93-101.
001200* 04/18/96   A. DESHPANDE     CONVERTED TO NSE NIFTY-50 CANDLE
001300*                             SHAPE PER INDEX CHANGE, REQ 96-055.
001400* 12/09/98   M. RAO           YEAR 2000 READINESS - CANDLE DATE
001500*                             FIELD EXPANDED TO CCYYMMDD, REQ
001600*                             98-410.
001700* 08/15/02   K. BHATT         NET BONUS CALC ADDED FOR SIGSCORE
001800*                             FEED, REQ 02-234.
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.     NSEPAT.
002200 AUTHOR.         S. KULKARNI.
002300 INSTALLATION.   SECURITIES DATA CENTER.
002400 DATE-WRITTEN.   02/09/91.
002500 DATE-COMPILED.
002600 SECURITY.       NON-CONFIDENTIAL.
002700*===============================================================*
002800 ENVIRONMENT DIVISION.
002900*---------------------------------------------------------------*
003000 CONFIGURATION SECTION.
003100*---------------------------------------------------------------*
003200 SOURCE-COMPUTER. IBM-3081.
003300 OBJECT-COMPUTER. IBM-3081.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS NSEPAT-TRACE-ON
003600            OFF STATUS IS NSEPAT-TRACE-OFF.
003700*===============================================================*
003800 DATA DIVISION.
003900*---------------------------------------------------------------*
004000 WORKING-STORAGE SECTION.
004100*---------------------------------------------------------------*
004200*    WS-N IS THE CANDLE COUNT FOR THIS CALL, SET ONCE AND NEVER
004300*    A SUBSCRIPT ITSELF, SO IT IS CARRIED AS A 77-LEVEL.
004400 77  WS-N                    PIC S9(03) USAGE IS COMP.
004500 01  WS-SUBSCRIPTS.
004600     05  WS-C1                   PIC S9(03) USAGE IS COMP.
004700     05  WS-C2                   PIC S9(03) USAGE IS COMP.
004800     05  WS-C3                   PIC S9(03) USAGE IS COMP.
004900     05  FILLER                  PIC X(04).
005000*---------------------------------------------------------------*
005100 01  WS-SUBSCRIPTS-R REDEFINES WS-SUBSCRIPTS.
005200     05  WS-SUBSCRIPTS-BYTES     PIC X(10).
005300*---------------------------------------------------------------*
005400 01  WS-BODY-WORK.
005500     05  WS-BODY-1               PIC S9(06)V99.
005600     05  WS-BODY-2               PIC S9(06)V99.
005700     05  WS-BODY-3               PIC S9(06)V99.
005800     05  WS-BODY-1-PCT           PIC 9(03)V9999.
005900     05  WS-BODY-2-PCT           PIC 9(03)V9999.
006000     05  WS-MIDPOINT             PIC 9(06)V99.
006100     05  FILLER                  PIC X(04).
006200*---------------------------------------------------------------*
006300 01  WS-BODY-WORK-R REDEFINES WS-BODY-WORK.
006400     05  WS-BODY-WORK-BYTES      PIC X(36).
006500*---------------------------------------------------------------*
006600 01  WS-CANDLE-SHAPE-SWITCHES.
006700     05  WS-C1-BULLISH-SW        PIC X(01).
006800         88  WS-C1-IS-BULLISH        VALUE 'Y'.
006900     05  WS-C2-BULLISH-SW        PIC X(01).
007000         88  WS-C2-IS-BULLISH        VALUE 'Y'.
007100     05  WS-C3-BULLISH-SW        PIC X(01).
007200         88  WS-C3-IS-BULLISH        VALUE 'Y'.
007300     05  FILLER                  PIC X(04).
007400*---------------------------------------------------------------*
007500 01  WS-CANDLE-SHAPE-R REDEFINES WS-CANDLE-SHAPE-SWITCHES.
007600     05  WS-CANDLE-SHAPE-BYTES   PIC X(07).
007700*---------------------------------------------------------------*
007800 LINKAGE SECTION.
007900*---------------------------------------------------------------*
008000 COPY CNDTBL.
008100*---------------------------------------------------------------*
008200 COPY PATRES.
008300*===============================================================*
008400 PROCEDURE DIVISION USING CANDLE-TABLE-SIZE, CANDLE-TABLE-INDEX,
008500     CANDLE-TABLE, PATTERN-RESULTS.
008600*---------------------------------------------------------------*
008700 0000-MAIN-ROUTINE.
008800*---------------------------------------------------------------*
008900     MOVE SPACES            TO PATTERN-RESULTS.
009000     MOVE ZEROES            TO PATTERN-RESULTS.
009100     MOVE CANDLE-TABLE-SIZE TO WS-N.
009200     IF WS-N < 2
009300         GO TO 0000-EXIT.
009400     MOVE WS-N       TO WS-C2.
009500     COMPUTE WS-C1 = WS-N - 1.
009600     PERFORM 1000-CHECK-ENGULFING THRU 1000-EXIT.
009700     IF WS-N >= 3
009800         MOVE WS-N       TO WS-C3.
009900         COMPUTE WS-C2 = WS-N - 1.
010000         COMPUTE WS-C1 = WS-N - 2.
010100         PERFORM 2000-CHECK-MORNING-STAR THRU 2000-EXIT.
010200         PERFORM 3000-CHECK-EVENING-STAR THRU 3000-EXIT.
010300     END-IF.
010400     COMPUTE PAT-NET-BONUS =
010500         (PAT-BULLISH-COUNT - PAT-BEARISH-COUNT) * 10.
010600 0000-EXIT.
010700     GOBACK.
010800*---------------------------------------------------------------*
010900 1000-CHECK-ENGULFING.
011000*---------------------------------------------------------------*
011100*    C1 IS THE PRIOR CANDLE, C2 IS THE CURRENT ONE.
011200     MOVE 'N' TO WS-C1-BULLISH-SW, WS-C2-BULLISH-SW.
011300     IF CNT-CLOSE (WS-C1) > CNT-OPEN (WS-C1)
011400         MOVE 'Y' TO WS-C1-BULLISH-SW.
011500     IF CNT-CLOSE (WS-C2) > CNT-OPEN (WS-C2)
011600         MOVE 'Y' TO WS-C2-BULLISH-SW.
011700     IF CNT-CLOSE (WS-C1) < CNT-OPEN (WS-C1)
011800         AND CNT-CLOSE (WS-C2) > CNT-OPEN (WS-C2)
011900         AND CNT-OPEN (WS-C2) NOT > CNT-CLOSE (WS-C1)
012000         AND CNT-CLOSE (WS-C2) NOT < CNT-OPEN (WS-C1)
012100         MOVE 'Y' TO PAT-ENGULF-BULL-SW
012200         ADD 1 TO PAT-BULLISH-COUNT
012300         GO TO 1000-EXIT.
012400     IF CNT-CLOSE (WS-C1) > CNT-OPEN (WS-C1)
012500         AND CNT-CLOSE (WS-C2) < CNT-OPEN (WS-C2)
012600         AND CNT-OPEN (WS-C2) NOT < CNT-CLOSE (WS-C1)
012700         AND CNT-CLOSE (WS-C2) NOT > CNT-OPEN (WS-C1)
012800         MOVE 'Y' TO PAT-ENGULF-BEAR-SW
012900         ADD 1 TO PAT-BEARISH-COUNT.
013000 1000-EXIT.
013100     EXIT.
013200*---------------------------------------------------------------*
013300 2000-CHECK-MORNING-STAR.
013400*---------------------------------------------------------------*
013500*    C1 LARGE BEARISH, C2 SMALL BODY, C3 BULLISH CLOSING ABOVE
013600*    THE MIDPOINT OF C1'S BODY.
013700     IF CNT-CLOSE (WS-C1) NOT < CNT-OPEN (WS-C1)
013800         GO TO 2000-EXIT.
013900     COMPUTE WS-BODY-1 = CNT-OPEN (WS-C1) - CNT-CLOSE (WS-C1).
014000     IF CNT-OPEN (WS-C1) = 0
014100         GO TO 2000-EXIT.
014200     COMPUTE WS-BODY-1-PCT ROUNDED =
014300         (WS-BODY-1 / CNT-OPEN (WS-C1)) * 100.
014400     IF WS-BODY-1-PCT NOT > 0.5
014500         GO TO 2000-EXIT.
014600*
014700     COMPUTE WS-BODY-2 =
014800         CNT-CLOSE (WS-C2) - CNT-OPEN (WS-C2).
014900     IF WS-BODY-2 < 0
015000         COMPUTE WS-BODY-2 = WS-BODY-2 * -1.
015100     IF CNT-OPEN (WS-C2) = 0
015200         GO TO 2000-EXIT.
015300     COMPUTE WS-BODY-2-PCT ROUNDED =
015400         (WS-BODY-2 / CNT-OPEN (WS-C2)) * 100.
015500     IF WS-BODY-2-PCT NOT < 0.3
015600         GO TO 2000-EXIT.
015700*
015800     MOVE 'N' TO WS-C3-BULLISH-SW.
015900     COMPUTE WS-BODY-3 = CNT-CLOSE (WS-C3) - CNT-OPEN (WS-C3).
016000     IF CNT-CLOSE (WS-C3) NOT > CNT-OPEN (WS-C3)
016100         GO TO 2000-EXIT.
016200     MOVE 'Y' TO WS-C3-BULLISH-SW.
016300     COMPUTE WS-MIDPOINT ROUNDED =
016400         (CNT-OPEN (WS-C1) + CNT-CLOSE (WS-C1)) / 2.
016500     IF CNT-CLOSE (WS-C3) > WS-MIDPOINT AND WS-C3-IS-BULLISH
016600         MOVE 'Y' TO PAT-MORNING-STAR-SW
016700         ADD 1 TO PAT-BULLISH-COUNT.
016800 2000-EXIT.
016900     EXIT.
017000*---------------------------------------------------------------*
017100 3000-CHECK-EVENING-STAR.
017200*---------------------------------------------------------------*
017300*    MIRROR OF 2000 -- C1 LARGE BULLISH, C2 SMALL BODY, C3
017400*    BEARISH CLOSING BELOW THE MIDPOINT OF C1'S BODY.
017500     IF CNT-CLOSE (WS-C1) NOT > CNT-OPEN (WS-C1)
017600         GO TO 3000-EXIT.
017700     COMPUTE WS-BODY-1 = CNT-CLOSE (WS-C1) - CNT-OPEN (WS-C1).
017800     IF CNT-OPEN (WS-C1) = 0
017900         GO TO 3000-EXIT.
018000     COMPUTE WS-BODY-1-PCT ROUNDED =
018100         (WS-BODY-1 / CNT-OPEN (WS-C1)) * 100.
018200     IF WS-BODY-1-PCT NOT > 0.5
018300         GO TO 3000-EXIT.
018400*
018500     COMPUTE WS-BODY-2 =
018600         CNT-CLOSE (WS-C2) - CNT-OPEN (WS-C2).
018700     IF WS-BODY-2 < 0
018800         COMPUTE WS-BODY-2 = WS-BODY-2 * -1.
018900     IF CNT-OPEN (WS-C2) = 0
019000         GO TO 3000-EXIT.
019100     COMPUTE WS-BODY-2-PCT ROUNDED =
019200         (WS-BODY-2 / CNT-OPEN (WS-C2)) * 100.
019300     IF WS-BODY-2-PCT NOT < 0.3
019400         GO TO 3000-EXIT.
019500*
019600     MOVE 'N' TO WS-C3-BULLISH-SW.
019700     COMPUTE WS-BODY-3 = CNT-CLOSE (WS-C3) - CNT-OPEN (WS-C3).
019800     IF CNT-CLOSE (WS-C3) NOT < CNT-OPEN (WS-C3)
019900         GO TO 3000-EXIT.
020000     COMPUTE WS-MIDPOINT ROUNDED =
020100         (CNT-OPEN (WS-C1) + CNT-CLOSE (WS-C1)) / 2.
020200     IF CNT-CLOSE (WS-C3) < WS-MIDPOINT
020300         MOVE 'Y' TO PAT-EVENING-STAR-SW
020400         ADD 1 TO PAT-BEARISH-COUNT.
020500 3000-EXIT.
020600     EXIT.
