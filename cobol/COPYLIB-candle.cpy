000100*---------------------------------------------------------------*
000200* COPYLIB: CANDLE
000300* ONE DAILY OHLCV CANDLE FOR ONE NSE SYMBOL.  UP TO 250 CANDLES
000400* ARE KEPT PER SYMBOL (ENOUGH FOR A 200-PERIOD AVERAGE).  INPUT
000500* LINE IS COMMA DELIMITED, OLDEST DATE FIRST WITHIN A SYMBOL.
000600*---------------------------------------------------------------*
000700 01  CANDLE-RECORD.
000800     05  CDL-SYMBOL                  PIC X(12).
000900     05  CDL-DATE                    PIC 9(08).
001000     05  CDL-DATE-R REDEFINES CDL-DATE.
001100         10  CDL-DATE-CCYY           PIC 9(04).
001200         10  CDL-DATE-MM             PIC 9(02).
001300         10  CDL-DATE-DD             PIC 9(02).
001400     05  CDL-OPEN                    PIC 9(06)V99.
001500     05  CDL-HIGH                    PIC 9(06)V99.
001600     05  CDL-LOW                     PIC 9(06)V99.
001700     05  CDL-CLOSE                   PIC 9(06)V99.
001800     05  CDL-VOLUME                  PIC 9(10).
001900     05  FILLER                      PIC X(18).
