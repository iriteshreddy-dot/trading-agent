000100*---------------------------------------------------------------*
000200* COPYLIB: CALRES
000300* CALLING CONVENTION BETWEEN NSECYCLE AND NSECAL.  CAL-RUN-DATE
000400* AND CAL-RUN-TIME ARE FILLED BY THE CALLER; THE REST IS FILLED
000500* BY NSECAL.
000600*---------------------------------------------------------------*
000700 01  CALENDAR-RESULTS.
000800     05  CAL-RUN-DATE                PIC 9(08).
000900     05  CAL-RUN-DATE-R REDEFINES CAL-RUN-DATE.
001000         10  CAL-RUN-CCYY            PIC 9(04).
001100         10  CAL-RUN-MM              PIC 9(02).
001200         10  CAL-RUN-DD              PIC 9(02).
001300     05  CAL-RUN-TIME                PIC 9(04).
001400     05  CAL-DAY-OF-WEEK             PIC 9(01) USAGE IS COMP.
001500     05  CAL-IS-TRADING-DAY-SW       PIC X(01).
001600         88  CAL-IS-TRADING-DAY          VALUE 'Y'.
001700     05  CAL-IS-EXPIRY-SW            PIC X(01).
001800         88  CAL-IS-EXPIRY-DAY           VALUE 'Y'.
001900     05  CAL-NEXT-TRADING-DAY        PIC 9(08).
002000     05  CAL-MARKET-STATUS           PIC X(16).
002100         88  CAL-STATUS-CLOSED           VALUE 'CLOSED'.
002200         88  CAL-STATUS-PRE-MARKET       VALUE 'PRE_MARKET'.
002300         88  CAL-STATUS-OPENING-AUCT     VALUE 'OPENING_AUCTION'.
002400         88  CAL-STATUS-ACTIVE           VALUE 'ACTIVE'.
002500         88  CAL-STATUS-CLOSING          VALUE 'CLOSING'.
002600     05  FILLER                      PIC X(08).
