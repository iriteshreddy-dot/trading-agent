000100*---------------------------------------------------------------*
000200* COPYLIB: DPLTBL
000300* IN-MEMORY TABLE OF DAILY P AND L ROWS, LOADED FROM THE DAILY
000400* P AND L FILE AT PRE-CHECK.  TODAY'S ROW IS FOUND OR ADDED, THE
000500* WHOLE TABLE IS REWRITTEN AT SUMMARY.
000600*---------------------------------------------------------------*
000700 01  DPL-TABLE-SIZE          PIC S9(03) USAGE IS COMP.
000800 01  DPL-TABLE-INDEX         PIC S9(03) USAGE IS COMP.
000900*
001000 01  DPL-TABLE.
001100 02  DPT-DAY OCCURS 1 TO 366 TIMES
001200      DEPENDING ON DPL-TABLE-SIZE.
001300     05  DPT-DATE                    PIC 9(08).
001400     05  DPT-REALIZED                PIC S9(08)V99.
001500     05  DPT-TRADES                  PIC 9(04).
001600     05  DPT-WINS                    PIC 9(04).
001700     05  DPT-LOSSES                  PIC 9(04).
001800     05  DPT-CB-HIT                  PIC 9(01).
001900         88  DPT-CB-NOT-TRIPPED          VALUE 0.
002000         88  DPT-CB-TRIPPED              VALUE 1.
002100     05  FILLER                      PIC X(04).
