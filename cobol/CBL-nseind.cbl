000100*===============================================================*
000200* PROGRAM NAME:    NSEIND
000300* ORIGINAL AUTHOR: R. N. IYER
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700* ---------  --------------  --------------------------------
000800* 03/11/87   R. N. IYER       WRITTEN FOR BSE SENSEX WATCHLIST
000900*                             MOVING AVERAGE SCREEN, REQ 87-014.
001000* 09/22/89   R. N. IYER       ADDED RELATIVE STRENGTH CALC PER
001100*                             RESEARCH DESK REQUEST 89-301.
001200* 02/14/91   S. KULKARNI      ADDED MACD LINE AND SIGNAL PER
001300*                             REQ 91-077.
001400* 07/30/93   S. KULKARNI      ADDED BOLLINGER BAND CALC, REQ
001500*                             93-162.
001600* 11/02/94   A. DESHPANDE     ADDED VOLUME-VS-AVERAGE TEST AND
001700*                             EMA TREND CLASSIFIER, REQ 94-240.
001800* 04/18/96   A. DESHPANDE     CONVERTED WATCHLIST FROM BSE
001900*                             SENSEX ISSUES TO NSE NIFTY-50
002000*                             CONSTITUENTS PER INDEX CHANGE,
002100*                             REQ 96-055.
002200* 12/09/98   M. RAO           YEAR 2000 READINESS - CANDLE DATE
002300*                             FIELD EXPANDED TO CCYYMMDD, REQ
002400*                             98-410.
002500* 06/27/00   M. RAO           WILDER SMOOTHING CORRECTED TO
002600*                             MATCH RESEARCH DESK SPEC, REQ
002700*                             00-118.
002800* 08/15/02   K. BHATT         RAISED CANDLE HISTORY DEPTH TO
002900*                             250 ROWS FOR EMA-200, REQ 02-233.
003000* 02/09/26   R. MENON         IND-VOL-SIGNAL WAS TRUNCATING THE
003100*                             UNUSUAL_HIGH AND ABOVE_NORMAL
003200*                             SIGNAL LITERALS TO 8 BYTES.  COPY
003300*                             INDRES WIDENED TO X(12), REQ
003400*                             25-511.
003500* 03/02/26   R. MENON         MACD LINE/SIGNAL/HISTOGRAM AND
003600*                             BOLLINGER PCT-B WERE CARRYING ONLY
003700*                             2-3 DECIMALS IN COPY INDRES AND
003800*                             WERE LOSING PRECISION AGAINST THE
003900*                             SIGSCORE RANGE CHECKS.  WIDENED TO
004000*                             4 DECIMALS TO MATCH THE WORK
004100*                             FIELDS ALREADY CARRIED HERE, REQ
004200*                             25-512.
004300*===============================================================*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.     NSEIND.
004600 AUTHOR.         R. N. IYER.
004700 INSTALLATION.   SECURITIES DATA CENTER.
004800 DATE-WRITTEN.   03/11/87.
004900 DATE-COMPILED.
005000 SECURITY.       NON-CONFIDENTIAL.
005100*===============================================================*
005200 ENVIRONMENT DIVISION.
005300*---------------------------------------------------------------*
005400 CONFIGURATION SECTION.
005500*---------------------------------------------------------------*
005600 SOURCE-COMPUTER. IBM-3081.
005700 OBJECT-COMPUTER. IBM-3081.
005800 SPECIAL-NAMES.
005900     UPSI-0 ON STATUS IS NSEIND-TRACE-ON
006000            OFF STATUS IS NSEIND-TRACE-OFF.
006100*===============================================================*
006200 DATA DIVISION.
006300*---------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600*    WS-GL-COUNT IS THE GAIN/LOSS TABLE SUBSCRIPT FOR WILDER
006700*    SMOOTHING AND IS KEPT AS A 77-LEVEL -- IT BELONGS TO NO
006800*    GROUP, IT IS REFRESHED ONCE PER CALL.
006900 77  WS-GL-COUNT             PIC S9(03) USAGE IS COMP.
007000 01  WS-SUBSCRIPTS-COUNTERS.
007100     05  WS-I                    PIC S9(03) USAGE IS COMP.
007200     05  WS-J                    PIC S9(03) USAGE IS COMP.
007300     05  WS-N                    PIC S9(03) USAGE IS COMP.
007400     05  FILLER                  PIC X(07).
007500*---------------------------------------------------------------*
007600 01  WS-CLOSE-SERIES.
007700     05  WS-CLOSE OCCURS 250 TIMES PIC 9(06)V99.
007800     05  FILLER                  PIC X(04).
007900*---------------------------------------------------------------*
008000 01  WS-CLOSE-SERIES-R REDEFINES WS-CLOSE-SERIES.
008100     05  WS-CLOSE-BYTES          PIC X(1754).
008200*---------------------------------------------------------------*
008300 01  WS-RSI-WORK.
008400     05  WS-GAIN OCCURS 250 TIMES PIC 9(06)V9999.
008500     05  WS-LOSS OCCURS 250 TIMES PIC 9(06)V9999.
008600     05  WS-AVG-GAIN             PIC 9(06)V9999.
008700     05  WS-AVG-LOSS             PIC 9(06)V9999.
008800     05  WS-RS                   PIC 9(06)V9999.
008900     05  WS-DELTA                PIC S9(06)V99.
009000     05  FILLER                  PIC X(04).
009100*---------------------------------------------------------------*
009200 01  WS-EMA-WORK.
009300     05  WS-EMA12-SERIES OCCURS 250 TIMES PIC 9(06)V9999.
009400     05  WS-EMA26-SERIES OCCURS 250 TIMES PIC 9(06)V9999.
009500     05  WS-MACD-SERIES  OCCURS 250 TIMES PIC S9(06)V9999.
009600     05  WS-EMA-K                PIC 9(01)V9999.
009700     05  WS-SUM-PRICE            PIC 9(09)V9999.
009800     05  WS-MACD-COUNT           PIC S9(03) USAGE IS COMP.
009900     05  WS-SIGNAL-SEED          PIC S9(06)V9999.
010000     05  WS-EMA-PERIOD           PIC S9(03) USAGE IS COMP.
010100     05  WS-EMA-RESULT           PIC 9(06)V9999.
010200     05  FILLER                  PIC X(04).
010300*---------------------------------------------------------------*
010400 01  WS-BOLL-WORK.
010500     05  WS-SUM-20               PIC 9(09)V9999.
010600     05  WS-MEAN-20              PIC 9(06)V9999.
010700     05  WS-VARIANCE-SUM         PIC 9(11)V9999.
010800     05  WS-VARIANCE             PIC 9(09)V9999.
010900     05  WS-STD-DEV              PIC 9(06)V9999.
011000     05  WS-BAND-WIDTH           PIC 9(07)V9999.
011100     05  WS-SQRT-GUESS           PIC 9(06)V9999.
011200     05  WS-SQRT-PREV            PIC 9(06)V9999.
011300     05  WS-SQRT-TRIES           PIC S9(03) USAGE IS COMP.
011400     05  FILLER                  PIC X(04).
011500*---------------------------------------------------------------*
011600 01  WS-BOLL-WORK-R REDEFINES WS-BOLL-WORK.
011700     05  WS-BOLL-WORK-BYTES      PIC X(98).
011800*---------------------------------------------------------------*
011900 01  WS-VOLUME-WORK.
012000     05  WS-VOL-SUM              PIC 9(12) USAGE IS COMP.
012100     05  WS-VOL-AVG              PIC 9(10)V99.
012200     05  FILLER                  PIC X(04).
012300*---------------------------------------------------------------*
012400 01  WS-VOLUME-WORK-R REDEFINES WS-VOLUME-WORK.
012500     05  WS-VOLUME-WORK-BYTES    PIC X(24).
012600*---------------------------------------------------------------*
012700 LINKAGE SECTION.
012800*---------------------------------------------------------------*
012900 COPY CNDTBL.
013000*---------------------------------------------------------------*
013100 COPY INDRES.
013200*===============================================================*
013300 PROCEDURE DIVISION USING CANDLE-TABLE-SIZE, CANDLE-TABLE-INDEX,
013400     CANDLE-TABLE, INDICATOR-RESULTS.
013500*---------------------------------------------------------------*
013600 0000-MAIN-ROUTINE.
013700*---------------------------------------------------------------*
013800     MOVE SPACES            TO INDICATOR-RESULTS.
013900     MOVE ZEROES            TO INDICATOR-RESULTS.
014000     MOVE CANDLE-TABLE-SIZE TO WS-N.
014100     PERFORM 0110-LOAD-ONE-CLOSE
014200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-N.
014300     PERFORM 1000-COMPUTE-RSI THRU 1000-EXIT.
014400     PERFORM 2000-COMPUTE-EMAS THRU 2000-EXIT.
014500     PERFORM 3000-COMPUTE-MACD THRU 3000-EXIT.
014600     PERFORM 4000-COMPUTE-BOLLINGER THRU 4000-EXIT.
014700     PERFORM 5000-COMPUTE-VOLUME THRU 5000-EXIT.
014800     PERFORM 6000-CLASSIFY-TREND THRU 6000-EXIT.
014900     GOBACK.
015000*---------------------------------------------------------------*
015100 0110-LOAD-ONE-CLOSE.
015200*---------------------------------------------------------------*
015300     MOVE CNT-CLOSE (WS-I) TO WS-CLOSE (WS-I).
015400*---------------------------------------------------------------*
015500 1000-COMPUTE-RSI.
015600*---------------------------------------------------------------*
015700     IF WS-N < 15
015800         MOVE 50.00 TO IND-RSI-14
015900         GO TO 1000-EXIT.
016000*
016100     MOVE 0 TO WS-GL-COUNT.
016200     PERFORM 1010-COMPUTE-GAIN-LOSS
016300         VARYING WS-I FROM 2 BY 1 UNTIL WS-I > WS-N.
016400*
016500     MOVE 0 TO WS-AVG-GAIN, WS-AVG-LOSS.
016600     PERFORM 1020-SUM-FIRST-14
016700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 14.
016800     DIVIDE WS-AVG-GAIN BY 14 GIVING WS-AVG-GAIN.
016900     DIVIDE WS-AVG-LOSS BY 14 GIVING WS-AVG-LOSS.
017000*
017100     PERFORM 1030-SMOOTH-REMAINING
017200         VARYING WS-I FROM 15 BY 1 UNTIL WS-I > WS-GL-COUNT.
017300*
017400     IF WS-AVG-LOSS = 0
017500         MOVE 100.00 TO IND-RSI-14
017600         GO TO 1000-EXIT.
017700     DIVIDE WS-AVG-GAIN BY WS-AVG-LOSS GIVING WS-RS.
017800     COMPUTE IND-RSI-14 ROUNDED = 100 - (100 / (1 + WS-RS)).
017900 1000-EXIT.
018000     EXIT.
018100*---------------------------------------------------------------*
018200 1010-COMPUTE-GAIN-LOSS.
018300*---------------------------------------------------------------*
018400     ADD 1 TO WS-GL-COUNT.
018500     COMPUTE WS-DELTA = WS-CLOSE (WS-I) - WS-CLOSE (WS-I - 1).
018600     IF WS-DELTA > 0
018700         MOVE WS-DELTA TO WS-GAIN (WS-GL-COUNT)
018800         MOVE 0        TO WS-LOSS (WS-GL-COUNT)
018900     ELSE
019000         MOVE 0            TO WS-GAIN (WS-GL-COUNT)
019100         COMPUTE WS-LOSS (WS-GL-COUNT) = WS-DELTA * -1
019200     END-IF.
019300*---------------------------------------------------------------*
019400 1020-SUM-FIRST-14.
019500*---------------------------------------------------------------*
019600     ADD WS-GAIN (WS-I) TO WS-AVG-GAIN.
019700     ADD WS-LOSS (WS-I) TO WS-AVG-LOSS.
019800*---------------------------------------------------------------*
019900 1030-SMOOTH-REMAINING.
020000*---------------------------------------------------------------*
020100     COMPUTE WS-AVG-GAIN = (WS-AVG-GAIN * 13 + WS-GAIN (WS-I)) / 14.
020200     COMPUTE WS-AVG-LOSS = (WS-AVG-LOSS * 13 + WS-LOSS (WS-I)) / 14.
020300*---------------------------------------------------------------*
020400 2000-COMPUTE-EMAS.
020500*---------------------------------------------------------------*
020600     PERFORM 2100-BUILD-EMA-SERIES THRU 2100-EXIT.
020700*
020800     IF WS-N < 20
020900         MOVE 'N' TO IND-EMA-20-OK
021000         MOVE 0   TO IND-EMA-20
021100     ELSE
021200         MOVE 20 TO WS-EMA-PERIOD
021300         PERFORM 2200-EMA-GENERIC THRU 2200-EXIT
021400         MOVE WS-EMA-RESULT TO IND-EMA-20
021500         MOVE 'Y' TO IND-EMA-20-OK.
021600*
021700     IF WS-N < 50
021800         MOVE 'N' TO IND-EMA-50-OK
021900         MOVE 0   TO IND-EMA-50
022000     ELSE
022100         MOVE 50 TO WS-EMA-PERIOD
022200         PERFORM 2200-EMA-GENERIC THRU 2200-EXIT
022300         MOVE WS-EMA-RESULT TO IND-EMA-50
022400         MOVE 'Y' TO IND-EMA-50-OK.
022500*
022600     IF WS-N < 200
022700         MOVE 'N' TO IND-EMA-200-OK
022800         MOVE 0   TO IND-EMA-200
022900     ELSE
023000         MOVE 200 TO WS-EMA-PERIOD
023100         PERFORM 2200-EMA-GENERIC THRU 2200-EXIT
023200         MOVE WS-EMA-RESULT TO IND-EMA-200
023300         MOVE 'Y' TO IND-EMA-200-OK.
023400 2000-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------*
023700 2100-BUILD-EMA-SERIES.
023800*---------------------------------------------------------------*
023900*    FULL EMA-12 AND EMA-26 SERIES, NEEDED LATER BY THE MACD
024000*    LINE, ARE BUILT HERE SO 3000-COMPUTE-MACD CAN WORK FROM
024100*    ARRAYS INSTEAD OF RECOMPUTING THE WHOLE HISTORY.
024200     IF WS-N < 12
024300         GO TO 2100-EXIT.
024400     MOVE 0 TO WS-SUM-PRICE.
024500     PERFORM 2110-SUM-FIRST-12
024600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 12.
024700     DIVIDE WS-SUM-PRICE BY 12 GIVING WS-EMA12-SERIES (12).
024800     COMPUTE WS-EMA-K = 2 / 13.
024900     PERFORM 2120-ROLL-EMA-12
025000         VARYING WS-I FROM 13 BY 1 UNTIL WS-I > WS-N.
025100*
025200     IF WS-N < 26
025300         GO TO 2100-EXIT.
025400     MOVE 0 TO WS-SUM-PRICE.
025500     PERFORM 2130-SUM-FIRST-26
025600         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 26.
025700     DIVIDE WS-SUM-PRICE BY 26 GIVING WS-EMA26-SERIES (26).
025800     COMPUTE WS-EMA-K = 2 / 27.
025900     PERFORM 2140-ROLL-EMA-26
026000         VARYING WS-I FROM 27 BY 1 UNTIL WS-I > WS-N.
026100 2100-EXIT.
026200     EXIT.
026300*---------------------------------------------------------------*
026400 2110-SUM-FIRST-12.
026500*---------------------------------------------------------------*
026600     ADD WS-CLOSE (WS-I) TO WS-SUM-PRICE.
026700*---------------------------------------------------------------*
026800 2120-ROLL-EMA-12.
026900*---------------------------------------------------------------*
027000     COMPUTE WS-EMA12-SERIES (WS-I) =
027100         WS-CLOSE (WS-I) * WS-EMA-K +
027200         WS-EMA12-SERIES (WS-I - 1) * (1 - WS-EMA-K).
027300*---------------------------------------------------------------*
027400 2130-SUM-FIRST-26.
027500*---------------------------------------------------------------*
027600     ADD WS-CLOSE (WS-I) TO WS-SUM-PRICE.
027700*---------------------------------------------------------------*
027800 2140-ROLL-EMA-26.
027900*---------------------------------------------------------------*
028000     COMPUTE WS-EMA26-SERIES (WS-I) =
028100         WS-CLOSE (WS-I) * WS-EMA-K +
028200         WS-EMA26-SERIES (WS-I - 1) * (1 - WS-EMA-K).
028300*---------------------------------------------------------------*
028400 2200-EMA-GENERIC.
028500*---------------------------------------------------------------*
028600*    COMPUTES THE EMA OF THE CLOSE SERIES FOR THE PERIOD CURRENTLY
028700*    IN WS-EMA-PERIOD (20, 50 OR 200), RETURNED IN WS-EMA-RESULT.
028800*    CANDLE-TABLE-SIZE IS STILL THE OVERALL SERIES LENGTH.
028900     MOVE 0 TO WS-SUM-PRICE.
029000     PERFORM 2210-SUM-FIRST-N
029100         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-EMA-PERIOD.
029200     DIVIDE WS-SUM-PRICE BY WS-EMA-PERIOD GIVING WS-EMA-RESULT.
029300     COMPUTE WS-EMA-K = 2 / (WS-EMA-PERIOD + 1).
029400     PERFORM 2220-ROLL-EMA-N
029500         VARYING WS-I FROM (WS-EMA-PERIOD + 1) BY 1
029600             UNTIL WS-I > CANDLE-TABLE-SIZE.
029700 2200-EXIT.
029800     EXIT.
029900*---------------------------------------------------------------*
030000 2210-SUM-FIRST-N.
030100*---------------------------------------------------------------*
030200     ADD WS-CLOSE (WS-I) TO WS-SUM-PRICE.
030300*---------------------------------------------------------------*
030400 2220-ROLL-EMA-N.
030500*---------------------------------------------------------------*
030600     COMPUTE WS-EMA-RESULT =
030700         WS-CLOSE (WS-I) * WS-EMA-K +
030800         WS-EMA-RESULT * (1 - WS-EMA-K).
030900*---------------------------------------------------------------*
031000 3000-COMPUTE-MACD.
031100*---------------------------------------------------------------*
031200     MOVE CANDLE-TABLE-SIZE TO WS-N.
031300     IF WS-N < 35
031400         MOVE 0 TO IND-MACD-LINE, IND-MACD-SIGNAL,
031500                   IND-MACD-HISTOGRAM
031600         GO TO 3000-EXIT.
031700*
031800     MOVE 0 TO WS-MACD-COUNT.
031900     PERFORM 3010-BUILD-MACD-POINT
032000         VARYING WS-I FROM 26 BY 1 UNTIL WS-I > WS-N.
032100     MOVE WS-MACD-SERIES (WS-MACD-COUNT) TO IND-MACD-LINE.
032200*
032300     IF WS-MACD-COUNT < 9
032400         MOVE IND-MACD-LINE TO IND-MACD-SIGNAL
032500     ELSE
032600         MOVE 0 TO WS-SIGNAL-SEED
032700         PERFORM 3020-SUM-FIRST-9-MACD
032800             VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 9
032900         DIVIDE WS-SIGNAL-SEED BY 9 GIVING WS-SIGNAL-SEED
033000         COMPUTE WS-EMA-K = 2 / 10
033100         PERFORM 3030-ROLL-MACD-SIGNAL
033200             VARYING WS-J FROM 10 BY 1 UNTIL WS-J > WS-MACD-COUNT
033300         MOVE WS-SIGNAL-SEED TO IND-MACD-SIGNAL.
033400     COMPUTE IND-MACD-HISTOGRAM ROUNDED =
033500         IND-MACD-LINE - IND-MACD-SIGNAL.
033600 3000-EXIT.
033700     EXIT.
033800*---------------------------------------------------------------*
033900 3010-BUILD-MACD-POINT.
034000*---------------------------------------------------------------*
034100     ADD 1 TO WS-MACD-COUNT.
034200     COMPUTE WS-MACD-SERIES (WS-MACD-COUNT) ROUNDED =
034300         WS-EMA12-SERIES (WS-I) - WS-EMA26-SERIES (WS-I).
034400*---------------------------------------------------------------*
034500 3020-SUM-FIRST-9-MACD.
034600*---------------------------------------------------------------*
034700     ADD WS-MACD-SERIES (WS-J) TO WS-SIGNAL-SEED.
034800*---------------------------------------------------------------*
034900 3030-ROLL-MACD-SIGNAL.
035000*---------------------------------------------------------------*
035100     COMPUTE WS-SIGNAL-SEED ROUNDED =
035200         WS-MACD-SERIES (WS-J) * WS-EMA-K +
035300         WS-SIGNAL-SEED * (1 - WS-EMA-K).
035400*---------------------------------------------------------------*
035500 4000-COMPUTE-BOLLINGER.
035600*---------------------------------------------------------------*
035700     MOVE CANDLE-TABLE-SIZE TO WS-N.
035800     IF WS-N < 20
035900         MOVE 0    TO IND-BOLL-MID, IND-BOLL-UPPER, IND-BOLL-LOWER
036000         MOVE 0.5  TO IND-BOLL-PCT-B
036100         GO TO 4000-EXIT.
036200*
036300     MOVE 0 TO WS-SUM-20.
036400     PERFORM 4010-SUM-LAST-20
036500         VARYING WS-I FROM WS-N BY -1 UNTIL WS-I < (WS-N - 19).
036600     DIVIDE WS-SUM-20 BY 20 GIVING WS-MEAN-20.
036700     MOVE WS-MEAN-20 TO IND-BOLL-MID.
036800*
036900     MOVE 0 TO WS-VARIANCE-SUM.
037000     PERFORM 4020-SUM-SQUARE-DEV
037100         VARYING WS-I FROM WS-N BY -1 UNTIL WS-I < (WS-N - 19).
037200     DIVIDE WS-VARIANCE-SUM BY 20 GIVING WS-VARIANCE.
037300     PERFORM 4015-SQUARE-ROOT THRU 4015-EXIT.
037400*
037500     COMPUTE IND-BOLL-UPPER ROUNDED =
037600         WS-MEAN-20 + (2 * WS-STD-DEV).
037700     COMPUTE IND-BOLL-LOWER ROUNDED =
037800         WS-MEAN-20 - (2 * WS-STD-DEV).
037900     COMPUTE WS-BAND-WIDTH = IND-BOLL-UPPER - IND-BOLL-LOWER.
038000     IF WS-BAND-WIDTH = 0
038100         MOVE 0.5 TO IND-BOLL-PCT-B
038200     ELSE
038300         COMPUTE IND-BOLL-PCT-B ROUNDED =
038400             (WS-CLOSE (WS-N) - IND-BOLL-LOWER) / WS-BAND-WIDTH.
038500 4000-EXIT.
038600     EXIT.
038700*---------------------------------------------------------------*
038800 4010-SUM-LAST-20.
038900*---------------------------------------------------------------*
039000     ADD WS-CLOSE (WS-I) TO WS-SUM-20.
039100*---------------------------------------------------------------*
039200 4020-SUM-SQUARE-DEV.
039300*---------------------------------------------------------------*
039400     COMPUTE WS-VARIANCE-SUM ROUNDED = WS-VARIANCE-SUM +
039500         (WS-CLOSE (WS-I) - WS-MEAN-20) *
039600         (WS-CLOSE (WS-I) - WS-MEAN-20).
039700*---------------------------------------------------------------*
039800 4015-SQUARE-ROOT.
039900*---------------------------------------------------------------*
040000*    NEWTON-RAPHSON ITERATION FOR THE STANDARD DEVIATION - NO
040100*    SQUARE ROOT VERB EXISTS ON THIS COMPILER.  STARTING GUESS
040200*    IS HALF THE VARIANCE, REFINED UNTIL THE GUESS STOPS MOVING
040300*    OR 20 TRIES HAVE BEEN MADE.
040400     IF WS-VARIANCE = 0
040500         MOVE 0 TO WS-STD-DEV
040600         GO TO 4015-EXIT.
040700     DIVIDE WS-VARIANCE BY 2 GIVING WS-SQRT-GUESS.
040800     MOVE 0 TO WS-SQRT-TRIES.
040900     PERFORM 4016-SQRT-STEP
041000         VARYING WS-SQRT-TRIES FROM 1 BY 1
041100             UNTIL WS-SQRT-TRIES > 20
041200                OR WS-SQRT-GUESS = WS-SQRT-PREV.
041300     MOVE WS-SQRT-GUESS TO WS-STD-DEV.
041400 4015-EXIT.
041500     EXIT.
041600*---------------------------------------------------------------*
041700 4016-SQRT-STEP.
041800*---------------------------------------------------------------*
041900     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV.
042000     COMPUTE WS-SQRT-GUESS ROUNDED =
042100         (WS-SQRT-PREV + (WS-VARIANCE / WS-SQRT-PREV)) / 2.
042200*---------------------------------------------------------------*
042300 5000-COMPUTE-VOLUME.
042400*---------------------------------------------------------------*
042500     MOVE CANDLE-TABLE-SIZE TO WS-N.
042600     IF WS-N < 20
042700         MOVE 0   TO WS-VOL-AVG
042800         MOVE 1.0 TO IND-VOL-RATIO
042900         MOVE 'NORMAL'       TO IND-VOL-SIGNAL
043000         GO TO 5000-EXIT.
043100*
043200     MOVE 0 TO WS-VOL-SUM.
043300     PERFORM 5010-SUM-LAST-20-VOL
043400         VARYING WS-I FROM WS-N BY -1 UNTIL WS-I < (WS-N - 19).
043500     DIVIDE WS-VOL-SUM BY 20 GIVING WS-VOL-AVG.
043600     IF WS-VOL-AVG = 0
043700         MOVE 1.0 TO IND-VOL-RATIO
043800     ELSE
043900         DIVIDE CNT-VOLUME (WS-N) BY WS-VOL-AVG
044000             GIVING IND-VOL-RATIO ROUNDED.
044100*
044200     EVALUATE TRUE
044300         WHEN IND-VOL-RATIO > 2.0
044400             MOVE 'UNUSUAL_HIGH'   TO IND-VOL-SIGNAL
044500         WHEN IND-VOL-RATIO > 1.5
044600             MOVE 'ABOVE_NORMAL'   TO IND-VOL-SIGNAL
044700         WHEN IND-VOL-RATIO < 0.5
044800             MOVE 'LOW'            TO IND-VOL-SIGNAL
044900         WHEN OTHER
045000             MOVE 'NORMAL'         TO IND-VOL-SIGNAL
045100     END-EVALUATE.
045200 5000-EXIT.
045300     EXIT.
045400*---------------------------------------------------------------*
045500 5010-SUM-LAST-20-VOL.
045600*---------------------------------------------------------------*
045700     ADD CNT-VOLUME (WS-I) TO WS-VOL-SUM.
045800*---------------------------------------------------------------*
045900 6000-CLASSIFY-TREND.
046000*---------------------------------------------------------------*
046100     IF IND-EMA-20-OK NOT = 'Y'
046200         MOVE 'BELOW_ALL   ' TO IND-EMA-TREND
046300         GO TO 6000-EXIT.
046400     IF WS-CLOSE (WS-N) NOT > IND-EMA-20
046500         MOVE 'BELOW_ALL   ' TO IND-EMA-TREND
046600         GO TO 6000-EXIT.
046700     IF IND-EMA-50-OK NOT = 'Y'
046800         MOVE 'ABOVE_20    ' TO IND-EMA-TREND
046900         GO TO 6000-EXIT.
047000     IF WS-CLOSE (WS-N) NOT > IND-EMA-50
047100         MOVE 'ABOVE_20    ' TO IND-EMA-TREND
047200         GO TO 6000-EXIT.
047300     IF IND-EMA-200-OK NOT = 'Y'
047400         MOVE 'ABOVE_20_50 ' TO IND-EMA-TREND
047500         GO TO 6000-EXIT.
047600     IF WS-CLOSE (WS-N) > IND-EMA-200
047700         MOVE 'ABOVE_ALL   ' TO IND-EMA-TREND
047800     ELSE
047900         MOVE 'ABOVE_20_50 ' TO IND-EMA-TREND.
048000 6000-EXIT.
048100     EXIT.
