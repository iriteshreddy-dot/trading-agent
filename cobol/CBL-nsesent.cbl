000100*===============================================================*
000200* PROGRAM NAME:    NSESENT
000300* ORIGINAL AUTHOR: R. MENON
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700* ---------  --------------  --------------------------------
000800* 03/14/97   R. MENON         WRITTEN TO SCORE THE WIRE SERVICE
000900*                             HEADLINE FEED FOR THE WATCHLIST,
001000*                             REQ 97-033.
001100* 11/02/98   M. RAO           YEAR 2000 READINESS REVIEW - NO
001200*                             DATE FIELDS HELD HERE, NO CHANGE
001300*                             REQUIRED, REQ 98-410.
001400* 06/19/01   R. MENON         ADDED SECTOR/MARKET BLEND FOR THE
001500*                             SECTOR DESK, REQ 01-201.
001600* 02/02/26   R. MENON         RED FLAG KEYWORD LIST EXPANDED
001700*                             PER SEBI CIRCULAR, REQ 25-447.
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     NSESENT.
002100 AUTHOR.         R. MENON.
002200 INSTALLATION.   SECURITIES DATA CENTER.
002300 DATE-WRITTEN.   03/14/97.
002400 DATE-COMPILED.
002500 SECURITY.       NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON STATUS IS NSESENT-TRACE-ON
003500            OFF STATUS IS NSESENT-TRACE-OFF.
003600*===============================================================*
003700 DATA DIVISION.
003800*---------------------------------------------------------------*
003900 WORKING-STORAGE SECTION.
004000*---------------------------------------------------------------*
004100 01  WS-TRACE-AREA.
004200     05  WS-TRACE-SWITCHES       PIC X(03).
004300     05  FILLER                  PIC X(05).
004400*---------------------------------------------------------------*
004500 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA.
004600     05  WS-TRACE-AREA-BYTES     PIC X(08).
004700*---------------------------------------------------------------*
004800 01  WS-TEXT-WORK.
004900     05  WS-UC-TEXT              PIC X(120).
005000     05  FILLER                  PIC X(04).
005100*---------------------------------------------------------------*
005200 01  WS-TEXT-WORK-R REDEFINES WS-TEXT-WORK.
005300     05  WS-TEXT-WORK-BYTES      PIC X(124).
005400*---------------------------------------------------------------*
005500 01  WS-SCORE-WORK.
005600     05  WS-RAW-SCORE            PIC S9(03).
005700     05  WS-DECAYED-SCORE        PIC S9(03)V99.
005800     05  WS-SCORE-SUM            PIC S9(05)V99.
005900     05  WS-HEADLINE-COUNT       PIC 9(03) USAGE IS COMP.
006000     05  WS-DECAY-MULT           PIC 9(01)V99.
006100     05  WS-MEAN-SCORE           PIC S9(03)V99.
006200*    WS-TALLY IS A SCRATCH HIT-COUNTER RESET AND RELOADED BY
006300*    EVERY KEYWORD SCAN - IT BELONGS TO NO RECORD, SO IT IS
006400*    CARRIED AS A 77-LEVEL RATHER THAN BURIED IN THIS GROUP.
006500 77  WS-TALLY                PIC 9(03) USAGE IS COMP.
006600     05  WS-MARKET-SCORE         PIC S9(03).
006700     05  WS-BLEND-NUMER          PIC S9(07)V9999.
006800     05  WS-BLEND-DENOM          PIC 9(01)V99.
006900     05  FILLER                  PIC X(04).
007000*---------------------------------------------------------------*
007100 01  WS-SCORE-WORK-R REDEFINES WS-SCORE-WORK.
007200     05  WS-SCORE-WORK-BYTES     PIC X(15).
007300*---------------------------------------------------------------*
007400 LINKAGE SECTION.
007500*---------------------------------------------------------------*
007600 COPY HDLTBL.
007700*---------------------------------------------------------------*
007800 COPY SENTRES.
007900*===============================================================*
008000 PROCEDURE DIVISION USING HDLINE-TABLE-SIZE, HDLINE-TABLE-INDEX,
008100     HDLINE-TABLE, SENTIMENT-RESULTS.
008200*---------------------------------------------------------------*
008300 0000-MAIN-ROUTINE.
008400*---------------------------------------------------------------*
008500     MOVE ZEROES TO SNT-STOCK-SCORE, SNT-FINAL-SCORE.
008600     MOVE 'N'    TO SNT-RED-FLAG-SW.
008700     MOVE SPACES TO SNT-CLASS, SNT-CONFIDENCE.
008800     MOVE ZEROES TO WS-SCORE-WORK.
008900     IF HDLINE-TABLE-SIZE > 0
009000         PERFORM 1000-SCORE-ONE-HEADLINE
009100             VARYING HDLINE-TABLE-INDEX FROM 1 BY 1
009200             UNTIL HDLINE-TABLE-INDEX > HDLINE-TABLE-SIZE.
009300     PERFORM 6000-AGGREGATE-HEADLINES     THRU 6000-EXIT.
009400     PERFORM 7000-COMPUTE-MARKET-SUBSCORE THRU 7000-EXIT.
009500     PERFORM 8000-BLEND-SENTIMENT         THRU 8000-EXIT.
009600     PERFORM 9000-CLASSIFY-FINAL          THRU 9000-EXIT.
009700     GOBACK.
009800*---------------------------------------------------------------*
009900 1000-SCORE-ONE-HEADLINE.
010000*---------------------------------------------------------------*
010100     MOVE 0 TO WS-RAW-SCORE.
010200     MOVE HDT-TEXT (HDLINE-TABLE-INDEX) TO WS-UC-TEXT.
010300     INSPECT WS-UC-TEXT CONVERTING
010400         'abcdefghijklmnopqrstuvwxyz' TO
010500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010600     PERFORM 2000-SCAN-BULLISH-KEYWORDS THRU 2000-EXIT.
010700     PERFORM 3000-SCAN-BEARISH-KEYWORDS THRU 3000-EXIT.
010800     PERFORM 4000-CHECK-RED-FLAGS       THRU 4000-EXIT.
010900     PERFORM 5000-APPLY-TIME-DECAY      THRU 5000-EXIT.
011000*---------------------------------------------------------------*
011100 2000-SCAN-BULLISH-KEYWORDS.
011200*---------------------------------------------------------------*
011300*    BULLISH KEYWORD TABLE, WIRE SERVICE HEADLINES.
011400     MOVE 0 TO WS-TALLY.
011500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
011600         'EARNINGS BEAT'.
011700     IF WS-TALLY > 0 ADD 50 TO WS-RAW-SCORE.
011800     MOVE 0 TO WS-TALLY.
011900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
012000         'PROFIT SURGE'.
012100     IF WS-TALLY > 0 ADD 45 TO WS-RAW-SCORE.
012200     MOVE 0 TO WS-TALLY.
012300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
012400         'REVENUE GROWTH'.
012500     IF WS-TALLY > 0 ADD 35 TO WS-RAW-SCORE.
012600     MOVE 0 TO WS-TALLY.
012700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
012800         'UPGRADE'.
012900     IF WS-TALLY > 0 ADD 25 TO WS-RAW-SCORE.
013000     MOVE 0 TO WS-TALLY.
013100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
013200         'OUTPERFORM'.
013300     IF WS-TALLY > 0 ADD 25 TO WS-RAW-SCORE.
013400     MOVE 0 TO WS-TALLY.
013500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
013600         'OVERWEIGHT'.
013700     IF WS-TALLY > 0 ADD 25 TO WS-RAW-SCORE.
013800     MOVE 0 TO WS-TALLY.
013900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
014000         'STRONG RESULTS'.
014100     IF WS-TALLY > 0 ADD 40 TO WS-RAW-SCORE.
014200     MOVE 0 TO WS-TALLY.
014300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
014400         'RECORD PROFIT'.
014500     IF WS-TALLY > 0 ADD 50 TO WS-RAW-SCORE.
014600     MOVE 0 TO WS-TALLY.
014700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
014800         'DIVIDEND'.
014900     IF WS-TALLY > 0 ADD 15 TO WS-RAW-SCORE.
015000     MOVE 0 TO WS-TALLY.
015100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
015200         'BUYBACK'.
015300     IF WS-TALLY > 0 ADD 20 TO WS-RAW-SCORE.
015400     MOVE 0 TO WS-TALLY.
015500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
015600         'EXPANSION'.
015700     IF WS-TALLY > 0 ADD 20 TO WS-RAW-SCORE.
015800     MOVE 0 TO WS-TALLY.
015900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
016000         'PARTNERSHIP'.
016100     IF WS-TALLY > 0 ADD 15 TO WS-RAW-SCORE.
016200     MOVE 0 TO WS-TALLY.
016300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
016400         'CONTRACT WIN'.
016500     IF WS-TALLY > 0 ADD 25 TO WS-RAW-SCORE.
016600     MOVE 0 TO WS-TALLY.
016700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
016800         'MARKET SHARE'.
016900     IF WS-TALLY > 0 ADD 20 TO WS-RAW-SCORE.
017000     MOVE 0 TO WS-TALLY.
017100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
017200         'GUIDANCE RAISE'.
017300     IF WS-TALLY > 0 ADD 40 TO WS-RAW-SCORE.
017400     MOVE 0 TO WS-TALLY.
017500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
017600         'BEAT ESTIMATES'.
017700     IF WS-TALLY > 0 ADD 45 TO WS-RAW-SCORE.
017800     MOVE 0 TO WS-TALLY.
017900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
018000         'POSITIVE OUTLOOK'.
018100     IF WS-TALLY > 0 ADD 30 TO WS-RAW-SCORE.
018200     MOVE 0 TO WS-TALLY.
018300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
018400         'BULLISH'.
018500     IF WS-TALLY > 0 ADD 20 TO WS-RAW-SCORE.
018600 2000-EXIT.
018700     EXIT.
018800*---------------------------------------------------------------*
018900 3000-SCAN-BEARISH-KEYWORDS.
019000*---------------------------------------------------------------*
019100*    BEARISH KEYWORD TABLE, WIRE SERVICE HEADLINES.
019200     MOVE 0 TO WS-TALLY.
019300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
019400         'EARNINGS MISS'.
019500     IF WS-TALLY > 0 SUBTRACT 50 FROM WS-RAW-SCORE.
019600     MOVE 0 TO WS-TALLY.
019700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
019800         'PROFIT DECLINE'.
019900     IF WS-TALLY > 0 SUBTRACT 40 FROM WS-RAW-SCORE.
020000     MOVE 0 TO WS-TALLY.
020100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
020200         'REVENUE FALL'.
020300     IF WS-TALLY > 0 SUBTRACT 35 FROM WS-RAW-SCORE.
020400     MOVE 0 TO WS-TALLY.
020500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
020600         'DOWNGRADE'.
020700     IF WS-TALLY > 0 SUBTRACT 25 FROM WS-RAW-SCORE.
020800     MOVE 0 TO WS-TALLY.
020900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
021000         'UNDERPERFORM'.
021100     IF WS-TALLY > 0 SUBTRACT 25 FROM WS-RAW-SCORE.
021200     MOVE 0 TO WS-TALLY.
021300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
021400         'UNDERWEIGHT'.
021500     IF WS-TALLY > 0 SUBTRACT 25 FROM WS-RAW-SCORE.
021600     MOVE 0 TO WS-TALLY.
021700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
021800         'WEAK RESULTS'.
021900     IF WS-TALLY > 0 SUBTRACT 40 FROM WS-RAW-SCORE.
022000     MOVE 0 TO WS-TALLY.
022100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
022200         'LOSS WIDENED'.
022300     IF WS-TALLY > 0 SUBTRACT 50 FROM WS-RAW-SCORE.
022400     MOVE 0 TO WS-TALLY.
022500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
022600         'SEBI INVESTIGATION'.
022700     IF WS-TALLY > 0 SUBTRACT 70 FROM WS-RAW-SCORE.
022800     MOVE 0 TO WS-TALLY.
022900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
023000         'SEBI PROBE'.
023100     IF WS-TALLY > 0 SUBTRACT 70 FROM WS-RAW-SCORE.
023200     MOVE 0 TO WS-TALLY.
023300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
023400         'AUDITOR RESIGN'.
023500     IF WS-TALLY > 0 SUBTRACT 70 FROM WS-RAW-SCORE.
023600     MOVE 0 TO WS-TALLY.
023700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
023800         'PLEDGE'.
023900     IF WS-TALLY > 0 SUBTRACT 40 FROM WS-RAW-SCORE.
024000     MOVE 0 TO WS-TALLY.
024100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
024200         'DEBT CONCERN'.
024300     IF WS-TALLY > 0 SUBTRACT 30 FROM WS-RAW-SCORE.
024400     MOVE 0 TO WS-TALLY.
024500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
024600         'RATING DOWNGRADE'.
024700     IF WS-TALLY > 0 SUBTRACT 35 FROM WS-RAW-SCORE.
024800     MOVE 0 TO WS-TALLY.
024900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
025000         'GUIDANCE CUT'.
025100     IF WS-TALLY > 0 SUBTRACT 45 FROM WS-RAW-SCORE.
025200     MOVE 0 TO WS-TALLY.
025300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
025400         'MISS ESTIMATES'.
025500     IF WS-TALLY > 0 SUBTRACT 45 FROM WS-RAW-SCORE.
025600     MOVE 0 TO WS-TALLY.
025700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
025800         'NEGATIVE OUTLOOK'.
025900     IF WS-TALLY > 0 SUBTRACT 30 FROM WS-RAW-SCORE.
026000     MOVE 0 TO WS-TALLY.
026100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
026200         'BEARISH'.
026300     IF WS-TALLY > 0 SUBTRACT 20 FROM WS-RAW-SCORE.
026400     MOVE 0 TO WS-TALLY.
026500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
026600         'FRAUD'.
026700     IF WS-TALLY > 0 SUBTRACT 80 FROM WS-RAW-SCORE.
026800     MOVE 0 TO WS-TALLY.
026900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
027000         'SCAM'.
027100     IF WS-TALLY > 0 SUBTRACT 80 FROM WS-RAW-SCORE.
027200     IF WS-RAW-SCORE > 100
027300         MOVE 100 TO WS-RAW-SCORE.
027400     IF WS-RAW-SCORE < -100
027500         MOVE -100 TO WS-RAW-SCORE.
027600 3000-EXIT.
027700     EXIT.
027800*---------------------------------------------------------------*
027900 4000-CHECK-RED-FLAGS.
028000*---------------------------------------------------------------*
028100*    RED FLAG LIST, SEE CIRCULAR REFERENCED IN THE LOG ABOVE.
028200     MOVE 0 TO WS-TALLY.
028300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
028400         'SEBI INVESTIGATION'.
028500     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
028600     MOVE 0 TO WS-TALLY.
028700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
028800         'SEBI PROBE'.
028900     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
029000     MOVE 0 TO WS-TALLY.
029100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
029200         'SHOW-CAUSE NOTICE'.
029300     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
029400     MOVE 0 TO WS-TALLY.
029500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
029600         'AUDITOR RESIGN'.
029700     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
029800     MOVE 0 TO WS-TALLY.
029900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
030000         'AUDITOR QUIT'.
030100     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
030200     MOVE 0 TO WS-TALLY.
030300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
030400         'PROMOTER PLEDGE'.
030500     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
030600     MOVE 0 TO WS-TALLY.
030700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
030800         'BULK DEAL EXIT'.
030900     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
031000     MOVE 0 TO WS-TALLY.
031100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
031200         'EARNINGS MISS'.
031300     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
031400     MOVE 0 TO WS-TALLY.
031500     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
031600         'GUIDANCE CUT'.
031700     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
031800     MOVE 0 TO WS-TALLY.
031900     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
032000         'DEBT DOWNGRADE'.
032100     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
032200     MOVE 0 TO WS-TALLY.
032300     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
032400         'RATING DOWNGRADE'.
032500     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
032600     MOVE 0 TO WS-TALLY.
032700     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
032800         'FRAUD'.
032900     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
033000     MOVE 0 TO WS-TALLY.
033100     INSPECT WS-UC-TEXT TALLYING WS-TALLY FOR ALL
033200         'SCAM'.
033300     IF WS-TALLY > 0 MOVE 'Y' TO SNT-RED-FLAG-SW.
033400 4000-EXIT.
033500     EXIT.
033600*---------------------------------------------------------------*
033700 5000-APPLY-TIME-DECAY.
033800*---------------------------------------------------------------*
033900     EVALUATE TRUE
034000         WHEN HDT-AGE-HOURS (HDLINE-TABLE-INDEX) < 1
034100             MOVE 1.00 TO WS-DECAY-MULT
034200         WHEN HDT-AGE-HOURS (HDLINE-TABLE-INDEX) < 6
034300             MOVE 0.80 TO WS-DECAY-MULT
034400         WHEN HDT-AGE-HOURS (HDLINE-TABLE-INDEX) < 24
034500             MOVE 0.50 TO WS-DECAY-MULT
034600         WHEN HDT-AGE-HOURS (HDLINE-TABLE-INDEX) < 72
034700             MOVE 0.20 TO WS-DECAY-MULT
034800         WHEN OTHER
034900             MOVE 0.00 TO WS-DECAY-MULT
035000     END-EVALUATE.
035100     COMPUTE WS-DECAYED-SCORE = WS-RAW-SCORE * WS-DECAY-MULT.
035200     ADD WS-DECAYED-SCORE TO WS-SCORE-SUM.
035300     ADD 1 TO WS-HEADLINE-COUNT.
035400 5000-EXIT.
035500     EXIT.
035600*---------------------------------------------------------------*
035700 6000-AGGREGATE-HEADLINES.
035800*---------------------------------------------------------------*
035900     IF WS-HEADLINE-COUNT = 0
036000         MOVE 0 TO SNT-STOCK-SCORE
036100         GO TO 6000-EXIT.
036200     COMPUTE WS-MEAN-SCORE =
036300         WS-SCORE-SUM / WS-HEADLINE-COUNT.
036400     IF WS-MEAN-SCORE > 100
036500         MOVE 100 TO WS-MEAN-SCORE.
036600     IF WS-MEAN-SCORE < -100
036700         MOVE -100 TO WS-MEAN-SCORE.
036800     MOVE WS-MEAN-SCORE TO SNT-STOCK-SCORE.
036900 6000-EXIT.
037000     EXIT.
037100*---------------------------------------------------------------*
037200 7000-COMPUTE-MARKET-SUBSCORE.
037300*---------------------------------------------------------------*
037400     MOVE 0 TO WS-MARKET-SCORE.
037500     IF NOT SNT-MARKET-PRESENT
037600         GO TO 7000-EXIT.
037700     EVALUATE TRUE
037800         WHEN SNT-FII-FLOW-CR > 2000
037900             ADD 25 TO WS-MARKET-SCORE
038000         WHEN SNT-FII-FLOW-CR > 500
038100             ADD 10 TO WS-MARKET-SCORE
038200         WHEN SNT-FII-FLOW-CR < -2000
038300             SUBTRACT 25 FROM WS-MARKET-SCORE
038400         WHEN SNT-FII-FLOW-CR < -500
038500             SUBTRACT 10 FROM WS-MARKET-SCORE
038600     END-EVALUATE.
038700     EVALUATE TRUE
038800         WHEN SNT-VIX > 25
038900             SUBTRACT 30 FROM WS-MARKET-SCORE
039000         WHEN SNT-VIX > 20
039100             SUBTRACT 15 FROM WS-MARKET-SCORE
039200         WHEN SNT-VIX < 12
039300             SUBTRACT 5 FROM WS-MARKET-SCORE
039400     END-EVALUATE.
039500 7000-EXIT.
039600     EXIT.
039700*---------------------------------------------------------------*
039800 8000-BLEND-SENTIMENT.
039900*---------------------------------------------------------------*
040000     COMPUTE WS-BLEND-NUMER = SNT-STOCK-SCORE * 0.6.
040100     MOVE 0.6 TO WS-BLEND-DENOM.
040200     IF SNT-SECTOR-PRESENT
040300         COMPUTE WS-BLEND-NUMER = WS-BLEND-NUMER +
040400             (SNT-SECTOR-SCORE * 0.25)
040500         ADD 0.25 TO WS-BLEND-DENOM.
040600     IF SNT-MARKET-PRESENT
040700         COMPUTE WS-BLEND-NUMER = WS-BLEND-NUMER +
040800             (WS-MARKET-SCORE * 0.15)
040900         ADD 0.15 TO WS-BLEND-DENOM.
041000     COMPUTE SNT-FINAL-SCORE =
041100         WS-BLEND-NUMER / WS-BLEND-DENOM.
041200     IF SNT-FINAL-SCORE > 100
041300         MOVE 100 TO SNT-FINAL-SCORE.
041400     IF SNT-FINAL-SCORE < -100
041500         MOVE -100 TO SNT-FINAL-SCORE.
041600 8000-EXIT.
041700     EXIT.
041800*---------------------------------------------------------------*
041900 9000-CLASSIFY-FINAL.
042000*---------------------------------------------------------------*
042100     IF SNT-RED-FLAG-TRIPPED
042200         MOVE 'BEARISH' TO SNT-CLASS
042300         MOVE 'HIGH'    TO SNT-CONFIDENCE
042400         GO TO 9000-EXIT.
042500     EVALUATE TRUE
042600         WHEN SNT-FINAL-SCORE >= 75
042700             MOVE 'STRONG_BULLISH' TO SNT-CLASS
042800             MOVE 'HIGH'           TO SNT-CONFIDENCE
042900         WHEN SNT-FINAL-SCORE >= 25
043000             MOVE 'BULLISH'        TO SNT-CLASS
043100             MOVE 'MODERATE'       TO SNT-CONFIDENCE
043200         WHEN SNT-FINAL-SCORE >= -24
043300             MOVE 'NEUTRAL'        TO SNT-CLASS
043400             MOVE 'LOW'            TO SNT-CONFIDENCE
043500         WHEN SNT-FINAL-SCORE >= -74
043600             MOVE 'BEARISH'        TO SNT-CLASS
043700             MOVE 'MODERATE'       TO SNT-CONFIDENCE
043800         WHEN OTHER
043900             MOVE 'STRONG_BEARISH' TO SNT-CLASS
044000             MOVE 'HIGH'           TO SNT-CONFIDENCE
044100     END-EVALUATE.
044200 9000-EXIT.
044300     EXIT.
