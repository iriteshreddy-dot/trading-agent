000100*---------------------------------------------------------------*
000200* COPYLIB: HDLTBL
000300* CALLING CONVENTION FOR THE PER-SYMBOL HEADLINE LIST PASSED BY
000400* NSECYCLE TO NSESENT.  MOST RECENT HEADLINE IS SUBSCRIPT 1.
000500*---------------------------------------------------------------*
000600 01  HDLINE-TABLE-SIZE       PIC S9(03) USAGE IS COMP.
000700 01  HDLINE-TABLE-INDEX      PIC S9(03) USAGE IS COMP.
000800*
000900 01  HDLINE-TABLE.
001000 02  HDT-HEADLINE OCCURS 1 TO 100 TIMES
001100      DEPENDING ON HDLINE-TABLE-SIZE.
001200     05  HDT-AGE-HOURS               PIC 9(04).
001300     05  HDT-TEXT                    PIC X(120).
001400     05  FILLER                      PIC X(04).
