000100*---------------------------------------------------------------*
000200* COPYLIB: RISKCHK
000300* CALLING CONVENTION BETWEEN NSECYCLE AND NSERISK.  THE FIRST
000400* GROUP IS FILLED BY THE CALLER FROM PORTFOLIO STATE AND THE
000500* CANDIDATE TRADE BEFORE THE CALL; NSERISK FILLS THE RCK-PASS
000600* SWITCHES, RCK-APPROVED-SW, AND THE TWO COMPUTED AMOUNTS.
000700*---------------------------------------------------------------*
000800 01  RISK-CHECK-BLOCK.
000900     05  RCK-MARKET-ACTIVE-SW        PIC X(01).
001000         88  RCK-MARKET-IS-ACTIVE        VALUE 'Y'.
001100     05  RCK-CAPITAL                 PIC 9(08)V99.
001200     05  RCK-CASH                    PIC 9(08)V99.
001300     05  RCK-DAILY-REALIZED          PIC S9(08)V99.
001400     05  RCK-CB-TRIPPED-SW           PIC X(01).
001500         88  RCK-CB-IS-TRIPPED           VALUE 'Y'.
001600     05  RCK-OPEN-POSITION-COUNT     PIC 9(02).
001700     05  RCK-DUP-POSITION-SW         PIC X(01).
001800         88  RCK-DUP-POSITION-EXISTS     VALUE 'Y'.
001900     05  RCK-ENTRY-PRC               PIC 9(06)V99.
002000     05  RCK-STOP-LOSS               PIC 9(06)V99.
002100     05  RCK-QTY                     PIC 9(06).
002200     05  RCK-PASS-01-MARKET          PIC X(01).
002300     05  RCK-PASS-02-DAILY-LOSS      PIC X(01).
002400     05  RCK-PASS-03-CIRC-BREAKER    PIC X(01).
002500     05  RCK-PASS-04-OPEN-POS        PIC X(01).
002600     05  RCK-PASS-05-NO-DUP          PIC X(01).
002700     05  RCK-PASS-06-POS-SIZE        PIC X(01).
002800     05  RCK-PASS-07-STOP-VALID      PIC X(01).
002900     05  RCK-PASS-08-CASH            PIC X(01).
003000     05  RCK-APPROVED-SW             PIC X(01).
003100         88  RCK-IS-APPROVED             VALUE 'Y'.
003200     05  RCK-RISK-AMOUNT             PIC 9(07)V99.
003300     05  RCK-RECOMMENDED-QTY         PIC 9(06).
003400     05  FILLER                      PIC X(08).
