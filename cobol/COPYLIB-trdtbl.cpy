000100*---------------------------------------------------------------*
000200* COPYLIB: TRDTBL
000300* IN-MEMORY IMAGE OF EVERY TRADE LOGGED THIS CYCLE - BUYS AND
000400* SELLS ALIKE - SO NSECYCLE CAN PRINT THE FULL TRADES DETAIL
000500* WITHOUT RE-READING THE TRADES FILE IT JUST WROTE.  REQ 25-513.
000600*---------------------------------------------------------------*
000700 01  TRDTBL-TABLE-SIZE        PIC S9(03) USAGE IS COMP.
000800 01  TRDTBL-TABLE-INDEX       PIC S9(03) USAGE IS COMP.
000900*---------------------------------------------------------------*
001000 01  TRDTBL-TABLE.
001100 02  TJT-TRADE OCCURS 1 TO 200 TIMES
001200         DEPENDING ON TRDTBL-TABLE-SIZE.
001300     05  TJT-ID                   PIC X(20).
001400     05  TJT-SYMBOL               PIC X(12).
001500     05  TJT-TYPE                 PIC X(04).
001600         88  TJT-IS-BUY               VALUE 'BUY '.
001700         88  TJT-IS-SELL              VALUE 'SELL'.
001800     05  TJT-QTY                  PIC 9(06).
001900     05  TJT-PRICE                PIC 9(06)V99.
002000     05  TJT-TECH-SCORE           PIC 9(03).
002100     05  TJT-SENT-SCORE           PIC S9(03).
002200     05  TJT-CONFIDENCE           PIC X(08).
002300     05  TJT-PNL-SW               PIC X(01).
002400         88  TJT-HAS-PNL              VALUE 'Y'.
002500     05  TJT-PNL                  PIC S9(07)V99.
002600     05  FILLER                   PIC X(05).
