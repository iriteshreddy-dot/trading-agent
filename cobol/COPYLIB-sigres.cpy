000100*---------------------------------------------------------------*
000200* COPYLIB: SIGRES
000300* CALLING CONVENTION BETWEEN NSESIG (SETS THESE) AND NSECYCLE
000400* (READS THESE DURING SCREENING AND DECISION).
000500*---------------------------------------------------------------*
000600 01  SIGNAL-RESULTS.
000700     05  SIG-RAW-SCORE               PIC S9(04).
000800     05  SIG-COMPOSITE               PIC 9(03).
000900     05  SIG-CLASS                   PIC X(11).
001000         88  SIG-IS-STRONG-BUY           VALUE 'STRONG_BUY'.
001100         88  SIG-IS-BUY                  VALUE 'BUY'.
001200         88  SIG-IS-NEUTRAL              VALUE 'NEUTRAL'.
001300         88  SIG-IS-SELL                 VALUE 'SELL'.
001400         88  SIG-IS-STRONG-SELL          VALUE 'STRONG_SELL'.
001500     05  SIG-CONFIDENCE               PIC X(08).
001600         88  SIG-CONF-HIGH                VALUE 'HIGH'.
001700         88  SIG-CONF-MODERATE            VALUE 'MODERATE'.
001800         88  SIG-CONF-LOW                 VALUE 'LOW'.
001900     05  FILLER                       PIC X(10).
