000100*---------------------------------------------------------------*
000200* COPYLIB: POSTBL
000300* IN-MEMORY TABLE OF ALL POSITIONS (OPEN AND CLOSED) FOR THE RUN,
000400* LOADED FROM THE POSITIONS FILE AT PRE-CHECK AND REWRITTEN WHOLE
000500* AT SUMMARY.  ONE ROW PER SYMBOL EVER TRADED BY THIS PORTFOLIO.
000600*---------------------------------------------------------------*
000700 01  POSITION-TABLE-SIZE     PIC S9(03) USAGE IS COMP.
000800 01  POSITION-TABLE-INDEX    PIC S9(03) USAGE IS COMP.
000900*
001000 01  POSITION-TABLE.
001100 02  PST-POSITION OCCURS 1 TO 50 TIMES
001200      DEPENDING ON POSITION-TABLE-SIZE.
001300     05  PST-SYMBOL                  PIC X(12).
001400     05  PST-TOKEN                   PIC X(06).
001500     05  PST-QTY                     PIC 9(06).
001600     05  PST-ENTRY-PRC               PIC 9(06)V99.
001700     05  PST-STOP-LOSS               PIC 9(06)V99.
001800     05  PST-STATUS                  PIC X(06).
001900         88  PST-IS-OPEN                 VALUE 'OPEN'.
002000         88  PST-IS-CLOSED               VALUE 'CLOSED'.
002100     05  PST-EXIT-PRC                PIC 9(06)V99.
002200     05  PST-PNL                     PIC S9(07)V99.
002300     05  FILLER                      PIC X(04).
