000100*---------------------------------------------------------------*
000200* COPYLIB: SENTRES
000300* CALLING CONVENTION BETWEEN NSESENT (SETS THESE) AND NSECYCLE
000400* (READS THESE DURING ANALYSIS AND DECISION).  SECTOR-PRESENT-SW
000500* AND MARKET-PRESENT-SW ARE SET BY THE CALLER BEFORE THE CALL;
000600* THIS SHOP HAS NO SECTOR OR MARKET FEED IN THE BATCH WINDOW SO
000700* NSECYCLE ALWAYS PASSES THEM OFF, BUT THE BLEND LOGIC IS LEFT IN
000800* PLACE FOR THE DAY ONE IS WIRED UP.
000900*---------------------------------------------------------------*
001000 01  SENTIMENT-RESULTS.
001100     05  SNT-SECTOR-PRESENT-SW       PIC X(01).
001200         88  SNT-SECTOR-PRESENT          VALUE 'Y'.
001300     05  SNT-SECTOR-SCORE            PIC S9(03).
001400     05  SNT-MARKET-PRESENT-SW       PIC X(01).
001500         88  SNT-MARKET-PRESENT          VALUE 'Y'.
001600     05  SNT-FII-FLOW-CR             PIC S9(06)V99.
001700     05  SNT-VIX                     PIC 9(03)V99.
001800     05  SNT-STOCK-SCORE             PIC S9(03).
001900     05  SNT-FINAL-SCORE             PIC S9(03).
002000     05  SNT-RED-FLAG-SW             PIC X(01).
002100         88  SNT-RED-FLAG-TRIPPED        VALUE 'Y'.
002200     05  SNT-CLASS                   PIC X(15).
002300         88  SNT-IS-STRONG-BULLISH       VALUE 'STRONG_BULLISH'.
002400         88  SNT-IS-BULLISH              VALUE 'BULLISH'.
002500         88  SNT-IS-NEUTRAL              VALUE 'NEUTRAL'.
002600         88  SNT-IS-BEARISH              VALUE 'BEARISH'.
002700         88  SNT-IS-STRONG-BEARISH       VALUE 'STRONG_BEARISH'.
002800     05  SNT-CONFIDENCE               PIC X(08).
002900     05  FILLER                       PIC X(08).
