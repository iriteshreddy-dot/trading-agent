000100*===============================================================*
000200* PROGRAM NAME:    NSERISK
000300* ORIGINAL AUTHOR: K. BHATT
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700* ---------  --------------  --------------------------------
000800* 10/02/96   K. BHATT         WRITTEN AS THE GATEKEEPER IN FRONT
000900*                             OF EVERY WATCHLIST BUY, REQ 96-191.
001000* 06/11/97   K. BHATT         ADDED DUPLICATE-POSITION AND
001100*                             OPEN-COUNT CHECKS, REQ 97-088.
001200* 12/09/98   M. RAO           YEAR 2000 READINESS REVIEW - NO
001300*                             DATE FIELDS HELD HERE, NO CHANGE
001400*                             REQUIRED, REQ 98-410.
001500* 11/14/00   K. BHATT         RECOMMENDED-QUANTITY CALC ADDED FOR
001600*                             THE RISK DASHBOARD, REQ 00-233.
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     NSERISK.
002000 AUTHOR.         K. BHATT.
002100 INSTALLATION.   SECURITIES DATA CENTER.
002200 DATE-WRITTEN.   10/02/96.
002300 DATE-COMPILED.
002400 SECURITY.       NON-CONFIDENTIAL.
002500*===============================================================*
002600 ENVIRONMENT DIVISION.
002700*---------------------------------------------------------------*
002800 CONFIGURATION SECTION.
002900*---------------------------------------------------------------*
003000 SOURCE-COMPUTER. IBM-3081.
003100 OBJECT-COMPUTER. IBM-3081.
003200 SPECIAL-NAMES.
003300     UPSI-0 ON STATUS IS NSERISK-TRACE-ON
003400            OFF STATUS IS NSERISK-TRACE-OFF.
003500*===============================================================*
003600 DATA DIVISION.
003700*---------------------------------------------------------------*
003800 WORKING-STORAGE SECTION.
003900*---------------------------------------------------------------*
004000 01  WS-TRACE-AREA.
004100     05  WS-TRACE-SWITCHES       PIC X(03).
004200     05  FILLER                  PIC X(05).
004300*---------------------------------------------------------------*
004400 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA.
004500     05  WS-TRACE-AREA-BYTES     PIC X(08).
004600*---------------------------------------------------------------*
004700 01  WS-CONSTANTS.
004800     05  WS-DAILY-LOSS-LIMIT-PCT PIC 9(01)V9999 VALUE 0.0200.
004900     05  WS-MAX-POSITION-PCT     PIC 9(01)V9999 VALUE 0.1000.
005000     05  WS-MIN-SL-PCT           PIC 9(01)V9999 VALUE 0.0150.
005100     05  WS-MAX-SL-PCT           PIC 9(01)V9999 VALUE 0.0500.
005200     05  WS-RISK-PER-TRADE-PCT   PIC 9(01)V9999 VALUE 0.0100.
005300     05  WS-MAX-OPEN-POSITIONS   PIC 9(02) USAGE IS COMP
005400                                         VALUE 5.
005500     05  FILLER                  PIC X(04).
005600*---------------------------------------------------------------*
005700 01  WS-CONSTANTS-R REDEFINES WS-CONSTANTS.
005800     05  WS-CONSTANTS-BYTES      PIC X(26).
005900*---------------------------------------------------------------*
006000*    WS-PASS-COUNT TALLIES THE GATES CLEARED, NOT PART OF ANY
006100*    RECORD, SO IT IS CARRIED AS A 77-LEVEL.
006200 77  WS-PASS-COUNT           PIC 9(01) USAGE IS COMP.
006300 01  WS-CHECK-WORK.
006400     05  WS-DAILY-LOSS           PIC 9(08)V99.
006500     05  WS-SL-DISTANCE          PIC S9(06)V99.
006600     05  WS-SL-PCT               PIC 9(01)V9999.
006700     05  WS-MAX-RISK             PIC 9(08)V99.
006800     05  FILLER                  PIC X(06).
006900*---------------------------------------------------------------*
007000 01  WS-CHECK-WORK-R REDEFINES WS-CHECK-WORK.
007100     05  WS-CHECK-WORK-BYTES     PIC X(30).
007200*---------------------------------------------------------------*
007300 LINKAGE SECTION.
007400*---------------------------------------------------------------*
007500 COPY RISKCHK.
007600*===============================================================*
007700 PROCEDURE DIVISION USING RISK-CHECK-BLOCK.
007800*---------------------------------------------------------------*
007900 0000-MAIN-ROUTINE.
008000*---------------------------------------------------------------*
008100     MOVE ZEROES TO WS-CHECK-WORK.
008200     MOVE 'N' TO RCK-PASS-01-MARKET, RCK-PASS-02-DAILY-LOSS,
008300         RCK-PASS-03-CIRC-BREAKER, RCK-PASS-04-OPEN-POS,
008400         RCK-PASS-05-NO-DUP, RCK-PASS-06-POS-SIZE,
008500         RCK-PASS-07-STOP-VALID, RCK-PASS-08-CASH,
008600         RCK-APPROVED-SW.
008700     MOVE ZEROES TO RCK-RISK-AMOUNT, RCK-RECOMMENDED-QTY.
008800     PERFORM 1000-CHECK-MARKET       THRU 1000-EXIT.
008900     PERFORM 2000-CHECK-DAILY-LOSS   THRU 2000-EXIT.
009000     PERFORM 3000-CHECK-CIRC-BREAKER THRU 3000-EXIT.
009100     PERFORM 4000-CHECK-OPEN-COUNT   THRU 4000-EXIT.
009200     PERFORM 5000-CHECK-DUPLICATE    THRU 5000-EXIT.
009300     PERFORM 6000-CHECK-POSITION-SIZE THRU 6000-EXIT.
009400     PERFORM 7000-CHECK-STOP-LOSS    THRU 7000-EXIT.
009500     PERFORM 8000-CHECK-CASH         THRU 8000-EXIT.
009600     PERFORM 9000-COMPUTE-RISK-AMOUNTS THRU 9000-EXIT.
009700     IF WS-PASS-COUNT = 8
009800         MOVE 'Y' TO RCK-APPROVED-SW.
009900     GOBACK.
010000*---------------------------------------------------------------*
010100 1000-CHECK-MARKET.
010200*---------------------------------------------------------------*
010300     IF RCK-MARKET-IS-ACTIVE
010400         MOVE 'Y' TO RCK-PASS-01-MARKET
010500         ADD 1 TO WS-PASS-COUNT.
010600 1000-EXIT.
010700     EXIT.
010800*---------------------------------------------------------------*
010900 2000-CHECK-DAILY-LOSS.
011000*---------------------------------------------------------------*
011100     MOVE ZEROES TO WS-DAILY-LOSS.
011200     IF RCK-DAILY-REALIZED < 0
011300         COMPUTE WS-DAILY-LOSS = RCK-DAILY-REALIZED * -1.
011400     IF WS-DAILY-LOSS < RCK-CAPITAL * WS-DAILY-LOSS-LIMIT-PCT
011500         MOVE 'Y' TO RCK-PASS-02-DAILY-LOSS
011600         ADD 1 TO WS-PASS-COUNT.
011700 2000-EXIT.
011800     EXIT.
011900*---------------------------------------------------------------*
012000 3000-CHECK-CIRC-BREAKER.
012100*---------------------------------------------------------------*
012200     IF NOT RCK-CB-IS-TRIPPED
012300         MOVE 'Y' TO RCK-PASS-03-CIRC-BREAKER
012400         ADD 1 TO WS-PASS-COUNT.
012500 3000-EXIT.
012600     EXIT.
012700*---------------------------------------------------------------*
012800 4000-CHECK-OPEN-COUNT.
012900*---------------------------------------------------------------*
013000     IF RCK-OPEN-POSITION-COUNT < WS-MAX-OPEN-POSITIONS
013100         MOVE 'Y' TO RCK-PASS-04-OPEN-POS
013200         ADD 1 TO WS-PASS-COUNT.
013300 4000-EXIT.
013400     EXIT.
013500*---------------------------------------------------------------*
013600 5000-CHECK-DUPLICATE.
013700*---------------------------------------------------------------*
013800     IF NOT RCK-DUP-POSITION-EXISTS
013900         MOVE 'Y' TO RCK-PASS-05-NO-DUP
014000         ADD 1 TO WS-PASS-COUNT.
014100 5000-EXIT.
014200     EXIT.
014300*---------------------------------------------------------------*
014400 6000-CHECK-POSITION-SIZE.
014500*---------------------------------------------------------------*
014600     IF (RCK-ENTRY-PRC * RCK-QTY) NOT >
014700         (RCK-CAPITAL * WS-MAX-POSITION-PCT)
014800         MOVE 'Y' TO RCK-PASS-06-POS-SIZE
014900         ADD 1 TO WS-PASS-COUNT.
015000 6000-EXIT.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 7000-CHECK-STOP-LOSS.
015400*---------------------------------------------------------------*
015500     MOVE ZEROES TO WS-SL-DISTANCE, WS-SL-PCT.
015600     IF RCK-STOP-LOSS > 0 AND RCK-ENTRY-PRC > 0
015700         COMPUTE WS-SL-DISTANCE =
015800             RCK-ENTRY-PRC - RCK-STOP-LOSS
015900         IF WS-SL-DISTANCE > 0
016000             COMPUTE WS-SL-PCT ROUNDED =
016100                 WS-SL-DISTANCE / RCK-ENTRY-PRC
016200             IF WS-SL-PCT >= WS-MIN-SL-PCT AND
016300                 WS-SL-PCT <= WS-MAX-SL-PCT
016400                 MOVE 'Y' TO RCK-PASS-07-STOP-VALID
016500                 ADD 1 TO WS-PASS-COUNT.
016600 7000-EXIT.
016700     EXIT.
016800*---------------------------------------------------------------*
016900 8000-CHECK-CASH.
017000*---------------------------------------------------------------*
017100     IF RCK-CASH NOT < (RCK-ENTRY-PRC * RCK-QTY)
017200         MOVE 'Y' TO RCK-PASS-08-CASH
017300         ADD 1 TO WS-PASS-COUNT.
017400 8000-EXIT.
017500     EXIT.
017600*---------------------------------------------------------------*
017700 9000-COMPUTE-RISK-AMOUNTS.
017800*---------------------------------------------------------------*
017900     IF WS-SL-DISTANCE > 0
018000         COMPUTE RCK-RISK-AMOUNT ROUNDED =
018100             WS-SL-DISTANCE * RCK-QTY
018200         COMPUTE WS-MAX-RISK =
018300             RCK-CAPITAL * WS-RISK-PER-TRADE-PCT
018400         COMPUTE RCK-RECOMMENDED-QTY =
018500             WS-MAX-RISK / WS-SL-DISTANCE.
018600 9000-EXIT.
018700     EXIT.
