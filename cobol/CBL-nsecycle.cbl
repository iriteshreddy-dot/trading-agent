000100*===============================================================*
000200* PROGRAM NAME:    NSECYCLE
000300* ORIGINAL AUTHOR: S. IYER
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700* ---------  --------------  --------------------------------
000800* 06/14/93   S. IYER          WRITTEN AS THE NIGHTLY DRIVER FOR
000900*                             THE WATCHLIST PAPER PORTFOLIO, REQ
001000*                             93-014.  READS CANDLES AND WRITES
001100*                             THE POSITION FILE ONLY -- NO
001200*                             SCORING YET.
001300* 11/09/94   A. DESHPANDE     ADDED CALLS TO NSEIND, NSEPAT AND
001400*                             NSESIG SO THE WATCHLIST IS SCORED
001500*                             BEFORE THE CYCLE RUNS, REQ 94-241.
001600* 04/18/96   A. DESHPANDE     CONVERTED WATCHLIST TO THE NSE
001700*                             NIFTY-50 CONSTITUENTS AND ADDED THE
001800*                             NSECAL CALL TO GATE THE CYCLE ON
001900*                             TRADING DAYS, REQ 96-055.
002000* 09/12/96   K. BHATT         ADDED THE NSESIZE CALL SO BUY
002100*                             QUANTITY IS FIXED-FRACTIONAL RISK
002200*                             BASED INSTEAD OF A FLAT LOT, REQ
002300*                             96-190.
002400* 10/02/96   K. BHATT         ADDED THE NSERISK CALL AS A
002500*                             GATEKEEPER IN FRONT OF EVERY BUY,
002600*                             REQ 96-191.
002700* 03/14/97   R. MENON         ADDED THE NSESENT CALL SO A
002800*                             SCREENED SYMBOL IS ALSO CHECKED
002900*                             FOR NEWS SENTIMENT BEFORE IT CAN
003000*                             BE BOUGHT, REQ 97-033.
003100* 06/19/97   K. BHATT         ADDED STOP-LOSS MONITORING AND THE
003200*                             DAILY CIRCUIT BREAKER SO A LOSING
003300*                             DAY HALTS FURTHER BUYS, REQ 97-110.
003400* 12/09/98   M. RAO           YEAR 2000 READINESS REVIEW.  RUN
003500*                             DATE IS NOW WINDOWED THROUGH A
003600*                             CENTURY PIVOT OF 50, REQ 98-410.
003700* 11/06/00   A. DESHPANDE     PICKED UP NSECAL'S NEW INTRA-DAY
003800*                             MARKET STATUS ON THE RISK CHECK,
003900*                             REQ 00-201.
004000* 11/14/00   K. BHATT         PICKED UP NSERISK'S RECOMMENDED
004100*                             QUANTITY FIELD, NOT YET USED TO
004200*                             OVERRIDE THE SIZE CALL, REQ 00-233.
004300* 05/20/01   K. BHATT         PICKED UP NSESIZE'S CONFIDENCE
004400*                             MULTIPLIER BY PASSING SIGSCORE
004500*                             CONFIDENCE ON EVERY CALL, REQ
004600*                             01-147.
004700* 06/19/01   R. MENON         PICKED UP NSESENT'S BLENDED FINAL
004800*                             SCORE FOR THE RED FLAG TEST, REQ
004900*                             01-201.
005000* 08/15/02   K. BHATT         DECISION THRESHOLDS CORRECTED TO
005100*                             MATCH NSESIG'S 0-100 COMPOSITE
005200*                             RANGE, REQ 02-236.
005300* 02/02/26   R. MENON         ADDED THE RISK GATE DIAGNOSTIC
005400*                             SECTION TO THE DAILY REPORT, REQ
005500*                             25-447.
005600* 03/09/26   K. BHATT         CASH, OPEN-POSITION COUNT, CAPITAL
005700*                             UTILIZATION, EQUITY, LOSS-LIMIT
005800*                             HEADROOM, WORST TRADE AND EXPOSURE
005900*                             PCT WERE ALL COMPUTED BUT NEVER
006000*                             PRINTED -- ADDED THE PORTFOLIO AND
006100*                             RISK BLOCKS TO THE DAILY REPORT,
006200*                             REQ 25-513.
006300* 03/09/26   K. BHATT         TRADES DETAIL WAS WALKING TODAY'S
006400*                             WATCHLIST CANDIDATES AND MISSED
006500*                             EVERY CLOSE, HARD-CODED TYPE TO BUY
006600*                             AND NEVER SHOWED QUANTITY OR
006700*                             REALIZED P AND L.  ADDED AN
006800*                             IN-MEMORY TRADE TABLE BUILT
006900*                             ALONGSIDE THE JOURNAL WRITE IN 4200
007000*                             SO THE REPORT NOW COVERS BOTH LEGS
007100*                             OF EVERY ROUND TRIP, REQ 25-513.
007200*===============================================================*
007300 IDENTIFICATION DIVISION.
007400 PROGRAM-ID.     NSECYCLE.
007500 AUTHOR.         S. IYER.
007600 INSTALLATION.   SECURITIES DATA CENTER.
007700 DATE-WRITTEN.   06/14/93.
007800 DATE-COMPILED.
007900 SECURITY.       NON-CONFIDENTIAL.
008000*===============================================================*
008100 ENVIRONMENT DIVISION.
008200*---------------------------------------------------------------*
008300 CONFIGURATION SECTION.
008400*---------------------------------------------------------------*
008500 SOURCE-COMPUTER. IBM-3081.
008600 OBJECT-COMPUTER. IBM-3081.
008700 SPECIAL-NAMES.
008800     UPSI-0 ON STATUS IS NSECYCLE-TRACE-ON
008900            OFF STATUS IS NSECYCLE-TRACE-OFF.
009000*---------------------------------------------------------------*
009100 INPUT-OUTPUT SECTION.
009200*---------------------------------------------------------------*
009300 FILE-CONTROL.
009400     SELECT CANDLE-FILE     ASSIGN TO CNDLDD
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS CND-FILE-STATUS.
009700     SELECT HEADLINE-FILE   ASSIGN TO HDLNDD
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS HDL-FILE-STATUS.
010000     SELECT CANDIDATE-FILE  ASSIGN TO WATCHDD
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WCD-FILE-STATUS.
010300     SELECT POSITION-FILE   ASSIGN TO POSNDD
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS POS-FILE-STATUS.
010600     SELECT TRADES-FILE     ASSIGN TO TRADDD
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS TRD-FILE-STATUS.
010900     SELECT DAILY-PNL-FILE  ASSIGN TO DPLDD
011000         ORGANIZATION IS LINE SEQUENTIAL
011100         FILE STATUS IS DPL-FILE-STATUS.
011200     SELECT REPORT-FILE     ASSIGN TO RPTDD
011300         ORGANIZATION IS LINE SEQUENTIAL
011400         FILE STATUS IS RPT-FILE-STATUS.
011500*===============================================================*
011600 DATA DIVISION.
011700*---------------------------------------------------------------*
011800 FILE SECTION.
011900*---------------------------------------------------------------*
012000 FD  CANDLE-FILE.
012100 COPY CANDLE.
012200*---------------------------------------------------------------*
012300 FD  HEADLINE-FILE.
012400 COPY HDLINE.
012500*---------------------------------------------------------------*
012600 FD  CANDIDATE-FILE.
012700 COPY CANDD.
012800*---------------------------------------------------------------*
012900 FD  POSITION-FILE.
013000 COPY POSIT.
013100*---------------------------------------------------------------*
013200 FD  TRADES-FILE.
013300 COPY TRADE.
013400*---------------------------------------------------------------*
013500 FD  DAILY-PNL-FILE.
013600 COPY DAILYP.
013700*---------------------------------------------------------------*
013800 FD  REPORT-FILE.
013900 01  REPORT-RECORD.
014000     05  REPORT-LINE             PIC X(132).
014100*===============================================================*
014200 WORKING-STORAGE SECTION.
014300*---------------------------------------------------------------*
014400 01  WS-TRACE-AREA.
014500     05  WS-TRACE-SWITCHES        PIC X(03).
014600     05  FILLER                   PIC X(05).
014700*---------------------------------------------------------------*
014800 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA.
014900     05  WS-TRACE-AREA-BYTES      PIC X(08).
015000*---------------------------------------------------------------*
015100 01  WS-FILE-STATUSES.
015200     05  CND-FILE-STATUS          PIC X(02).
015300         88  CND-FILE-OK              VALUE '00'.
015400         88  CND-FILE-EOF              VALUE '10'.
015500     05  HDL-FILE-STATUS          PIC X(02).
015600         88  HDL-FILE-OK              VALUE '00'.
015700         88  HDL-FILE-EOF              VALUE '10'.
015800     05  WCD-FILE-STATUS          PIC X(02).
015900         88  WCD-FILE-OK              VALUE '00'.
016000         88  WCD-FILE-EOF              VALUE '10'.
016100     05  POS-FILE-STATUS          PIC X(02).
016200         88  POS-FILE-OK              VALUE '00'.
016300         88  POS-FILE-EOF              VALUE '10'.
016400     05  TRD-FILE-STATUS          PIC X(02).
016500         88  TRD-FILE-OK              VALUE '00'.
016600     05  DPL-FILE-STATUS          PIC X(02).
016700         88  DPL-FILE-OK              VALUE '00'.
016800         88  DPL-FILE-EOF              VALUE '10'.
016900     05  RPT-FILE-STATUS          PIC X(02).
017000         88  RPT-FILE-OK              VALUE '00'.
017100     05  FILLER                   PIC X(02).
017200*---------------------------------------------------------------*
017300 01  WS-CONSTANTS.
017400     05  WS-CAPITAL               PIC 9(08)V99 VALUE 100000.00.
017500     05  WS-CB-LOSS-PCT           PIC 9(01)V9999 VALUE 0.0200.
017600     05  WS-SCREEN-THRESHOLD      PIC 9(03) VALUE 060.
017700     05  WS-DEC-TECH-THRESHOLD    PIC 9(03) VALUE 065.
017800     05  WS-DEC-SENT-THRESHOLD    PIC S9(03) VALUE +025.
017900     05  FILLER                   PIC X(04).
018000*---------------------------------------------------------------*
018100 01  WS-CONSTANTS-R REDEFINES WS-CONSTANTS.
018200     05  WS-CONSTANTS-BYTES       PIC X(20).
018300*---------------------------------------------------------------*
018400 01  WS-DATE-TIME-WORK.
018500     05  WS-ACCEPT-DATE           PIC 9(06).
018600     05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.
018700         10  WS-ACCEPT-YY             PIC 9(02).
018800         10  WS-ACCEPT-MM             PIC 9(02).
018900         10  WS-ACCEPT-DD             PIC 9(02).
019000     05  WS-RUN-TIME-RAW          PIC 9(08).
019100     05  WS-RUN-TIME-RAW-R REDEFINES WS-RUN-TIME-RAW.
019200         10  WS-RUN-HH                PIC 9(02).
019300         10  WS-RUN-MN                PIC 9(02).
019400         10  WS-RUN-SC                PIC 9(02).
019500         10  WS-RUN-CS                PIC 9(02).
019600     05  WS-RUN-CCYYMMDD          PIC 9(08).
019700     05  WS-RUN-CCYYMMDD-R REDEFINES WS-RUN-CCYYMMDD.
019800         10  WS-RUN-CCYY              PIC 9(04).
019900         10  WS-RUN-MM2               PIC 9(02).
020000         10  WS-RUN-DD2               PIC 9(02).
020100     05  WS-RUN-HHMMSS            PIC 9(06).
020200     05  WS-RUN-HHMM              PIC 9(04).
020300     05  WS-CENTURY               PIC 9(02).
020400     05  FILLER                   PIC X(06).
020500*---------------------------------------------------------------*
020600 01  WS-PORTFOLIO-WORK.
020700     05  WS-CASH                  PIC 9(08)V99.
020800     05  WS-OPEN-COUNT            PIC 9(02) USAGE IS COMP.
020900     05  WS-TODAY-DPL-IDX         PIC S9(03) USAGE IS COMP.
021000     05  WS-HALT-SW               PIC X(01).
021100         88  WS-CYCLE-HALTED          VALUE 'Y'.
021200     05  WS-INVESTED              PIC 9(08)V99.
021300     05  WS-EQUITY                PIC 9(08)V99.
021400     05  WS-EXPOSURE-PCT          PIC 9(03)V9.
021500     05  WS-CAP-UTIL-PCT          PIC 9(03)V9.
021600     05  WS-WIN-RATE-PCT          PIC 9(03).
021700     05  WS-DAILY-LOSS-CHECK      PIC 9(08)V99.
021800     05  WS-LOSS-LIMIT-REMAIN     PIC S9(08)V99.
021900     05  WS-WORST-TRADE-PNL       PIC S9(07)V99.
022000     05  FILLER                   PIC X(08).
022100*---------------------------------------------------------------*
022200 01  WS-CONTROL-BREAK-WORK.
022300     05  WS-CANDLE-BREAK-SYMBOL   PIC X(12).
022400     05  WS-CANDLE-EOF-SW         PIC X(01).
022500         88  WS-CANDLE-EOF            VALUE 'Y'.
022600     05  WS-HEADLINE-BREAK-SYMBOL PIC X(12).
022700     05  WS-HEADLINE-EOF-SW       PIC X(01).
022800         88  WS-HEADLINE-EOF          VALUE 'Y'.
022900     05  WS-CANDIDATE-EOF-SW      PIC X(01).
023000         88  WS-CANDIDATE-EOF         VALUE 'Y'.
023100     05  WS-POSITION-EOF-SW       PIC X(01).
023200         88  WS-POSITION-EOF          VALUE 'Y'.
023300     05  WS-DPL-EOF-SW            PIC X(01).
023400         88  WS-DPL-EOF               VALUE 'Y'.
023500     05  FILLER                   PIC X(05).
023600*---------------------------------------------------------------*
023700 01  WS-SEARCH-WORK.
023800     05  WS-SEARCH-SYMBOL         PIC X(12).
023900     05  WS-SEARCH-FOUND-SW       PIC X(01).
024000         88  WS-SEARCH-FOUND          VALUE 'Y'.
024100     05  WS-SEARCH-FOUND-IDX      PIC S9(03) USAGE IS COMP.
024200     05  FILLER                   PIC X(05).
024300*---------------------------------------------------------------*
024400 01  WS-TRADE-BUILD-WORK.
024500     05  WS-TB-SYMBOL             PIC X(12).
024600     05  WS-TB-TYPE               PIC X(04).
024700     05  WS-TB-QTY                PIC 9(06).
024800     05  WS-TB-PRICE              PIC 9(06)V99.
024900     05  WS-TB-TECH-SCORE         PIC 9(03).
025000     05  WS-TB-SENT-SCORE         PIC S9(03).
025100     05  WS-TB-SENT-LABEL         PIC X(14).
025200     05  WS-TB-CONFIDENCE         PIC X(08).
025300     05  WS-TB-STOP-LOSS          PIC 9(06)V99.
025400     05  WS-TB-POS-VALUE          PIC 9(08)V99.
025500     05  WS-TB-RISK-AMT           PIC S9(07)V99.
025600     05  FILLER                   PIC X(09).
025700*---------------------------------------------------------------*
025800*    WS-RPT-PAGE STANDS ALONE, NOT PART OF ANY PRINT-LINE RECORD,
025900*    SO IT IS CARRIED AS A 77-LEVEL.
026000 77  WS-RPT-PAGE              PIC 9(04) USAGE IS COMP.
026100 01  WS-RPT-WORK.
026200     05  WS-RPT-ANY-TRADES-SW     PIC X(01).
026300         88  WS-RPT-HAS-TRADES        VALUE 'Y'.
026400     05  FILLER                   PIC X(08).
026500*---------------------------------------------------------------*
026600 01  WS-CANDIDATE-TABLE-SIZE      PIC S9(03) USAGE IS COMP.
026700 01  WS-CANDIDATE-TABLE-INDEX     PIC S9(03) USAGE IS COMP.
026800*---------------------------------------------------------------*
026900 01  WS-CANDIDATE-TABLE.
027000 02  WCT-CANDIDATE OCCURS 1 TO 50 TIMES
027100         DEPENDING ON WS-CANDIDATE-TABLE-SIZE.
027200     05  WCT-SYMBOL               PIC X(12).
027300     05  WCT-TOKEN                PIC X(06).
027400     05  WCT-ENTRY-PRC            PIC 9(06)V99.
027500     05  WCT-STOP-LOSS            PIC 9(06)V99.
027600     05  WCT-SCREEN-SW            PIC X(01).
027700         88  WCT-IS-SCREENED          VALUE 'Y'.
027800     05  WCT-TECH-SCORE           PIC 9(03).
027900     05  WCT-TECH-CLASS           PIC X(11).
028000     05  WCT-TECH-CONFIDENCE      PIC X(08).
028100     05  WCT-SENT-SCORE           PIC S9(03).
028200     05  WCT-SENT-CLASS           PIC X(15).
028300     05  WCT-RED-FLAG-SW          PIC X(01).
028400         88  WCT-HAS-RED-FLAG         VALUE 'Y'.
028500     05  WCT-EXECUTED-SW          PIC X(01).
028600         88  WCT-WAS-EXECUTED         VALUE 'Y'.
028700     05  WCT-RISK-RESULT          PIC X(08).
028800     05  FILLER                   PIC X(06).
028900*---------------------------------------------------------------*
029000 COPY CNDTBL.
029100 COPY HDLTBL.
029200 COPY POSTBL.
029300 COPY DPLTBL.
029400 COPY TRDTBL.
029500 COPY INDRES.
029600 COPY PATRES.
029700 COPY SIGRES.
029800 COPY SENTRES.
029900 COPY SIZERES.
030000 COPY RISKCHK.
030100 COPY CALRES.
030200 COPY RPTFRM.
030300*===============================================================*
030400 PROCEDURE DIVISION.
030500*---------------------------------------------------------------*
030600 0000-MAIN-ROUTINE.
030700*---------------------------------------------------------------*
030800     PERFORM 1000-OPEN-FILES          THRU 1000-EXIT.
030900     PERFORM 1400-DETERMINE-RUN-DATE  THRU 1400-EXIT.
031000     PERFORM 1500-CHECK-CALENDAR      THRU 1500-EXIT.
031100     PERFORM 1100-LOAD-PORTFOLIO      THRU 1100-EXIT.
031200     PERFORM 1200-LOAD-DAILY-PNL      THRU 1200-EXIT.
031300     PERFORM 1300-LOAD-CANDIDATES     THRU 1300-EXIT.
031400     PERFORM 2000-LOAD-CANDLES        THRU 2000-EXIT.
031500     PERFORM 2500-LOAD-HEADLINES      THRU 2500-EXIT.
031600     PERFORM 3000-RUN-TRADING-CYCLE   THRU 3000-EXIT.
031700     PERFORM 8000-CLOSE-FILES         THRU 8000-EXIT.
031800     GOBACK.
031900*---------------------------------------------------------------*
032000 1000-OPEN-FILES.
032100*---------------------------------------------------------------*
032200     OPEN INPUT  CANDLE-FILE.
032300     OPEN INPUT  HEADLINE-FILE.
032400     OPEN INPUT  CANDIDATE-FILE.
032500     OPEN INPUT  POSITION-FILE.
032600     OPEN INPUT  DAILY-PNL-FILE.
032700     OPEN EXTEND TRADES-FILE.
032800 1000-EXIT.
032900     EXIT.
033000*---------------------------------------------------------------*
033100 1100-LOAD-PORTFOLIO.
033200*---------------------------------------------------------------*
033300     MOVE 0   TO POSITION-TABLE-SIZE.
033400     MOVE 0   TO TRDTBL-TABLE-SIZE.
033500     MOVE 'N' TO WS-POSITION-EOF-SW.
033600     PERFORM 1110-READ-POSITION-REC THRU 1110-EXIT.
033700     PERFORM 1120-STORE-POSITION-REC THRU 1120-EXIT
033800         UNTIL WS-POSITION-EOF.
033900     CLOSE POSITION-FILE.
034000     PERFORM 1130-COMPUTE-CASH-AND-COUNT THRU 1130-EXIT.
034100 1100-EXIT.
034200     EXIT.
034300*---------------------------------------------------------------*
034400 1110-READ-POSITION-REC.
034500*---------------------------------------------------------------*
034600     READ POSITION-FILE
034700         AT END MOVE 'Y' TO WS-POSITION-EOF-SW
034800     END-READ.
034900 1110-EXIT.
035000     EXIT.
035100*---------------------------------------------------------------*
035200 1120-STORE-POSITION-REC.
035300*---------------------------------------------------------------*
035400     ADD 1 TO POSITION-TABLE-SIZE.
035500     MOVE POS-SYMBOL     TO PST-SYMBOL (POSITION-TABLE-SIZE).
035600     MOVE POS-TOKEN      TO PST-TOKEN (POSITION-TABLE-SIZE).
035700     MOVE POS-QTY        TO PST-QTY (POSITION-TABLE-SIZE).
035800     MOVE POS-ENTRY-PRC  TO PST-ENTRY-PRC (POSITION-TABLE-SIZE).
035900     MOVE POS-STOP-LOSS  TO PST-STOP-LOSS (POSITION-TABLE-SIZE).
036000     MOVE POS-STATUS     TO PST-STATUS (POSITION-TABLE-SIZE).
036100     MOVE POS-EXIT-PRC   TO PST-EXIT-PRC (POSITION-TABLE-SIZE).
036200     MOVE POS-PNL        TO PST-PNL (POSITION-TABLE-SIZE).
036300     PERFORM 1110-READ-POSITION-REC THRU 1110-EXIT.
036400 1120-EXIT.
036500     EXIT.
036600*---------------------------------------------------------------*
036700 1130-COMPUTE-CASH-AND-COUNT.
036800*---------------------------------------------------------------*
036900     MOVE WS-CAPITAL TO WS-CASH.
037000     MOVE 0 TO WS-OPEN-COUNT.
037100     IF POSITION-TABLE-SIZE > 0
037200         PERFORM 1140-APPLY-POSITION-TO-CASH THRU 1140-EXIT
037300             VARYING POSITION-TABLE-INDEX FROM 1 BY 1
037400             UNTIL POSITION-TABLE-INDEX > POSITION-TABLE-SIZE.
037500 1130-EXIT.
037600     EXIT.
037700*---------------------------------------------------------------*
037800 1140-APPLY-POSITION-TO-CASH.
037900*---------------------------------------------------------------*
038000     IF PST-IS-OPEN (POSITION-TABLE-INDEX)
038100         COMPUTE WS-CASH = WS-CASH -
038200             (PST-ENTRY-PRC (POSITION-TABLE-INDEX) *
038300              PST-QTY (POSITION-TABLE-INDEX))
038400         ADD 1 TO WS-OPEN-COUNT.
038500 1140-EXIT.
038600     EXIT.
038700*---------------------------------------------------------------*
038800 1200-LOAD-DAILY-PNL.
038900*---------------------------------------------------------------*
039000     MOVE 0   TO DPL-TABLE-SIZE.
039100     MOVE 'N' TO WS-DPL-EOF-SW.
039200     PERFORM 1210-READ-DPL-REC THRU 1210-EXIT.
039300     PERFORM 1220-STORE-DPL-REC THRU 1220-EXIT
039400         UNTIL WS-DPL-EOF.
039500     CLOSE DAILY-PNL-FILE.
039600     PERFORM 1230-FIND-OR-ADD-TODAY THRU 1230-EXIT.
039700 1200-EXIT.
039800     EXIT.
039900*---------------------------------------------------------------*
040000 1210-READ-DPL-REC.
040100*---------------------------------------------------------------*
040200     READ DAILY-PNL-FILE
040300         AT END MOVE 'Y' TO WS-DPL-EOF-SW
040400     END-READ.
040500 1210-EXIT.
040600     EXIT.
040700*---------------------------------------------------------------*
040800 1220-STORE-DPL-REC.
040900*---------------------------------------------------------------*
041000     ADD 1 TO DPL-TABLE-SIZE.
041100     MOVE DPL-DATE     TO DPT-DATE (DPL-TABLE-SIZE).
041200     MOVE DPL-REALIZED TO DPT-REALIZED (DPL-TABLE-SIZE).
041300     MOVE DPL-TRADES   TO DPT-TRADES (DPL-TABLE-SIZE).
041400     MOVE DPL-WINS     TO DPT-WINS (DPL-TABLE-SIZE).
041500     MOVE DPL-LOSSES   TO DPT-LOSSES (DPL-TABLE-SIZE).
041600     MOVE DPL-CB-HIT   TO DPT-CB-HIT (DPL-TABLE-SIZE).
041700     PERFORM 1210-READ-DPL-REC THRU 1210-EXIT.
041800 1220-EXIT.
041900     EXIT.
042000*---------------------------------------------------------------*
042100 1230-FIND-OR-ADD-TODAY.
042200*---------------------------------------------------------------*
042300     MOVE 0 TO WS-TODAY-DPL-IDX.
042400     IF DPL-TABLE-SIZE > 0
042500         PERFORM 1240-SEARCH-TODAY THRU 1240-EXIT
042600             VARYING DPL-TABLE-INDEX FROM 1 BY 1
042700             UNTIL DPL-TABLE-INDEX > DPL-TABLE-SIZE
042800             OR WS-TODAY-DPL-IDX NOT = 0.
042900     IF WS-TODAY-DPL-IDX = 0
043000         ADD 1 TO DPL-TABLE-SIZE
043100         MOVE WS-RUN-CCYYMMDD TO DPT-DATE (DPL-TABLE-SIZE)
043200         MOVE 0 TO DPT-REALIZED (DPL-TABLE-SIZE)
043300         MOVE 0 TO DPT-TRADES (DPL-TABLE-SIZE)
043400         MOVE 0 TO DPT-WINS (DPL-TABLE-SIZE)
043500         MOVE 0 TO DPT-LOSSES (DPL-TABLE-SIZE)
043600         MOVE 0 TO DPT-CB-HIT (DPL-TABLE-SIZE)
043700         MOVE DPL-TABLE-SIZE TO WS-TODAY-DPL-IDX.
043800 1230-EXIT.
043900     EXIT.
044000*---------------------------------------------------------------*
044100 1240-SEARCH-TODAY.
044200*---------------------------------------------------------------*
044300     IF DPT-DATE (DPL-TABLE-INDEX) = WS-RUN-CCYYMMDD
044400         MOVE DPL-TABLE-INDEX TO WS-TODAY-DPL-IDX.
044500 1240-EXIT.
044600     EXIT.
044700*---------------------------------------------------------------*
044800 1300-LOAD-CANDIDATES.
044900*---------------------------------------------------------------*
045000     MOVE 0   TO WS-CANDIDATE-TABLE-SIZE.
045100     MOVE 'N' TO WS-CANDIDATE-EOF-SW.
045200     PERFORM 1310-READ-CANDIDATE-REC THRU 1310-EXIT.
045300     PERFORM 1320-STORE-CANDIDATE-REC THRU 1320-EXIT
045400         UNTIL WS-CANDIDATE-EOF.
045500     CLOSE CANDIDATE-FILE.
045600 1300-EXIT.
045700     EXIT.
045800*---------------------------------------------------------------*
045900 1310-READ-CANDIDATE-REC.
046000*---------------------------------------------------------------*
046100     READ CANDIDATE-FILE
046200         AT END MOVE 'Y' TO WS-CANDIDATE-EOF-SW
046300     END-READ.
046400 1310-EXIT.
046500     EXIT.
046600*---------------------------------------------------------------*
046700 1320-STORE-CANDIDATE-REC.
046800*---------------------------------------------------------------*
046900     ADD 1 TO WS-CANDIDATE-TABLE-SIZE.
047000     MOVE CND-SYMBOL    TO WCT-SYMBOL (WS-CANDIDATE-TABLE-SIZE).
047100     MOVE CND-TOKEN     TO WCT-TOKEN (WS-CANDIDATE-TABLE-SIZE).
047200     MOVE CND-ENTRY-PRC TO WCT-ENTRY-PRC (WS-CANDIDATE-TABLE-SIZE).
047300     MOVE CND-STOP-LOSS TO WCT-STOP-LOSS (WS-CANDIDATE-TABLE-SIZE).
047400     MOVE 'N'    TO WCT-SCREEN-SW (WS-CANDIDATE-TABLE-SIZE).
047500     MOVE 0      TO WCT-TECH-SCORE (WS-CANDIDATE-TABLE-SIZE).
047600     MOVE SPACES TO WCT-TECH-CLASS (WS-CANDIDATE-TABLE-SIZE).
047700     MOVE SPACES TO WCT-TECH-CONFIDENCE (WS-CANDIDATE-TABLE-SIZE).
047800     MOVE 0      TO WCT-SENT-SCORE (WS-CANDIDATE-TABLE-SIZE).
047900     MOVE 'NEUTRAL' TO WCT-SENT-CLASS (WS-CANDIDATE-TABLE-SIZE).
048000     MOVE 'N'    TO WCT-RED-FLAG-SW (WS-CANDIDATE-TABLE-SIZE).
048100     MOVE 'N'    TO WCT-EXECUTED-SW (WS-CANDIDATE-TABLE-SIZE).
048200     MOVE SPACES TO WCT-RISK-RESULT (WS-CANDIDATE-TABLE-SIZE).
048300     PERFORM 1310-READ-CANDIDATE-REC THRU 1310-EXIT.
048400 1320-EXIT.
048500     EXIT.
048600*---------------------------------------------------------------*
048700 1400-DETERMINE-RUN-DATE.
048800*---------------------------------------------------------------*
048900     ACCEPT WS-ACCEPT-DATE FROM DATE.
049000     ACCEPT WS-RUN-TIME-RAW FROM TIME.
049100     IF WS-ACCEPT-YY < 50
049200         MOVE 20 TO WS-CENTURY
049300     ELSE
049400         MOVE 19 TO WS-CENTURY.
049500     COMPUTE WS-RUN-CCYY = WS-CENTURY * 100 + WS-ACCEPT-YY.
049600     MOVE WS-ACCEPT-MM TO WS-RUN-MM2.
049700     MOVE WS-ACCEPT-DD TO WS-RUN-DD2.
049800     COMPUTE WS-RUN-HHMMSS =
049900         WS-RUN-HH * 10000 + WS-RUN-MN * 100 + WS-RUN-SC.
050000     COMPUTE WS-RUN-HHMM = WS-RUN-HH * 100 + WS-RUN-MN.
050100 1400-EXIT.
050200     EXIT.
050300*---------------------------------------------------------------*
050400 1500-CHECK-CALENDAR.
050500*---------------------------------------------------------------*
050600     MOVE WS-RUN-CCYYMMDD TO CAL-RUN-DATE.
050700     MOVE WS-RUN-HHMM     TO CAL-RUN-TIME.
050800     CALL 'NSECAL' USING CALENDAR-RESULTS.
050900 1500-EXIT.
051000     EXIT.
051100*---------------------------------------------------------------*
051200 2000-LOAD-CANDLES.
051300*---------------------------------------------------------------*
051400     MOVE 0      TO CANDLE-TABLE-SIZE.
051500     MOVE SPACES TO WS-CANDLE-BREAK-SYMBOL.
051600     MOVE 'N'    TO WS-CANDLE-EOF-SW.
051700     PERFORM 2010-READ-CANDLE-REC THRU 2010-EXIT.
051800     IF NOT WS-CANDLE-EOF
051900         MOVE CDL-SYMBOL TO WS-CANDLE-BREAK-SYMBOL.
052000     PERFORM 2020-PROCESS-CANDLE-REC THRU 2020-EXIT
052100         UNTIL WS-CANDLE-EOF.
052200     IF CANDLE-TABLE-SIZE > 0
052300         PERFORM 2100-SCREEN-SYMBOL THRU 2100-EXIT.
052400     CLOSE CANDLE-FILE.
052500 2000-EXIT.
052600     EXIT.
052700*---------------------------------------------------------------*
052800 2010-READ-CANDLE-REC.
052900*---------------------------------------------------------------*
053000     READ CANDLE-FILE
053100         AT END MOVE 'Y' TO WS-CANDLE-EOF-SW
053200     END-READ.
053300 2010-EXIT.
053400     EXIT.
053500*---------------------------------------------------------------*
053600 2020-PROCESS-CANDLE-REC.
053700*---------------------------------------------------------------*
053800     IF CDL-SYMBOL NOT = WS-CANDLE-BREAK-SYMBOL
053900         PERFORM 2100-SCREEN-SYMBOL THRU 2100-EXIT
054000         MOVE CDL-SYMBOL TO WS-CANDLE-BREAK-SYMBOL
054100         MOVE 0 TO CANDLE-TABLE-SIZE.
054200     ADD 1 TO CANDLE-TABLE-SIZE.
054300     IF CANDLE-TABLE-SIZE NOT > 250
054400         MOVE CDL-DATE   TO CNT-DATE (CANDLE-TABLE-SIZE)
054500         MOVE CDL-OPEN   TO CNT-OPEN (CANDLE-TABLE-SIZE)
054600         MOVE CDL-HIGH   TO CNT-HIGH (CANDLE-TABLE-SIZE)
054700         MOVE CDL-LOW    TO CNT-LOW (CANDLE-TABLE-SIZE)
054800         MOVE CDL-CLOSE  TO CNT-CLOSE (CANDLE-TABLE-SIZE)
054900         MOVE CDL-VOLUME TO CNT-VOLUME (CANDLE-TABLE-SIZE)
055000     ELSE
055100         MOVE 250 TO CANDLE-TABLE-SIZE.
055200     PERFORM 2010-READ-CANDLE-REC THRU 2010-EXIT.
055300 2020-EXIT.
055400     EXIT.
055500*---------------------------------------------------------------*
055600 2100-SCREEN-SYMBOL.
055700*---------------------------------------------------------------*
055800     MOVE WS-CANDLE-BREAK-SYMBOL TO WS-SEARCH-SYMBOL.
055900     PERFORM 2110-SEARCH-CANDIDATE THRU 2110-EXIT.
056000     IF NOT WS-SEARCH-FOUND
056100         GO TO 2100-EXIT.
056200     MOVE CANDLE-TABLE-SIZE TO CANDLE-TABLE-INDEX.
056300     CALL 'NSEIND' USING CANDLE-TABLE-SIZE, CANDLE-TABLE-INDEX,
056400         CANDLE-TABLE, INDICATOR-RESULTS.
056500     CALL 'NSEPAT' USING CANDLE-TABLE-SIZE, CANDLE-TABLE-INDEX,
056600         CANDLE-TABLE, PATTERN-RESULTS.
056700     CALL 'NSESIG' USING CANDLE-TABLE-SIZE, CANDLE-TABLE-INDEX,
056800         CANDLE-TABLE, INDICATOR-RESULTS, PATTERN-RESULTS,
056900         SIGNAL-RESULTS.
057000     MOVE SIG-COMPOSITE  TO WCT-TECH-SCORE (WS-SEARCH-FOUND-IDX).
057100     MOVE SIG-CLASS      TO WCT-TECH-CLASS (WS-SEARCH-FOUND-IDX).
057200     MOVE SIG-CONFIDENCE TO WCT-TECH-CONFIDENCE
057300         (WS-SEARCH-FOUND-IDX).
057400     IF SIG-COMPOSITE NOT < WS-SCREEN-THRESHOLD
057500         MOVE 'Y' TO WCT-SCREEN-SW (WS-SEARCH-FOUND-IDX).
057600 2100-EXIT.
057700     EXIT.
057800*---------------------------------------------------------------*
057900 2110-SEARCH-CANDIDATE.
058000*---------------------------------------------------------------*
058100     MOVE 'N' TO WS-SEARCH-FOUND-SW.
058200     MOVE 0   TO WS-SEARCH-FOUND-IDX.
058300     IF WS-CANDIDATE-TABLE-SIZE > 0
058400         PERFORM 2120-TEST-ONE-CANDIDATE THRU 2120-EXIT
058500             VARYING WS-CANDIDATE-TABLE-INDEX FROM 1 BY 1
058600             UNTIL WS-CANDIDATE-TABLE-INDEX >
058700                 WS-CANDIDATE-TABLE-SIZE
058800             OR WS-SEARCH-FOUND.
058900 2110-EXIT.
059000     EXIT.
059100*---------------------------------------------------------------*
059200 2120-TEST-ONE-CANDIDATE.
059300*---------------------------------------------------------------*
059400     IF WCT-SYMBOL (WS-CANDIDATE-TABLE-INDEX) = WS-SEARCH-SYMBOL
059500         MOVE 'Y' TO WS-SEARCH-FOUND-SW
059600         MOVE WS-CANDIDATE-TABLE-INDEX TO WS-SEARCH-FOUND-IDX.
059700 2120-EXIT.
059800     EXIT.
059900*---------------------------------------------------------------*
060000 2500-LOAD-HEADLINES.
060100*---------------------------------------------------------------*
060200     MOVE 0      TO HDLINE-TABLE-SIZE.
060300     MOVE SPACES TO WS-HEADLINE-BREAK-SYMBOL.
060400     MOVE 'N'    TO WS-HEADLINE-EOF-SW.
060500     PERFORM 2510-READ-HEADLINE-REC THRU 2510-EXIT.
060600     IF NOT WS-HEADLINE-EOF
060700         MOVE HDL-SYMBOL TO WS-HEADLINE-BREAK-SYMBOL.
060800     PERFORM 2520-PROCESS-HEADLINE-REC THRU 2520-EXIT
060900         UNTIL WS-HEADLINE-EOF.
061000     IF HDLINE-TABLE-SIZE > 0
061100         PERFORM 2600-ANALYZE-SYMBOL THRU 2600-EXIT.
061200     CLOSE HEADLINE-FILE.
061300 2500-EXIT.
061400     EXIT.
061500*---------------------------------------------------------------*
061600 2510-READ-HEADLINE-REC.
061700*---------------------------------------------------------------*
061800     READ HEADLINE-FILE
061900         AT END MOVE 'Y' TO WS-HEADLINE-EOF-SW
062000     END-READ.
062100 2510-EXIT.
062200     EXIT.
062300*---------------------------------------------------------------*
062400 2520-PROCESS-HEADLINE-REC.
062500*---------------------------------------------------------------*
062600     IF HDL-SYMBOL NOT = WS-HEADLINE-BREAK-SYMBOL
062700         PERFORM 2600-ANALYZE-SYMBOL THRU 2600-EXIT
062800         MOVE HDL-SYMBOL TO WS-HEADLINE-BREAK-SYMBOL
062900         MOVE 0 TO HDLINE-TABLE-SIZE.
063000     ADD 1 TO HDLINE-TABLE-SIZE.
063100     IF HDLINE-TABLE-SIZE NOT > 100
063200         MOVE HDL-AGE-HOURS TO HDT-AGE-HOURS (HDLINE-TABLE-SIZE)
063300         MOVE HDL-TEXT      TO HDT-TEXT (HDLINE-TABLE-SIZE)
063400     ELSE
063500         MOVE 100 TO HDLINE-TABLE-SIZE.
063600     PERFORM 2510-READ-HEADLINE-REC THRU 2510-EXIT.
063700 2520-EXIT.
063800     EXIT.
063900*---------------------------------------------------------------*
064000 2600-ANALYZE-SYMBOL.
064100*---------------------------------------------------------------*
064200     MOVE WS-HEADLINE-BREAK-SYMBOL TO WS-SEARCH-SYMBOL.
064300     PERFORM 2110-SEARCH-CANDIDATE THRU 2110-EXIT.
064400     IF NOT WS-SEARCH-FOUND
064500         GO TO 2600-EXIT.
064600     IF NOT WCT-IS-SCREENED (WS-SEARCH-FOUND-IDX)
064700         GO TO 2600-EXIT.
064800     MOVE HDLINE-TABLE-SIZE TO HDLINE-TABLE-INDEX.
064900     MOVE 'N' TO SNT-SECTOR-PRESENT-SW.
065000     MOVE 'N' TO SNT-MARKET-PRESENT-SW.
065100     CALL 'NSESENT' USING HDLINE-TABLE-SIZE, HDLINE-TABLE-INDEX,
065200         HDLINE-TABLE, SENTIMENT-RESULTS.
065300     MOVE SNT-FINAL-SCORE TO WCT-SENT-SCORE (WS-SEARCH-FOUND-IDX).
065400     MOVE SNT-CLASS       TO WCT-SENT-CLASS (WS-SEARCH-FOUND-IDX).
065500     IF SNT-RED-FLAG-TRIPPED
065600         MOVE 'Y' TO WCT-RED-FLAG-SW (WS-SEARCH-FOUND-IDX).
065700 2600-EXIT.
065800     EXIT.
065900*---------------------------------------------------------------*
066000 3000-RUN-TRADING-CYCLE.
066100*---------------------------------------------------------------*
066200     PERFORM 3100-PRECHECK           THRU 3100-EXIT.
066300     PERFORM 3400-DECISION-AND-EXEC  THRU 3400-EXIT.
066400     PERFORM 3600-MONITOR-POSITIONS  THRU 3600-EXIT.
066500     PERFORM 3700-SUMMARY            THRU 3700-EXIT.
066600 3000-EXIT.
066700     EXIT.
066800*---------------------------------------------------------------*
066900 3100-PRECHECK.
067000*---------------------------------------------------------------*
067100     MOVE 0   TO WS-WORST-TRADE-PNL.
067200     MOVE 'N' TO WS-HALT-SW.
067300     IF NOT CAL-IS-TRADING-DAY
067400         MOVE 'Y' TO WS-HALT-SW.
067500     IF DPT-CB-TRIPPED (WS-TODAY-DPL-IDX)
067600         MOVE 'Y' TO WS-HALT-SW.
067700 3100-EXIT.
067800     EXIT.
067900*---------------------------------------------------------------*
068000 3400-DECISION-AND-EXEC.
068100*---------------------------------------------------------------*
068200     IF WS-CANDIDATE-TABLE-SIZE > 0
068300         PERFORM 3410-EVALUATE-CANDIDATE THRU 3410-EXIT
068400             VARYING WS-CANDIDATE-TABLE-INDEX FROM 1 BY 1
068500             UNTIL WS-CANDIDATE-TABLE-INDEX >
068600                 WS-CANDIDATE-TABLE-SIZE.
068700 3400-EXIT.
068800     EXIT.
068900*---------------------------------------------------------------*
069000 3410-EVALUATE-CANDIDATE.
069100*---------------------------------------------------------------*
069200     IF WS-CYCLE-HALTED
069300         GO TO 3410-EXIT.
069400     IF NOT WCT-IS-SCREENED (WS-CANDIDATE-TABLE-INDEX)
069500         GO TO 3410-EXIT.
069600     IF WCT-TECH-SCORE (WS-CANDIDATE-TABLE-INDEX) <
069700         WS-DEC-TECH-THRESHOLD
069800         GO TO 3410-EXIT.
069900     IF WCT-SENT-SCORE (WS-CANDIDATE-TABLE-INDEX) <
070000         WS-DEC-SENT-THRESHOLD
070100         GO TO 3410-EXIT.
070200     IF WCT-HAS-RED-FLAG (WS-CANDIDATE-TABLE-INDEX)
070300         GO TO 3410-EXIT.
070400     PERFORM 3420-SIZE-AND-RISK THRU 3420-EXIT.
070500 3410-EXIT.
070600     EXIT.
070700*---------------------------------------------------------------*
070800 3420-SIZE-AND-RISK.
070900*---------------------------------------------------------------*
071000     MOVE SPACES TO SIZE-RESULTS.
071100     MOVE ZEROES TO SIZE-RESULTS.
071200     MOVE WCT-ENTRY-PRC (WS-CANDIDATE-TABLE-INDEX)
071300         TO SIZ-ENTRY-PRC.
071400     MOVE WCT-STOP-LOSS (WS-CANDIDATE-TABLE-INDEX)
071500         TO SIZ-STOP-LOSS.
071600     MOVE WS-CAPITAL TO SIZ-CAPITAL.
071700     MOVE WCT-TECH-CONFIDENCE (WS-CANDIDATE-TABLE-INDEX)
071800         TO SIZ-CONFIDENCE.
071900     CALL 'NSESIZE' USING SIZE-RESULTS.
072000     IF SIZ-IS-VALID
072100         PERFORM 3430-RUN-RISK-CHECK THRU 3430-EXIT.
072200 3420-EXIT.
072300     EXIT.
072400*---------------------------------------------------------------*
072500 3430-RUN-RISK-CHECK.
072600*---------------------------------------------------------------*
072700     MOVE SPACES TO RISK-CHECK-BLOCK.
072800     MOVE ZEROES TO RISK-CHECK-BLOCK.
072900     IF CAL-STATUS-ACTIVE
073000         MOVE 'Y' TO RCK-MARKET-ACTIVE-SW
073100     ELSE
073200         MOVE 'N' TO RCK-MARKET-ACTIVE-SW.
073300     MOVE WS-CAPITAL TO RCK-CAPITAL.
073400     MOVE WS-CASH    TO RCK-CASH.
073500     MOVE DPT-REALIZED (WS-TODAY-DPL-IDX) TO RCK-DAILY-REALIZED.
073600     IF DPT-CB-TRIPPED (WS-TODAY-DPL-IDX)
073700         MOVE 'Y' TO RCK-CB-TRIPPED-SW
073800     ELSE
073900         MOVE 'N' TO RCK-CB-TRIPPED-SW.
074000     MOVE WS-OPEN-COUNT TO RCK-OPEN-POSITION-COUNT.
074100     MOVE WCT-SYMBOL (WS-CANDIDATE-TABLE-INDEX)
074200         TO WS-SEARCH-SYMBOL.
074300     PERFORM 3450-CHECK-DUPLICATE-POSITION THRU 3450-EXIT.
074400     MOVE WCT-ENTRY-PRC (WS-CANDIDATE-TABLE-INDEX)
074500         TO RCK-ENTRY-PRC.
074600     MOVE WCT-STOP-LOSS (WS-CANDIDATE-TABLE-INDEX)
074700         TO RCK-STOP-LOSS.
074800     MOVE SIZ-QTY TO RCK-QTY.
074900     CALL 'NSERISK' USING RISK-CHECK-BLOCK.
075000     IF RCK-IS-APPROVED
075100         MOVE 'APPROVED' TO WCT-RISK-RESULT
075200             (WS-CANDIDATE-TABLE-INDEX)
075300         PERFORM 4000-OPEN-POSITION THRU 4000-EXIT
075400     ELSE
075500         MOVE 'REJECTED' TO WCT-RISK-RESULT
075600             (WS-CANDIDATE-TABLE-INDEX).
075700 3430-EXIT.
075800     EXIT.
075900*---------------------------------------------------------------*
076000 3450-CHECK-DUPLICATE-POSITION.
076100*---------------------------------------------------------------*
076200     MOVE 'N' TO RCK-DUP-POSITION-SW.
076300     IF POSITION-TABLE-SIZE > 0
076400         PERFORM 3460-TEST-ONE-POSITION THRU 3460-EXIT
076500             VARYING POSITION-TABLE-INDEX FROM 1 BY 1
076600             UNTIL POSITION-TABLE-INDEX > POSITION-TABLE-SIZE.
076700 3450-EXIT.
076800     EXIT.
076900*---------------------------------------------------------------*
077000 3460-TEST-ONE-POSITION.
077100*---------------------------------------------------------------*
077200     IF PST-SYMBOL (POSITION-TABLE-INDEX) = WS-SEARCH-SYMBOL
077300         AND PST-IS-OPEN (POSITION-TABLE-INDEX)
077400         MOVE 'Y' TO RCK-DUP-POSITION-SW.
077500 3460-EXIT.
077600     EXIT.
077700*---------------------------------------------------------------*
077800 3600-MONITOR-POSITIONS.
077900*---------------------------------------------------------------*
078000     IF POSITION-TABLE-SIZE > 0
078100         PERFORM 3610-MONITOR-ONE-POSITION THRU 3610-EXIT
078200             VARYING POSITION-TABLE-INDEX FROM 1 BY 1
078300             UNTIL POSITION-TABLE-INDEX > POSITION-TABLE-SIZE.
078400 3600-EXIT.
078500     EXIT.
078600*---------------------------------------------------------------*
078700 3610-MONITOR-ONE-POSITION.
078800*---------------------------------------------------------------*
078900     IF NOT PST-IS-OPEN (POSITION-TABLE-INDEX)
079000         GO TO 3610-EXIT.
079100     MOVE PST-SYMBOL (POSITION-TABLE-INDEX) TO WS-SEARCH-SYMBOL.
079200     PERFORM 2110-SEARCH-CANDIDATE THRU 2110-EXIT.
079300     IF NOT WS-SEARCH-FOUND
079400         GO TO 3610-EXIT.
079500     IF WCT-ENTRY-PRC (WS-SEARCH-FOUND-IDX) >
079600         PST-STOP-LOSS (POSITION-TABLE-INDEX)
079700         GO TO 3610-EXIT.
079800     PERFORM 4100-CLOSE-POSITION THRU 4100-EXIT.
079900 3610-EXIT.
080000     EXIT.
080100*---------------------------------------------------------------*
080200 3700-SUMMARY.
080300*---------------------------------------------------------------*
080400     PERFORM 3710-COMPUTE-RISK-METRICS THRU 3710-EXIT.
080500     PERFORM 5000-PRINT-REPORT         THRU 5000-EXIT.
080600     PERFORM 6000-REWRITE-POSITIONS    THRU 6000-EXIT.
080700     PERFORM 6100-REWRITE-DAILY-PNL    THRU 6100-EXIT.
080800 3700-EXIT.
080900     EXIT.
081000*---------------------------------------------------------------*
081100 3710-COMPUTE-RISK-METRICS.
081200*---------------------------------------------------------------*
081300     MOVE 0 TO WS-INVESTED.
081400     IF POSITION-TABLE-SIZE > 0
081500         PERFORM 3720-ACCUM-INVESTED THRU 3720-EXIT
081600             VARYING POSITION-TABLE-INDEX FROM 1 BY 1
081700             UNTIL POSITION-TABLE-INDEX > POSITION-TABLE-SIZE.
081800     COMPUTE WS-EQUITY = WS-CASH + WS-INVESTED.
081900     COMPUTE WS-EXPOSURE-PCT ROUNDED =
082000         (WS-INVESTED / WS-CAPITAL) * 100.
082100     MOVE WS-EXPOSURE-PCT TO WS-CAP-UTIL-PCT.
082200     PERFORM 4350-COMPUTE-DAILY-LOSS THRU 4350-EXIT.
082300     COMPUTE WS-LOSS-LIMIT-REMAIN =
082400         (WS-CAPITAL * WS-CB-LOSS-PCT) - WS-DAILY-LOSS-CHECK.
082500     IF DPT-WINS (WS-TODAY-DPL-IDX) + DPT-LOSSES
082600         (WS-TODAY-DPL-IDX) = 0
082700         MOVE 0 TO WS-WIN-RATE-PCT
082800     ELSE
082900         COMPUTE WS-WIN-RATE-PCT ROUNDED =
083000             (DPT-WINS (WS-TODAY-DPL-IDX) /
083100              (DPT-WINS (WS-TODAY-DPL-IDX) +
083200               DPT-LOSSES (WS-TODAY-DPL-IDX))) * 100.
083300 3710-EXIT.
083400     EXIT.
083500*---------------------------------------------------------------*
083600 3720-ACCUM-INVESTED.
083700*---------------------------------------------------------------*
083800     IF PST-IS-OPEN (POSITION-TABLE-INDEX)
083900         COMPUTE WS-INVESTED = WS-INVESTED +
084000             (PST-ENTRY-PRC (POSITION-TABLE-INDEX) *
084100              PST-QTY (POSITION-TABLE-INDEX)).
084200 3720-EXIT.
084300     EXIT.
084400*---------------------------------------------------------------*
084500 4000-OPEN-POSITION.
084600*---------------------------------------------------------------*
084700     MOVE WCT-SYMBOL (WS-CANDIDATE-TABLE-INDEX)
084800         TO WS-SEARCH-SYMBOL.
084900     PERFORM 4010-FIND-POSITION-ROW THRU 4010-EXIT.
085000     IF WS-SEARCH-FOUND-IDX = 0
085100         ADD 1 TO POSITION-TABLE-SIZE
085200         MOVE POSITION-TABLE-SIZE TO WS-SEARCH-FOUND-IDX.
085300     MOVE WCT-SYMBOL (WS-CANDIDATE-TABLE-INDEX)
085400         TO PST-SYMBOL (WS-SEARCH-FOUND-IDX).
085500     MOVE WCT-TOKEN (WS-CANDIDATE-TABLE-INDEX)
085600         TO PST-TOKEN (WS-SEARCH-FOUND-IDX).
085700     MOVE SIZ-QTY
085800         TO PST-QTY (WS-SEARCH-FOUND-IDX).
085900     MOVE WCT-ENTRY-PRC (WS-CANDIDATE-TABLE-INDEX)
086000         TO PST-ENTRY-PRC (WS-SEARCH-FOUND-IDX).
086100     MOVE WCT-STOP-LOSS (WS-CANDIDATE-TABLE-INDEX)
086200         TO PST-STOP-LOSS (WS-SEARCH-FOUND-IDX).
086300     MOVE 'OPEN'   TO PST-STATUS (WS-SEARCH-FOUND-IDX).
086400     MOVE 0        TO PST-EXIT-PRC (WS-SEARCH-FOUND-IDX).
086500     MOVE 0        TO PST-PNL (WS-SEARCH-FOUND-IDX).
086600     COMPUTE WS-CASH = WS-CASH -
086700         (SIZ-QTY * WCT-ENTRY-PRC (WS-CANDIDATE-TABLE-INDEX)).
086800     ADD 1 TO WS-OPEN-COUNT.
086900     MOVE 'Y' TO WCT-EXECUTED-SW (WS-CANDIDATE-TABLE-INDEX).
087000     MOVE WCT-SYMBOL (WS-CANDIDATE-TABLE-INDEX)  TO WS-TB-SYMBOL.
087100     MOVE 'BUY '                                 TO WS-TB-TYPE.
087200     MOVE SIZ-QTY                                TO WS-TB-QTY.
087300     MOVE WCT-ENTRY-PRC (WS-CANDIDATE-TABLE-INDEX)
087400         TO WS-TB-PRICE.
087500     MOVE WCT-TECH-SCORE (WS-CANDIDATE-TABLE-INDEX)
087600         TO WS-TB-TECH-SCORE.
087700     MOVE WCT-SENT-SCORE (WS-CANDIDATE-TABLE-INDEX)
087800         TO WS-TB-SENT-SCORE.
087900     MOVE WCT-SENT-CLASS (WS-CANDIDATE-TABLE-INDEX)
088000         TO WS-TB-SENT-LABEL.
088100     MOVE WCT-TECH-CONFIDENCE (WS-CANDIDATE-TABLE-INDEX)
088200         TO WS-TB-CONFIDENCE.
088300     MOVE WCT-STOP-LOSS (WS-CANDIDATE-TABLE-INDEX)
088400         TO WS-TB-STOP-LOSS.
088500     MOVE SIZ-POS-VALUE TO WS-TB-POS-VALUE.
088600     MOVE SIZ-RISK-AMT  TO WS-TB-RISK-AMT.
088700     PERFORM 4200-LOG-TRADE THRU 4200-EXIT.
088800 4000-EXIT.
088900     EXIT.
089000*---------------------------------------------------------------*
089100 4010-FIND-POSITION-ROW.
089200*---------------------------------------------------------------*
089300     MOVE 0 TO WS-SEARCH-FOUND-IDX.
089400     IF POSITION-TABLE-SIZE > 0
089500         PERFORM 4020-TEST-POSITION-ROW THRU 4020-EXIT
089600             VARYING POSITION-TABLE-INDEX FROM 1 BY 1
089700             UNTIL POSITION-TABLE-INDEX > POSITION-TABLE-SIZE
089800             OR WS-SEARCH-FOUND-IDX NOT = 0.
089900 4010-EXIT.
090000     EXIT.
090100*---------------------------------------------------------------*
090200 4020-TEST-POSITION-ROW.
090300*---------------------------------------------------------------*
090400     IF PST-SYMBOL (POSITION-TABLE-INDEX) = WS-SEARCH-SYMBOL
090500         MOVE POSITION-TABLE-INDEX TO WS-SEARCH-FOUND-IDX.
090600 4020-EXIT.
090700     EXIT.
090800*---------------------------------------------------------------*
090900 4100-CLOSE-POSITION.
091000*---------------------------------------------------------------*
091100     COMPUTE PST-PNL (POSITION-TABLE-INDEX) ROUNDED =
091200         (PST-STOP-LOSS (POSITION-TABLE-INDEX) -
091300          PST-ENTRY-PRC (POSITION-TABLE-INDEX)) *
091400         PST-QTY (POSITION-TABLE-INDEX).
091500     COMPUTE WS-CASH = WS-CASH +
091600         (PST-STOP-LOSS (POSITION-TABLE-INDEX) *
091700          PST-QTY (POSITION-TABLE-INDEX)).
091800     MOVE PST-STOP-LOSS (POSITION-TABLE-INDEX)
091900         TO PST-EXIT-PRC (POSITION-TABLE-INDEX).
092000     MOVE 'CLOSED' TO PST-STATUS (POSITION-TABLE-INDEX).
092100     SUBTRACT 1 FROM WS-OPEN-COUNT.
092200     ADD PST-PNL (POSITION-TABLE-INDEX)
092300         TO DPT-REALIZED (WS-TODAY-DPL-IDX).
092400     IF PST-PNL (POSITION-TABLE-INDEX) > 0
092500         ADD 1 TO DPT-WINS (WS-TODAY-DPL-IDX)
092600     ELSE
092700         IF PST-PNL (POSITION-TABLE-INDEX) < 0
092800             ADD 1 TO DPT-LOSSES (WS-TODAY-DPL-IDX).
092900     IF PST-PNL (POSITION-TABLE-INDEX) < WS-WORST-TRADE-PNL
093000         MOVE PST-PNL (POSITION-TABLE-INDEX)
093100             TO WS-WORST-TRADE-PNL.
093200     MOVE PST-SYMBOL (POSITION-TABLE-INDEX) TO WS-TB-SYMBOL.
093300     MOVE 'SELL'                            TO WS-TB-TYPE.
093400     MOVE PST-QTY (POSITION-TABLE-INDEX)    TO WS-TB-QTY.
093500     MOVE PST-STOP-LOSS (POSITION-TABLE-INDEX) TO WS-TB-PRICE.
093600     MOVE 0      TO WS-TB-TECH-SCORE.
093700     MOVE 0      TO WS-TB-SENT-SCORE.
093800     MOVE SPACES TO WS-TB-SENT-LABEL.
093900     MOVE 'EXIT'     TO WS-TB-CONFIDENCE.
094000     MOVE PST-STOP-LOSS (POSITION-TABLE-INDEX) TO WS-TB-STOP-LOSS.
094100     COMPUTE WS-TB-POS-VALUE ROUNDED =
094200         PST-QTY (POSITION-TABLE-INDEX) *
094300         PST-STOP-LOSS (POSITION-TABLE-INDEX).
094400     MOVE PST-PNL (POSITION-TABLE-INDEX) TO WS-TB-RISK-AMT.
094500     PERFORM 4200-LOG-TRADE THRU 4200-EXIT.
094600     PERFORM 4300-CHECK-CIRCUIT-BREAKER THRU 4300-EXIT.
094700 4100-EXIT.
094800     EXIT.
094900*---------------------------------------------------------------*
095000 4200-LOG-TRADE.
095100*---------------------------------------------------------------*
095200     ADD 1 TO DPT-TRADES (WS-TODAY-DPL-IDX).
095300     PERFORM 4210-BUILD-TRADE-ID THRU 4210-EXIT.
095400     MOVE WS-TB-SYMBOL     TO TRD-SYMBOL.
095500     MOVE WS-TB-TYPE       TO TRD-TYPE.
095600     MOVE WS-TB-QTY        TO TRD-QTY.
095700     MOVE WS-TB-PRICE      TO TRD-PRICE.
095800     MOVE WS-TB-TECH-SCORE TO TRD-TECH-SCORE.
095900     MOVE WS-TB-SENT-SCORE TO TRD-SENT-SCORE.
096000     MOVE WS-TB-SENT-LABEL TO TRD-SENT-LABEL.
096100     MOVE WS-TB-CONFIDENCE TO TRD-CONFIDENCE.
096200     MOVE WS-TB-STOP-LOSS  TO TRD-STOP-LOSS.
096300     MOVE WS-TB-POS-VALUE  TO TRD-POS-VALUE.
096400     MOVE WS-TB-RISK-AMT   TO TRD-RISK-AMT.
096500     MOVE WS-CASH          TO TRD-CAPITAL.
096600     WRITE TRADE-RECORD.
096700*    REQ 25-513: THE PRINTED TRADES DETAIL USED TO BE DRIVEN OFF
096800*    TODAY'S WATCHLIST CANDIDATES, WHICH MISSED EVERY CLOSE.  A
096900*    ROW IS NOW KEPT HERE, ALONGSIDE THE JOURNAL WRITE, FOR EVERY
097000*    TRADE OF EITHER TYPE SO THE REPORT CAN BE DRIVEN OFF IT.
097100     PERFORM 4220-BUILD-TRADE-TABLE-ROW THRU 4220-EXIT.
097200 4200-EXIT.
097300     EXIT.
097400*---------------------------------------------------------------*
097500 4220-BUILD-TRADE-TABLE-ROW.
097600*---------------------------------------------------------------*
097700     IF TRDTBL-TABLE-SIZE NOT > 200
097800         ADD 1 TO TRDTBL-TABLE-SIZE
097900         MOVE TRD-ID           TO TJT-ID (TRDTBL-TABLE-SIZE)
098000         MOVE WS-TB-SYMBOL     TO TJT-SYMBOL (TRDTBL-TABLE-SIZE)
098100         MOVE WS-TB-TYPE       TO TJT-TYPE (TRDTBL-TABLE-SIZE)
098200         MOVE WS-TB-QTY        TO TJT-QTY (TRDTBL-TABLE-SIZE)
098300         MOVE WS-TB-PRICE      TO TJT-PRICE (TRDTBL-TABLE-SIZE)
098400         MOVE WS-TB-TECH-SCORE TO TJT-TECH-SCORE (TRDTBL-TABLE-SIZE)
098500         MOVE WS-TB-SENT-SCORE TO TJT-SENT-SCORE (TRDTBL-TABLE-SIZE)
098600         MOVE WS-TB-CONFIDENCE TO TJT-CONFIDENCE (TRDTBL-TABLE-SIZE)
098700         IF WS-TB-TYPE = 'SELL'
098800             MOVE 'Y'           TO TJT-PNL-SW (TRDTBL-TABLE-SIZE)
098900             MOVE WS-TB-RISK-AMT TO TJT-PNL (TRDTBL-TABLE-SIZE)
099000         ELSE
099100             MOVE 'N'           TO TJT-PNL-SW (TRDTBL-TABLE-SIZE)
099200             MOVE 0             TO TJT-PNL (TRDTBL-TABLE-SIZE).
099300 4220-EXIT.
099400     EXIT.
099500*---------------------------------------------------------------*
099600 4210-BUILD-TRADE-ID.
099700*---------------------------------------------------------------*
099800*    TRD-ID IS TRUNCATED TO FIT THE 20-BYTE JOURNAL FIELD -- ONLY
099900*    THE FIRST FIVE BYTES OF THE SYMBOL ARE CARRIED, SINCE NO TWO
100000*    BUYS OR SELLS IN THE SAME RUN SHARE A TIMESTAMP DOWN TO THE
100100*    SECOND.
100200     MOVE SPACES          TO TRD-ID.
100300     MOVE 'T'             TO TRD-ID (1:1).
100400     MOVE WS-RUN-CCYYMMDD TO TRD-ID (2:8).
100500     MOVE WS-RUN-HHMMSS   TO TRD-ID (10:6).
100600     MOVE WS-TB-SYMBOL (1:5) TO TRD-ID (16:5).
100700 4210-EXIT.
100800     EXIT.
100900*---------------------------------------------------------------*
101000 4300-CHECK-CIRCUIT-BREAKER.
101100*---------------------------------------------------------------*
101200     PERFORM 4350-COMPUTE-DAILY-LOSS THRU 4350-EXIT.
101300     IF WS-DAILY-LOSS-CHECK NOT < (WS-CAPITAL * WS-CB-LOSS-PCT)
101400         MOVE 1   TO DPT-CB-HIT (WS-TODAY-DPL-IDX)
101500         MOVE 'Y' TO WS-HALT-SW.
101600 4300-EXIT.
101700     EXIT.
101800*---------------------------------------------------------------*
101900 4350-COMPUTE-DAILY-LOSS.
102000*---------------------------------------------------------------*
102100     IF DPT-REALIZED (WS-TODAY-DPL-IDX) < 0
102200         COMPUTE WS-DAILY-LOSS-CHECK =
102300             DPT-REALIZED (WS-TODAY-DPL-IDX) * -1
102400     ELSE
102500         MOVE 0 TO WS-DAILY-LOSS-CHECK.
102600 4350-EXIT.
102700     EXIT.
102800*---------------------------------------------------------------*
102900 5000-PRINT-REPORT.
103000*---------------------------------------------------------------*
103100     OPEN OUTPUT REPORT-FILE.
103200     MOVE 1 TO WS-RPT-PAGE.
103300     PERFORM 5100-PRINT-HEADER     THRU 5100-EXIT.
103400     PERFORM 5200-PRINT-SUMMARY    THRU 5200-EXIT.
103500     PERFORM 5210-PRINT-PORT-BLOCK THRU 5210-EXIT.
103600     PERFORM 5220-PRINT-RISK-BLOCK THRU 5220-EXIT.
103700     PERFORM 5300-PRINT-PORTFOLIO  THRU 5300-EXIT.
103800     PERFORM 5400-PRINT-RISK-GATES THRU 5400-EXIT.
103900     PERFORM 5500-PRINT-TRADES     THRU 5500-EXIT.
104000     CLOSE REPORT-FILE.
104100 5000-EXIT.
104200     EXIT.
104300*---------------------------------------------------------------*
104400 5100-PRINT-HEADER.
104500*---------------------------------------------------------------*
104600     MOVE SPACES TO REPORT-LINE.
104700     WRITE REPORT-RECORD.
104800     MOVE SPACES TO RPT-TITLE-LINE.
104900     MOVE 'DAILY TRADING REPORT'   TO RPT-TITLE-TEXT.
105000     MOVE 'PAGE    1'              TO RPT-TITLE-PAGE.
105100     MOVE RPT-TITLE-LINE TO REPORT-LINE.
105200     WRITE REPORT-RECORD.
105300     MOVE SPACES TO RPT-DATE-LINE.
105400     MOVE 'RUN DATE '    TO RPT-DATE-TEXT.
105500     MOVE WS-RUN-CCYYMMDD TO RPT-DATE-CCYYMMDD.
105600     MOVE RPT-DATE-LINE TO REPORT-LINE.
105700     WRITE REPORT-RECORD.
105800 5100-EXIT.
105900     EXIT.
106000*---------------------------------------------------------------*
106100 5200-PRINT-SUMMARY.
106200*---------------------------------------------------------------*
106300     MOVE SPACES TO RPT-SUMMARY-LINE.
106400     MOVE 'REALIZED P AND L:   '        TO RPT-SUM-LABEL.
106500     MOVE DPT-REALIZED (WS-TODAY-DPL-IDX) TO RPT-SUM-REALIZED.
106600     MOVE DPT-TRADES (WS-TODAY-DPL-IDX)   TO RPT-SUM-TRADES.
106700     MOVE DPT-WINS (WS-TODAY-DPL-IDX)     TO RPT-SUM-WINS.
106800     MOVE DPT-LOSSES (WS-TODAY-DPL-IDX)   TO RPT-SUM-LOSSES.
106900     MOVE WS-WIN-RATE-PCT                 TO RPT-SUM-WINRATE.
107000     IF DPT-CB-TRIPPED (WS-TODAY-DPL-IDX)
107100         MOVE 'CIRCUIT BRKR TRIPPED'  TO RPT-SUM-CB-TEXT
107200     ELSE
107300         MOVE 'CIRCUIT BRKR NOT HIT'  TO RPT-SUM-CB-TEXT.
107400     MOVE RPT-SUMMARY-LINE TO REPORT-LINE.
107500     WRITE REPORT-RECORD.
107600 5200-EXIT.
107700     EXIT.
107800*---------------------------------------------------------------*
107900*    REQ 25-513: CASH, OPEN-POSITION COUNT, CAPITAL UTILIZATION
108000*    AND TOTAL EQUITY WERE ALL BEING COMPUTED IN 3710 BUT NEVER
108100*    PRINTED ANYWHERE - ADDED THIS BLOCK TO CARRY THEM OUT.
108200 5210-PRINT-PORT-BLOCK.
108300*---------------------------------------------------------------*
108400     MOVE SPACES TO RPT-PORTFOLIO-SUMMARY-LINE.
108500     MOVE 'PORTFOLIO:          '  TO RPT-PSM-LABEL.
108600     MOVE WS-CASH                 TO RPT-PSM-CASH.
108700     MOVE WS-OPEN-COUNT           TO RPT-PSM-OPEN-CNT.
108800     MOVE WS-CAP-UTIL-PCT         TO RPT-PSM-CAP-UTIL.
108900     MOVE WS-EQUITY               TO RPT-PSM-EQUITY.
109000     MOVE RPT-PORTFOLIO-SUMMARY-LINE TO REPORT-LINE.
109100     WRITE REPORT-RECORD.
109200 5210-EXIT.
109300     EXIT.
109400*---------------------------------------------------------------*
109500*    REQ 25-513: LOSS-LIMIT HEADROOM, THE WORST SINGLE TRADE OF
109600*    THE DAY AND EXPOSURE PERCENT WERE ALSO COMPUTED IN 3710 AND
109700*    ALSO NEVER PRINTED - ADDED THIS BLOCK TO CARRY THEM OUT.
109800 5220-PRINT-RISK-BLOCK.
109900*---------------------------------------------------------------*
110000     MOVE SPACES TO RPT-RISK-SUMMARY-LINE.
110100     MOVE 'RISK:                '  TO RPT-RSM-LABEL.
110200     MOVE WS-LOSS-LIMIT-REMAIN    TO RPT-RSM-LOSS-LIMIT.
110300     MOVE WS-WORST-TRADE-PNL      TO RPT-RSM-WORST-PNL.
110400     MOVE WS-EXPOSURE-PCT         TO RPT-RSM-EXPOSURE.
110500     MOVE RPT-RISK-SUMMARY-LINE TO REPORT-LINE.
110600     WRITE REPORT-RECORD.
110700 5220-EXIT.
110800     EXIT.
110900*---------------------------------------------------------------*
111000 5300-PRINT-PORTFOLIO.
111100*---------------------------------------------------------------*
111200     MOVE RPT-PORTFOLIO-HEADING TO REPORT-LINE.
111300     WRITE REPORT-RECORD.
111400     IF POSITION-TABLE-SIZE > 0
111500         PERFORM 5310-PRINT-ONE-POSITION THRU 5310-EXIT
111600             VARYING POSITION-TABLE-INDEX FROM 1 BY 1
111700             UNTIL POSITION-TABLE-INDEX > POSITION-TABLE-SIZE.
111800 5300-EXIT.
111900     EXIT.
112000*---------------------------------------------------------------*
112100 5310-PRINT-ONE-POSITION.
112200*---------------------------------------------------------------*
112300     MOVE SPACES TO RPT-PORTFOLIO-LINE.
112400     MOVE PST-SYMBOL (POSITION-TABLE-INDEX)    TO RPT-POR-SYMBOL.
112500     MOVE PST-TOKEN (POSITION-TABLE-INDEX)     TO RPT-POR-TOKEN.
112600     MOVE PST-QTY (POSITION-TABLE-INDEX)       TO RPT-POR-QTY.
112700     MOVE PST-ENTRY-PRC (POSITION-TABLE-INDEX) TO RPT-POR-ENTRY.
112800     MOVE PST-STOP-LOSS (POSITION-TABLE-INDEX) TO RPT-POR-STOP.
112900     MOVE PST-STATUS (POSITION-TABLE-INDEX)    TO RPT-POR-STATUS.
113000     MOVE PST-EXIT-PRC (POSITION-TABLE-INDEX)  TO RPT-POR-EXIT.
113100     MOVE PST-PNL (POSITION-TABLE-INDEX)       TO RPT-POR-PNL.
113200     MOVE RPT-PORTFOLIO-LINE TO REPORT-LINE.
113300     WRITE REPORT-RECORD.
113400 5310-EXIT.
113500     EXIT.
113600*---------------------------------------------------------------*
113700 5400-PRINT-RISK-GATES.
113800*---------------------------------------------------------------*
113900     MOVE RPT-RISK-HEADING TO REPORT-LINE.
114000     WRITE REPORT-RECORD.
114100     IF WS-CANDIDATE-TABLE-SIZE > 0
114200         PERFORM 5410-PRINT-ONE-RISK-LINE THRU 5410-EXIT
114300             VARYING WS-CANDIDATE-TABLE-INDEX FROM 1 BY 1
114400             UNTIL WS-CANDIDATE-TABLE-INDEX >
114500                 WS-CANDIDATE-TABLE-SIZE.
114600 5400-EXIT.
114700     EXIT.
114800*---------------------------------------------------------------*
114900 5410-PRINT-ONE-RISK-LINE.
115000*---------------------------------------------------------------*
115100     IF WCT-RISK-RESULT (WS-CANDIDATE-TABLE-INDEX) = SPACES
115200         GO TO 5410-EXIT.
115300     MOVE SPACES TO RPT-RISK-LINE.
115400     MOVE WCT-SYMBOL (WS-CANDIDATE-TABLE-INDEX)
115500         TO RPT-RSK-SYMBOL.
115600     MOVE 'OVERALL RISK GATE'       TO RPT-RSK-CHECK-NAME.
115700     MOVE WCT-RISK-RESULT (WS-CANDIDATE-TABLE-INDEX)
115800         TO RPT-RSK-RESULT.
115900     MOVE RPT-RISK-LINE TO REPORT-LINE.
116000     WRITE REPORT-RECORD.
116100 5410-EXIT.
116200     EXIT.
116300*---------------------------------------------------------------*
116400 5500-PRINT-TRADES.
116500*---------------------------------------------------------------*
116600     MOVE RPT-TRADE-HEADING TO REPORT-LINE.
116700     WRITE REPORT-RECORD.
116800     MOVE 'N' TO WS-RPT-ANY-TRADES-SW.
116900*    REQ 25-513: THIS USED TO WALK TODAY'S WATCHLIST CANDIDATES,
117000*    WHICH LEFT EVERY CLOSE OUT OF THE PRINTED DETAIL AND
117100*    HARD-CODED THE TRADE TYPE TO BUY.  NOW DRIVEN OFF THE TRADE
117200*    JOURNAL TABLE BUILT IN 4220 SO BOTH LEGS OF EVERY ROUND TRIP
117300*    SHOW UP, WITH THEIR REAL TRADE ID AND QUANTITY.
117400     IF TRDTBL-TABLE-SIZE > 0
117500         PERFORM 5510-PRINT-ONE-TRADE THRU 5510-EXIT
117600             VARYING TRDTBL-TABLE-INDEX FROM 1 BY 1
117700             UNTIL TRDTBL-TABLE-INDEX >
117800                 TRDTBL-TABLE-SIZE.
117900     IF NOT WS-RPT-HAS-TRADES
118000         MOVE RPT-NO-TRADES-LINE TO REPORT-LINE
118100         WRITE REPORT-RECORD.
118200 5500-EXIT.
118300     EXIT.
118400*---------------------------------------------------------------*
118500 5510-PRINT-ONE-TRADE.
118600*---------------------------------------------------------------*
118700     MOVE 'Y' TO WS-RPT-ANY-TRADES-SW.
118800     MOVE SPACES TO RPT-TRADE-LINE.
118900     MOVE TJT-ID (TRDTBL-TABLE-INDEX)       TO RPT-TRD-ID.
119000     MOVE TJT-SYMBOL (TRDTBL-TABLE-INDEX)   TO RPT-TRD-SYMBOL.
119100     MOVE TJT-TYPE (TRDTBL-TABLE-INDEX)     TO RPT-TRD-TYPE.
119200     MOVE TJT-QTY (TRDTBL-TABLE-INDEX)      TO RPT-TRD-QTY.
119300     MOVE TJT-PRICE (TRDTBL-TABLE-INDEX)    TO RPT-TRD-PRICE.
119400     MOVE TJT-TECH-SCORE (TRDTBL-TABLE-INDEX)
119500         TO RPT-TRD-TECH.
119600     MOVE TJT-SENT-SCORE (TRDTBL-TABLE-INDEX)
119700         TO RPT-TRD-SENT.
119800     MOVE TJT-CONFIDENCE (TRDTBL-TABLE-INDEX)
119900         TO RPT-TRD-CONFIDENCE.
120000     IF TJT-HAS-PNL (TRDTBL-TABLE-INDEX)
120100         MOVE TJT-PNL (TRDTBL-TABLE-INDEX) TO RPT-TRD-PNL
120200     ELSE
120300         MOVE SPACES TO RPT-TRD-PNL.
120400     MOVE RPT-TRADE-LINE TO REPORT-LINE.
120500     WRITE REPORT-RECORD.
120600 5510-EXIT.
120700     EXIT.
120800*---------------------------------------------------------------*
120900 6000-REWRITE-POSITIONS.
121000*---------------------------------------------------------------*
121100     OPEN OUTPUT POSITION-FILE.
121200     IF POSITION-TABLE-SIZE > 0
121300         PERFORM 6010-WRITE-ONE-POSITION THRU 6010-EXIT
121400             VARYING POSITION-TABLE-INDEX FROM 1 BY 1
121500             UNTIL POSITION-TABLE-INDEX > POSITION-TABLE-SIZE.
121600     CLOSE POSITION-FILE.
121700 6000-EXIT.
121800     EXIT.
121900*---------------------------------------------------------------*
122000 6010-WRITE-ONE-POSITION.
122100*---------------------------------------------------------------*
122200     MOVE PST-SYMBOL (POSITION-TABLE-INDEX)    TO POS-SYMBOL.
122300     MOVE PST-TOKEN (POSITION-TABLE-INDEX)     TO POS-TOKEN.
122400     MOVE PST-QTY (POSITION-TABLE-INDEX)       TO POS-QTY.
122500     MOVE PST-ENTRY-PRC (POSITION-TABLE-INDEX) TO POS-ENTRY-PRC.
122600     MOVE PST-STOP-LOSS (POSITION-TABLE-INDEX) TO POS-STOP-LOSS.
122700     MOVE PST-STATUS (POSITION-TABLE-INDEX)    TO POS-STATUS.
122800     MOVE PST-EXIT-PRC (POSITION-TABLE-INDEX)  TO POS-EXIT-PRC.
122900     MOVE PST-PNL (POSITION-TABLE-INDEX)       TO POS-PNL.
123000     WRITE POSITION-RECORD.
123100 6010-EXIT.
123200     EXIT.
123300*---------------------------------------------------------------*
123400 6100-REWRITE-DAILY-PNL.
123500*---------------------------------------------------------------*
123600     OPEN OUTPUT DAILY-PNL-FILE.
123700     IF DPL-TABLE-SIZE > 0
123800         PERFORM 6110-WRITE-ONE-DPL THRU 6110-EXIT
123900             VARYING DPL-TABLE-INDEX FROM 1 BY 1
124000             UNTIL DPL-TABLE-INDEX > DPL-TABLE-SIZE.
124100     CLOSE DAILY-PNL-FILE.
124200 6100-EXIT.
124300     EXIT.
124400*---------------------------------------------------------------*
124500 6110-WRITE-ONE-DPL.
124600*---------------------------------------------------------------*
124700     MOVE DPT-DATE (DPL-TABLE-INDEX)     TO DPL-DATE.
124800     MOVE DPT-REALIZED (DPL-TABLE-INDEX) TO DPL-REALIZED.
124900     MOVE DPT-TRADES (DPL-TABLE-INDEX)   TO DPL-TRADES.
125000     MOVE DPT-WINS (DPL-TABLE-INDEX)     TO DPL-WINS.
125100     MOVE DPT-LOSSES (DPL-TABLE-INDEX)   TO DPL-LOSSES.
125200     MOVE DPT-CB-HIT (DPL-TABLE-INDEX)   TO DPL-CB-HIT.
125300     WRITE DAILY-PNL-RECORD.
125400 6110-EXIT.
125500     EXIT.
125600*---------------------------------------------------------------*
125700 8000-CLOSE-FILES.
125800*---------------------------------------------------------------*
125900     CLOSE TRADES-FILE.
126000 8000-EXIT.
126100     EXIT.
