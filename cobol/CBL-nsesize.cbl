000100*===============================================================*
000200* PROGRAM NAME:    NSESIZE
000300* ORIGINAL AUTHOR: K. BHATT
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700* ---------  --------------  --------------------------------
000800* 09/12/96   K. BHATT         WRITTEN TO SIZE WATCHLIST BUYS ON
000900*                             A FIXED-FRACTIONAL RISK BASIS, REQ
001000*                             96-190.
001100* 03/04/97   K. BHATT         ADDED 10 PCT CAPITAL CAP ON ANY ONE
001200*                             POSITION, REQ 97-061.
001300* 12/09/98   M. RAO           YEAR 2000 READINESS REVIEW - NO
001400*                             DATE FIELDS HELD HERE, NO CHANGE
001500*                             REQUIRED, REQ 98-410.
001600* 05/20/01   K. BHATT         CONFIDENCE MULTIPLIER TABLE ADDED
001700*                             PER SIGSCORE FEED, REQ 01-147.
001800*===============================================================*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.     NSESIZE.
002100 AUTHOR.         K. BHATT.
002200 INSTALLATION.   SECURITIES DATA CENTER.
002300 DATE-WRITTEN.   09/12/96.
002400 DATE-COMPILED.
002500 SECURITY.       NON-CONFIDENTIAL.
002600*===============================================================*
002700 ENVIRONMENT DIVISION.
002800*---------------------------------------------------------------*
002900 CONFIGURATION SECTION.
003000*---------------------------------------------------------------*
003100 SOURCE-COMPUTER. IBM-3081.
003200 OBJECT-COMPUTER. IBM-3081.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON STATUS IS NSESIZE-TRACE-ON
003500            OFF STATUS IS NSESIZE-TRACE-OFF.
003600*===============================================================*
003700 DATA DIVISION.
003800*---------------------------------------------------------------*
003900 WORKING-STORAGE SECTION.
004000*---------------------------------------------------------------*
004100 01  WS-TRACE-AREA.
004200     05  WS-TRACE-SWITCHES       PIC X(03).
004300     05  FILLER                  PIC X(05).
004400*---------------------------------------------------------------*
004500 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA.
004600     05  WS-TRACE-AREA-BYTES     PIC X(08).
004700*---------------------------------------------------------------*
004800 01  WS-CONSTANTS.
004900     05  WS-RISK-PER-TRADE-PCT   PIC 9(01)V9999 VALUE 0.0100.
005000     05  WS-MAX-POSITION-PCT     PIC 9(01)V9999 VALUE 0.1000.
005100     05  WS-MIN-SL-PCT           PIC 9(01)V9999 VALUE 0.0150.
005200     05  WS-MAX-SL-PCT           PIC 9(01)V9999 VALUE 0.0500.
005300     05  FILLER                  PIC X(04).
005400*---------------------------------------------------------------*
005500 01  WS-CONSTANTS-R REDEFINES WS-CONSTANTS.
005600     05  WS-CONSTANTS-BYTES      PIC X(24).
005700*---------------------------------------------------------------*
005800 01  WS-SIZE-WORK.
005900     05  WS-SL-DISTANCE          PIC 9(06)V99.
006000     05  WS-SL-PCT               PIC 9(01)V9999.
006100     05  WS-RISK-QTY             PIC 9(08)V9999.
006200     05  WS-CAP-QTY              PIC 9(08)V9999.
006300     05  WS-MULTIPLIER           PIC 9(01)V99.
006400     05  WS-FINAL-QTY            PIC 9(06) USAGE IS COMP.
006500     05  FILLER                  PIC X(06).
006600*    WS-BASE-QTY IS THE CARD-WIDE SHARE-SIZING WORK COUNTER -
006700*    IT DOES NOT REDEFINE OR BELONG TO ANY CARD LAYOUT, SO IT
006800*    IS CARRIED AS A 77-LEVEL.
006900 77  WS-BASE-QTY             PIC 9(06) USAGE IS COMP.
007000*---------------------------------------------------------------*
007100 01  WS-SIZE-WORK-R REDEFINES WS-SIZE-WORK.
007200     05  WS-SIZE-WORK-BYTES      PIC X(37).
007300*---------------------------------------------------------------*
007400 LINKAGE SECTION.
007500*---------------------------------------------------------------*
007600 COPY SIZERES.
007700*===============================================================*
007800 PROCEDURE DIVISION USING SIZE-RESULTS.
007900*---------------------------------------------------------------*
008000 0000-MAIN-ROUTINE.
008100*---------------------------------------------------------------*
008200     MOVE 'N' TO SIZ-VALID-SW.
008300     MOVE ZEROES TO SIZ-QTY, SIZ-POS-VALUE, SIZ-RISK-AMT,
008400         SIZ-RISK-PCT, SIZ-POS-PCT.
008500     MOVE ZEROES TO WS-SIZE-WORK.
008600     IF SIZ-ENTRY-PRC = 0
008700         GO TO 0000-EXIT.
008800     PERFORM 1000-TEST-STOP-LOSS THRU 1000-EXIT.
008900     IF NOT SIZ-IS-VALID
009000         GO TO 0000-EXIT.
009100     PERFORM 2000-COMPUTE-RISK-QTY THRU 2000-EXIT.
009200     PERFORM 3000-APPLY-CONFIDENCE THRU 3000-EXIT.
009300     PERFORM 4000-BUILD-OUTPUTS    THRU 4000-EXIT.
009400 0000-EXIT.
009500     GOBACK.
009600*---------------------------------------------------------------*
009700 1000-TEST-STOP-LOSS.
009800*---------------------------------------------------------------*
009900     COMPUTE WS-SL-DISTANCE = SIZ-ENTRY-PRC - SIZ-STOP-LOSS.
010000     IF WS-SL-DISTANCE NOT > 0
010100         GO TO 1000-EXIT.
010200     COMPUTE WS-SL-PCT ROUNDED =
010300         WS-SL-DISTANCE / SIZ-ENTRY-PRC.
010400     IF WS-SL-PCT < WS-MIN-SL-PCT OR WS-SL-PCT > WS-MAX-SL-PCT
010500         GO TO 1000-EXIT.
010600     MOVE 'Y' TO SIZ-VALID-SW.
010700 1000-EXIT.
010800     EXIT.
010900*---------------------------------------------------------------*
011000 2000-COMPUTE-RISK-QTY.
011100*---------------------------------------------------------------*
011200     COMPUTE WS-RISK-QTY =
011300         (SIZ-CAPITAL * WS-RISK-PER-TRADE-PCT) / WS-SL-DISTANCE.
011400     COMPUTE WS-CAP-QTY =
011500         (SIZ-CAPITAL * WS-MAX-POSITION-PCT) / SIZ-ENTRY-PRC.
011600     IF WS-RISK-QTY NOT > WS-CAP-QTY
011700         MOVE WS-RISK-QTY TO WS-BASE-QTY
011800     ELSE
011900         MOVE WS-CAP-QTY TO WS-BASE-QTY.
012000 2000-EXIT.
012100     EXIT.
012200*---------------------------------------------------------------*
012300 3000-APPLY-CONFIDENCE.
012400*---------------------------------------------------------------*
012500     EVALUATE SIZ-CONFIDENCE
012600         WHEN 'HIGH'
012700             MOVE 1.00 TO WS-MULTIPLIER
012800         WHEN 'LOW'
012900             MOVE 0.50 TO WS-MULTIPLIER
013000         WHEN OTHER
013100             MOVE 0.75 TO WS-MULTIPLIER
013200     END-EVALUATE.
013300     COMPUTE WS-FINAL-QTY = WS-BASE-QTY * WS-MULTIPLIER.
013400     IF WS-FINAL-QTY < 1
013500         MOVE 1 TO WS-FINAL-QTY.
013600 3000-EXIT.
013700     EXIT.
013800*---------------------------------------------------------------*
013900 4000-BUILD-OUTPUTS.
014000*---------------------------------------------------------------*
014100     MOVE WS-FINAL-QTY TO SIZ-QTY.
014200     COMPUTE SIZ-POS-VALUE ROUNDED = SIZ-QTY * SIZ-ENTRY-PRC.
014300     COMPUTE SIZ-RISK-AMT ROUNDED  = SIZ-QTY * WS-SL-DISTANCE.
014400     IF SIZ-CAPITAL > 0
014500         COMPUTE SIZ-RISK-PCT ROUNDED =
014600             (SIZ-RISK-AMT / SIZ-CAPITAL) * 100
014700         COMPUTE SIZ-POS-PCT ROUNDED =
014800             (SIZ-POS-VALUE / SIZ-CAPITAL) * 100.
014900 4000-EXIT.
015000     EXIT.
