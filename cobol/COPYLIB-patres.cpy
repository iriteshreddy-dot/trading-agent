000100*---------------------------------------------------------------*
000200* COPYLIB: PATRES
000300* CALLING CONVENTION BETWEEN NSEPAT (SETS THESE) AND NSESIG (READS
000400* THESE TO APPLY THE PATTERN BONUS TO THE RAW TECHNICAL SCORE).
000500*---------------------------------------------------------------*
000600 01  PATTERN-RESULTS.
000700     05  PAT-BULLISH-COUNT           PIC 9(02).
000800     05  PAT-BEARISH-COUNT           PIC 9(02).
000900     05  PAT-ENGULF-BULL-SW          PIC X(01).
001000         88  PAT-ENGULF-BULL-HIT         VALUE 'Y'.
001100     05  PAT-ENGULF-BEAR-SW          PIC X(01).
001200         88  PAT-ENGULF-BEAR-HIT         VALUE 'Y'.
001300     05  PAT-MORNING-STAR-SW         PIC X(01).
001400         88  PAT-MORNING-STAR-HIT        VALUE 'Y'.
001500     05  PAT-EVENING-STAR-SW         PIC X(01).
001600         88  PAT-EVENING-STAR-HIT        VALUE 'Y'.
001700     05  PAT-NET-BONUS               PIC S9(03).
001800     05  FILLER                      PIC X(10).
