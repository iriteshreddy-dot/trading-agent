000100*===============================================================*
000200* PROGRAM NAME:    NSESIG
000300* ORIGINAL AUTHOR: A. DESHPANDE
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700* ---------  --------------  --------------------------------
000800* 11/09/94   A. DESHPANDE     WRITTEN TO COMBINE THE INDICATOR
000900*                             AND PATTERN SUB-SCORES INTO ONE
001000*                             COMPOSITE WATCHLIST RANK, REQ
001100*                             94-241.
001200* 07/30/95   A. DESHPANDE     ADDED BOLLINGER SUB-SCORE, REQ
001300*                             95-188.
001400* 04/18/96   A. DESHPANDE     CONVERTED TO NSE NIFTY-50
001500*                             CONSTITUENTS PER INDEX CHANGE,
001600*                             REQ 96-055.
001700* 12/09/98   M. RAO           YEAR 2000 READINESS REVIEW - NO
001800*                             DATE FIELDS HELD HERE, NO CHANGE
001900*                             REQUIRED, REQ 98-410.
002000* 08/15/02   K. BHATT         COMPOSITE NORMALIZATION RANGE
002100*                             CORRECTED TO 0-100, REQ 02-235.
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     NSESIG.
002500 AUTHOR.         A. DESHPANDE.
002600 INSTALLATION.   SECURITIES DATA CENTER.
002700 DATE-WRITTEN.   11/09/94.
002800 DATE-COMPILED.
002900 SECURITY.       NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS NSESIG-TRACE-ON
003900            OFF STATUS IS NSESIG-TRACE-OFF.
004000*===============================================================*
004100 DATA DIVISION.
004200*---------------------------------------------------------------*
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*
004500 01  WS-TRACE-AREA.
004600     05  WS-TRACE-SWITCHES       PIC X(03).
004700     05  FILLER                  PIC X(05).
004800*---------------------------------------------------------------*
004900 01  WS-TRACE-AREA-R REDEFINES WS-TRACE-AREA.
005000     05  WS-TRACE-AREA-BYTES     PIC X(08).
005100*---------------------------------------------------------------*
005200 01  WS-SUB-SCORES.
005300     05  WS-SCORE-RSI            PIC S9(03) USAGE IS COMP.
005400     05  WS-SCORE-MACD           PIC S9(03) USAGE IS COMP.
005500     05  WS-SCORE-TREND          PIC S9(03) USAGE IS COMP.
005600     05  WS-SCORE-BOLL           PIC S9(03) USAGE IS COMP.
005700     05  WS-SCORE-VOLUME         PIC S9(03) USAGE IS COMP.
005800     05  FILLER                  PIC X(04).
005900*---------------------------------------------------------------*
006000 01  WS-SUB-SCORES-R REDEFINES WS-SUB-SCORES.
006100     05  WS-SUB-SCORES-BYTES     PIC X(14).
006200*---------------------------------------------------------------*
006300 01  WS-COMPUTE-WORK.
006400     05  WS-RAW-TOTAL            PIC S9(04).
006500     05  FILLER                  PIC X(04).
006600*    WS-NORMALIZED HOLDS THE SCALED COMPOSITE SCORE FOR THE
006700*    CURRENT SYMBOL ONLY - IT IS NOT PART OF ANY RECORD LAYOUT,
006800*    SO IT IS CARRIED AS A 77-LEVEL.
006900 77  WS-NORMALIZED           PIC S9(04).
007000*---------------------------------------------------------------*
007100 01  WS-COMPUTE-WORK-R REDEFINES WS-COMPUTE-WORK.
007200     05  WS-COMPUTE-WORK-BYTES   PIC X(12).
007300*---------------------------------------------------------------*
007400 LINKAGE SECTION.
007500*---------------------------------------------------------------*
007600 COPY CNDTBL.
007700*---------------------------------------------------------------*
007800 COPY INDRES.
007900*---------------------------------------------------------------*
008000 COPY PATRES.
008100*---------------------------------------------------------------*
008200 COPY SIGRES.
008300*===============================================================*
008400 PROCEDURE DIVISION USING CANDLE-TABLE-SIZE, CANDLE-TABLE-INDEX,
008500     CANDLE-TABLE, INDICATOR-RESULTS, PATTERN-RESULTS,
008600     SIGNAL-RESULTS.
008700*---------------------------------------------------------------*
008800 0000-MAIN-ROUTINE.
008900*---------------------------------------------------------------*
009000     MOVE SPACES  TO SIGNAL-RESULTS.
009100     MOVE ZEROES  TO WS-SUB-SCORES, WS-COMPUTE-WORK.
009200     PERFORM 1000-SCORE-RSI       THRU 1000-EXIT.
009300     PERFORM 2000-SCORE-MACD      THRU 2000-EXIT.
009400     PERFORM 3000-SCORE-TREND     THRU 3000-EXIT.
009500     PERFORM 4000-SCORE-BOLLINGER THRU 4000-EXIT.
009600     PERFORM 5000-SCORE-VOLUME    THRU 5000-EXIT.
009700     PERFORM 6000-NORMALIZE-COMPOSITE THRU 6000-EXIT.
009800     PERFORM 7000-CLASSIFY-SIGNAL THRU 7000-EXIT.
009900     GOBACK.
010000*---------------------------------------------------------------*
010100 1000-SCORE-RSI.
010200*---------------------------------------------------------------*
010300     EVALUATE TRUE
010400         WHEN IND-RSI-14 < 30
010500             MOVE 20  TO WS-SCORE-RSI
010600         WHEN IND-RSI-14 < 45
010700             MOVE 10  TO WS-SCORE-RSI
010800         WHEN IND-RSI-14 NOT > 55
010900             MOVE 0   TO WS-SCORE-RSI
011000         WHEN IND-RSI-14 NOT > 70
011100             MOVE -10 TO WS-SCORE-RSI
011200         WHEN OTHER
011300             MOVE -20 TO WS-SCORE-RSI
011400     END-EVALUATE.
011500 1000-EXIT.
011600     EXIT.
011700*---------------------------------------------------------------*
011800 2000-SCORE-MACD.
011900*---------------------------------------------------------------*
012000     MOVE 0 TO WS-SCORE-MACD.
012100     IF IND-MACD-LINE > IND-MACD-SIGNAL
012200         ADD 15 TO WS-SCORE-MACD
012300     ELSE
012400         SUBTRACT 15 FROM WS-SCORE-MACD.
012500     IF IND-MACD-HISTOGRAM > 0
012600         ADD 5 TO WS-SCORE-MACD
012700     ELSE
012800         SUBTRACT 5 FROM WS-SCORE-MACD.
012900     IF IND-MACD-LINE > 0
013000         ADD 5 TO WS-SCORE-MACD
013100     ELSE
013200         SUBTRACT 5 FROM WS-SCORE-MACD.
013300 2000-EXIT.
013400     EXIT.
013500*---------------------------------------------------------------*
013600 3000-SCORE-TREND.
013700*---------------------------------------------------------------*
013800     EVALUATE TRUE
013900         WHEN TREND-ABOVE-ALL
014000             MOVE 15  TO WS-SCORE-TREND
014100         WHEN TREND-ABOVE-20-50
014200             MOVE 10  TO WS-SCORE-TREND
014300         WHEN TREND-ABOVE-20
014400             MOVE 5   TO WS-SCORE-TREND
014500         WHEN TREND-BELOW-ALL
014600             MOVE -15 TO WS-SCORE-TREND
014700         WHEN OTHER
014800             MOVE 0   TO WS-SCORE-TREND
014900     END-EVALUATE.
015000 3000-EXIT.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 4000-SCORE-BOLLINGER.
015400*---------------------------------------------------------------*
015500     EVALUATE TRUE
015600         WHEN IND-BOLL-PCT-B < 0.1 AND IND-RSI-14 < 30
015700             MOVE 10  TO WS-SCORE-BOLL
015800         WHEN IND-BOLL-PCT-B > 0.9 AND IND-RSI-14 > 70
015900             MOVE -10 TO WS-SCORE-BOLL
016000         WHEN IND-BOLL-PCT-B < 0.2
016100             MOVE 5   TO WS-SCORE-BOLL
016200         WHEN IND-BOLL-PCT-B > 0.8
016300             MOVE -5  TO WS-SCORE-BOLL
016400         WHEN OTHER
016500             MOVE 0   TO WS-SCORE-BOLL
016600     END-EVALUATE.
016700 4000-EXIT.
016800     EXIT.
016900*---------------------------------------------------------------*
017000 5000-SCORE-VOLUME.
017100*---------------------------------------------------------------*
017200*    PRICE DIRECTION IS ASSUMED UP FOR THIS SUB-SCORE, AS THE
017300*    SCREEN ONLY LOOKS FOR BUY CANDIDATES.
017400     EVALUATE TRUE
017500         WHEN IND-VOL-RATIO > 2.0
017600             MOVE 10  TO WS-SCORE-VOLUME
017700         WHEN IND-VOL-RATIO > 1.5
017800             MOVE 5   TO WS-SCORE-VOLUME
017900         WHEN IND-VOL-RATIO < 0.5
018000             MOVE -10 TO WS-SCORE-VOLUME
018100         WHEN OTHER
018200             MOVE 0   TO WS-SCORE-VOLUME
018300     END-EVALUATE.
018400 5000-EXIT.
018500     EXIT.
018600*---------------------------------------------------------------*
018700 6000-NORMALIZE-COMPOSITE.
018800*---------------------------------------------------------------*
018900     COMPUTE WS-RAW-TOTAL =
019000         WS-SCORE-RSI + WS-SCORE-MACD + WS-SCORE-TREND +
019100         WS-SCORE-BOLL + WS-SCORE-VOLUME + PAT-NET-BONUS.
019200     MOVE WS-RAW-TOTAL TO SIG-RAW-SCORE.
019300     DIVIDE WS-RAW-TOTAL + 100 BY 2 GIVING WS-NORMALIZED.
019400     IF WS-NORMALIZED < 0
019500         MOVE 0   TO WS-NORMALIZED.
019600     IF WS-NORMALIZED > 100
019700         MOVE 100 TO WS-NORMALIZED.
019800     MOVE WS-NORMALIZED TO SIG-COMPOSITE.
019900 6000-EXIT.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 7000-CLASSIFY-SIGNAL.
020300*---------------------------------------------------------------*
020400     EVALUATE TRUE
020500         WHEN SIG-COMPOSITE >= 80
020600             MOVE 'STRONG_BUY'  TO SIG-CLASS
020700             MOVE 'HIGH'        TO SIG-CONFIDENCE
020800         WHEN SIG-COMPOSITE >= 65
020900             MOVE 'BUY'         TO SIG-CLASS
021000             MOVE 'MODERATE'    TO SIG-CONFIDENCE
021100         WHEN SIG-COMPOSITE >= 45
021200             MOVE 'NEUTRAL'     TO SIG-CLASS
021300             MOVE 'LOW'         TO SIG-CONFIDENCE
021400         WHEN SIG-COMPOSITE >= 30
021500             MOVE 'SELL'        TO SIG-CLASS
021600             MOVE 'MODERATE'    TO SIG-CONFIDENCE
021700         WHEN OTHER
021800             MOVE 'STRONG_SELL' TO SIG-CLASS
021900             MOVE 'HIGH'        TO SIG-CONFIDENCE
022000     END-EVALUATE.
022100 7000-EXIT.
022200     EXIT.
