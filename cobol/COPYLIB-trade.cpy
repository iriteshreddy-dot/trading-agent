000100*---------------------------------------------------------------*
000200* COPYLIB: TRADE
000300* ONE LINE OF THE TRADES JOURNAL, APPENDED BY NSECYCLE EVERY TIME
000400* A POSITION IS OPENED OR CLOSED.  TRD-ID IS THE SORT/DEDUP KEY
000500* IF THIS FILE IS EVER RELOADED.
000600*---------------------------------------------------------------*
000700 01  TRADE-RECORD.
000800     05  TRD-ID                      PIC X(20).
000900     05  TRD-SYMBOL                  PIC X(12).
001000     05  TRD-TYPE                    PIC X(04).
001100         88  TRD-IS-BUY                  VALUE 'BUY '.
001200         88  TRD-IS-SELL                 VALUE 'SELL'.
001300     05  TRD-QTY                     PIC 9(06).
001400     05  TRD-PRICE                   PIC 9(06)V99.
001500     05  TRD-TECH-SCORE              PIC 9(03).
001600     05  TRD-SENT-SCORE              PIC S9(03).
001700     05  TRD-SENT-LABEL              PIC X(14).
001800     05  TRD-CONFIDENCE              PIC X(08).
001900     05  TRD-STOP-LOSS               PIC 9(06)V99.
002000     05  TRD-POS-VALUE               PIC 9(08)V99.
002100     05  TRD-RISK-AMT                PIC S9(07)V99.
002200     05  TRD-CAPITAL                 PIC 9(08)V99.
002300     05  FILLER                      PIC X(09).
