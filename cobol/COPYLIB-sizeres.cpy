000100*---------------------------------------------------------------*
000200* COPYLIB: SIZERES
000300* CALLING CONVENTION BETWEEN NSECYCLE AND NSESIZE.  CALLER FILLS
000400* THE SIZ-ENTRY-PRC THROUGH SIZ-CONFIDENCE FIELDS BEFORE THE CALL;
000500* NSESIZE FILLS THE REST, OR SETS SIZ-VALID-SW TO 'N' WHEN THE
000600* STOP-LOSS DISTANCE IS OUT OF THE 1.5 TO 5 PERCENT BAND.
000700*---------------------------------------------------------------*
000800 01  SIZE-RESULTS.
000900     05  SIZ-ENTRY-PRC               PIC 9(06)V99.
001000     05  SIZ-STOP-LOSS               PIC 9(06)V99.
001100     05  SIZ-CAPITAL                 PIC 9(08)V99.
001200     05  SIZ-CONFIDENCE              PIC X(08).
001300     05  SIZ-VALID-SW                PIC X(01).
001400         88  SIZ-IS-VALID                VALUE 'Y'.
001500     05  SIZ-QTY                     PIC 9(06).
001600     05  SIZ-POS-VALUE               PIC 9(08)V99.
001700     05  SIZ-RISK-AMT                PIC 9(07)V99.
001800     05  SIZ-RISK-PCT                PIC 9(03)V99.
001900     05  SIZ-POS-PCT                 PIC 9(03)V99.
002000     05  FILLER                      PIC X(08).
