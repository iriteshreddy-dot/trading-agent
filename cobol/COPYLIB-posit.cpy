000100*---------------------------------------------------------------*
000200* COPYLIB: POSIT
000300* PORTFOLIO POSITION, ONE PER OPEN OR CLOSED SYMBOL.  FILE IS
000400* READ ENTIRE AT PRE-CHECK AND REWRITTEN ENTIRE AT SUMMARY --
000500* SMALL ENOUGH (MAX-OPEN-POSITIONS = 5) TO HOLD IN A TABLE.
000600*---------------------------------------------------------------*
000700 01  POSITION-RECORD.
000800     05  POS-SYMBOL                  PIC X(12).
000900     05  POS-TOKEN                   PIC X(06).
001000     05  POS-QTY                     PIC 9(06).
001100     05  POS-ENTRY-PRC               PIC 9(06)V99.
001200     05  POS-STOP-LOSS               PIC 9(06)V99.
001300     05  POS-STATUS                  PIC X(06).
001400         88  POS-IS-OPEN                 VALUE 'OPEN'.
001500         88  POS-IS-CLOSED               VALUE 'CLOSED'.
001600     05  POS-EXIT-PRC                PIC 9(06)V99.
001700     05  POS-PNL                     PIC S9(07)V99.
001800     05  FILLER                      PIC X(12).
