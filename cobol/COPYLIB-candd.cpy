000100*---------------------------------------------------------------*
000200* COPYLIB: CANDD
000300* ONE WATCHLIST CANDIDATE -- THE ENTRY PRICE DOUBLES AS THE LAST
000400* TRADED PRICE FOR MONITORING, SINCE THIS SHOP HAS NO LIVE QUOTE
000500* FEED IN THE BATCH WINDOW.
000600*---------------------------------------------------------------*
000700 01  CANDIDATE-RECORD.
000800     05  CND-SYMBOL                  PIC X(12).
000900     05  CND-TOKEN                   PIC X(06).
001000     05  CND-ENTRY-PRC               PIC 9(06)V99.
001100     05  CND-STOP-LOSS               PIC 9(06)V99.
001200     05  FILLER                      PIC X(10).
