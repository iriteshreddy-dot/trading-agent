000100*---------------------------------------------------------------*
000200* COPYLIB: DAILYP
000300* ONE DAY'S ACCUMULATOR ROW.  NSECYCLE REWRITES TODAY'S ROW AT
000400* 3700-SUMMARY; A NEW ROW IS ADDED THE FIRST TIME A GIVEN DATE
000500* IS SEEN, NEVER DELETED.
000600*---------------------------------------------------------------*
000700 01  DAILY-PNL-RECORD.
000800     05  DPL-DATE                    PIC 9(08).
000900     05  DPL-DATE-R REDEFINES DPL-DATE.
001000         10  DPL-DATE-CCYY           PIC 9(04).
001100         10  DPL-DATE-MM             PIC 9(02).
001200         10  DPL-DATE-DD             PIC 9(02).
001300     05  DPL-REALIZED                PIC S9(08)V99.
001400     05  DPL-TRADES                  PIC 9(04).
001500     05  DPL-WINS                    PIC 9(04).
001600     05  DPL-LOSSES                  PIC 9(04).
001700     05  DPL-CB-HIT                  PIC 9(01).
001800         88  DPL-CB-NOT-TRIPPED          VALUE 0.
001900         88  DPL-CB-TRIPPED              VALUE 1.
002000     05  FILLER                      PIC X(12).
